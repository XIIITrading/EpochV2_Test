000100*---------------------------------------------------------------*
000200* GRID-CELL ACCUMULATOR TABLE - ONE CELL PER MODEL X DIRECTION,
000300* 4 MODELS (EPCH1-EPCH4) BY 2 DIRECTIONS (LONG/SHORT).
000400* BUILT AND PRINTED BY EPCGRD0; NOT WRITTEN TO A FILE.
000500*---------------------------------------------------------------*
000600 01  GRID-TABLE.
000700     02  GC-MODEL-ROW OCCURS 4 TIMES INDEXED BY GC-MODEL-IX.
000800         05 GC-DIR-CELL OCCURS 2 TIMES INDEXED BY GC-DIR-IX.
000900             10 GC-MODEL                    PIC X(05).
001000             10 GC-DIRECTION                PIC X(05).
001100             10 GC-TRADES                   PIC 9(05) USAGE COMP.
001200             10 GC-WINS                     PIC 9(05) USAGE COMP.
001300             10 GC-SUM-PNL-R                PIC S9(07)V99.
001400             10 GC-GROSS-WIN                PIC 9(07)V99.
001500             10 GC-GROSS-LOSS               PIC 9(07)V99.
001600             10 GC-WIN-RATE                 PIC 9(03)V9.
001700             10 GC-AVG-R                    PIC S9(03)V99.
001800             10 GC-TOTAL-R                  PIC S9(05)V9.
001900             10 GC-PROFIT-FACTOR            PIC 9(05)V99.
002000             10 FILLER                       PIC X(04).
