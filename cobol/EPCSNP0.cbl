000100*===============================================================*
000200* PROGRAM NAME:    EPCSNP0
000300* ORIGINAL AUTHOR: R. HALVORSEN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 10/02/92 R. HALVORSEN    WRITTEN.  PULLS THE INDICATOR CONTEXT
000900*                          AROUND EACH TRADE'S ENTRY CANDLE FOR
001000*                          THE MODELING DESK'S FEATURE FILE.
001100* 02/18/95 R. HALVORSEN    ADDED THE 25-BAR POST-TRADE WINDOW,
001200*                          DESK WANTED TO SEE WHAT HAPPENED AFTER.
001300* 11/09/98 D. QUINTERO     NOT-FOUND FLAG ADDED TO THE ENTRY ROW -
001400*                          GAPS AT THE OPEN WERE SHOWING GARBAGE.
001500* 01/12/99 D. QUINTERO     Y2K - RECORD-ID COMPARE NOW CCYYMMDD.
001600* 06/24/21 E. ACKERMAN     CONVERTED TO LINE SEQUENTIAL, CONSTRD
001700*                          AND SNAPOUT NO LONGER ON VSAM.  TABLE
001800*                          LOAD OF INDBARS MOVED TO EPCSNPL.
001900* 03/15/23 S. WALLENDA     CR-4487, SNAPOUT ROW NOW CARRIES THE
002000*                          M5 ATR ALONGSIDE THE M1 ATR.
002100*===============================================================*
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.  EPCSNP0.
002400 AUTHOR.        R. HALVORSEN.
002500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002600 DATE-WRITTEN.  10/02/92.
002700 DATE-COMPILED.
002800 SECURITY.      NON-CONFIDENTIAL.
002900*===============================================================*
003000 ENVIRONMENT DIVISION.
003100*---------------------------------------------------------------*
003200 CONFIGURATION SECTION.
003300*---------------------------------------------------------------*
003400 SOURCE-COMPUTER. IBM-3081.
003500 OBJECT-COMPUTER. IBM-3081.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS TICKER-ALPHA IS 'A' THRU 'Z'
003900     UPSI-0.
004000*---------------------------------------------------------------*
004100 INPUT-OUTPUT SECTION.
004200*---------------------------------------------------------------*
004300 FILE-CONTROL.
004400     SELECT CONSTRD-FILE ASSIGN TO CONSTRD
004500       ORGANIZATION IS LINE SEQUENTIAL
004600       FILE STATUS  IS CON-FILE-STATUS.
004700*
004800     SELECT SNAPOUT-FILE ASSIGN TO SNAPOUT
004900       ORGANIZATION IS LINE SEQUENTIAL
005000       FILE STATUS  IS SNP-FILE-STATUS.
005100*===============================================================*
005200 DATA DIVISION.
005300*---------------------------------------------------------------*
005400 FILE SECTION.
005500*---------------------------------------------------------------*
005600 FD  CONSTRD-FILE
005700     RECORDING MODE IS F.
005800     COPY EPCTRD.
005900*---------------------------------------------------------------*
006000 FD  SNAPOUT-FILE
006100     RECORDING MODE IS F.
006200     COPY EPSNAP.
006300*---------------------------------------------------------------*
006400 WORKING-STORAGE SECTION.
006500*---------------------------------------------------------------*
006600 01  WS-SWITCHES-SUBSCRIPTS-MISC.
006700     05  CON-FILE-STATUS              PIC 99.
006800         88 CON-FILE-OK                     VALUE 00.
006900     05  SNP-FILE-STATUS              PIC 99.
007000         88 SNP-FILE-OK                     VALUE 00.
007100     05  CON-EOF-SWITCH               PIC X.
007200         88 CON-EOF                         VALUE 'Y'.
007300     05  WS-PRE-FOUND-SWITCH          PIC X.
007400         88 WS-PRE-FOUND                    VALUE 'Y'.
007500     05  WS-ENTRY-FOUND-SWITCH        PIC X.
007600         88 WS-ENTRY-FOUND                  VALUE 'Y'.
007700     05  FILLER                       PIC X(02).
007800*---------------------------------------------------------------*
007900 COPY EPITBL.
008000*---------------------------------------------------------------*
008100 01  ERROR-DISPLAY-LINE.
008200     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
008300     05  DL-ERROR-REASON              PIC X(07) VALUE SPACE.
008400     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
008500     05  DL-FILE-STATUS               PIC 99.
008600     05  FILLER  PIC X(05) VALUE ' *** '.
008700 01  ERROR-DISPLAY-LINE-R REDEFINES ERROR-DISPLAY-LINE.
008800     05  ER-FILE-TAG                  PIC X(03).
008900     05  FILLER                       PIC X(55).
009000*---------------------------------------------------------------*
009100 01  WS-RUN-DATE                      PIC 9(06).
009200 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
009300     05  WS-RD-YY                     PIC 9(02).
009400     05  WS-RD-MM                     PIC 9(02).
009500     05  WS-RD-DD                     PIC 9(02).
009600*---------------------------------------------------------------*
009700 01  WS-ENTRY-TIME-WORK                PIC 9(06).
009800 01  WS-ENTRY-TIME-WORK-R REDEFINES WS-ENTRY-TIME-WORK.
009900     05  WS-ET-HH                      PIC 9(02).
010000     05  WS-ET-MM                      PIC 9(02).
010100     05  WS-ET-SS                      PIC 9(02).
010200*---------------------------------------------------------------*
010300 01  WS-TOTALS-WORK                   PIC 9(15).
010400 01  WS-TOTALS-WORK-R REDEFINES WS-TOTALS-WORK.
010500     05  WS-TRD-READ-OUT               PIC 9(05).
010600     05  WS-ROWS-WRITTEN-OUT           PIC 9(05).
010700     05  FILLER                        PIC 9(05).
010800*---------------------------------------------------------------*
010900 01  WS-TOTALS-LINE.
011000     05  FILLER                       PIC X(16)
011100             VALUE 'EPCSNP0 TRADES: '.
011200     05  WL-TRD-READ                  PIC ZZZ,ZZ9.
011300     05  FILLER                       PIC X(10)
011400             VALUE '  ROWS OUT'.
011500     05  WL-ROWS-WRITTEN              PIC ZZZ,ZZ9.
011600*---------------------------------------------------------------*
011700 01  WS-WORK-FIELDS.
011800     05  WS-ENTRY-CANDLE-TIME          PIC 9(06).
011900     05  WS-PRE-ENTRY-TIME             PIC 9(06).
012000     05  WS-PRE-IX                     PIC S9(05) USAGE IS COMP.
012100     05  WS-ENTRY-IX                   PIC S9(05) USAGE IS COMP.
012200     05  WS-CALC-IX                    PIC S9(05) USAGE IS COMP.
012300     05  WS-SEQ                        PIC S9(02) USAGE IS COMP.
012400     05  WS-TRADES-READ                PIC S9(05) USAGE IS COMP.
012500     05  WS-ROWS-WRITTEN               PIC S9(05) USAGE IS COMP.
012600     05  FILLER                        PIC X(04).
012700*===============================================================*
012800 PROCEDURE DIVISION.
012900*---------------------------------------------------------------*
013000 0000-MAIN-PROCESSING.
013100*---------------------------------------------------------------*
013200     PERFORM 1000-INITIALIZATION.
013300     IF  CON-FILE-OK AND SNP-FILE-OK
013400         PERFORM 8100-READ-CONSTRD THRU 8100-EXIT
013500         PERFORM 2000-PROCESS-ONE-TRADE
013600             UNTIL CON-EOF.
013700     PERFORM 3000-CLOSE-FILES.
013800     DISPLAY WS-TOTALS-LINE.
013900     GOBACK.
014000*---------------------------------------------------------------*
014100 1000-INITIALIZATION.
014200*---------------------------------------------------------------*
014300     MOVE ZERO                        TO WS-TRADES-READ
014400                                          WS-ROWS-WRITTEN.
014500     OPEN INPUT CONSTRD-FILE.
014600     IF  CON-FILE-STATUS NOT = 00
014700         MOVE 'CON-OPN'                TO DL-ERROR-REASON
014800         MOVE CON-FILE-STATUS          TO DL-FILE-STATUS
014900         PERFORM 9900-INVALID-FILE-STATUS.
015000     OPEN OUTPUT SNAPOUT-FILE.
015100     IF  SNP-FILE-STATUS NOT = 00
015200         MOVE 'SNP-OPN'                TO DL-ERROR-REASON
015300         MOVE SNP-FILE-STATUS          TO DL-FILE-STATUS
015400         PERFORM 9900-INVALID-FILE-STATUS.
015500     MOVE 'ALL'                        TO LOADER-ACTION.
015600     CALL 'EPCSNPL' USING IBAR-TABLE-SIZE, IBAR-TABLE-INDEX,
015700         LOADER-ACTION, IBAR-TABLE.
015800*---------------------------------------------------------------*
015900 2000-PROCESS-ONE-TRADE.
016000*---------------------------------------------------------------*
016100     ADD 1                             TO WS-TRADES-READ.
016200     PERFORM 2050-COMPUTE-ENTRY-TIMES.
016300     PERFORM 2100-FIND-ANCHOR-BARS.
016400     PERFORM 2200-EMIT-ENTRY-SNAPSHOT.
016500     PERFORM 2300-EMIT-RAMPUP-ROWS.
016600     PERFORM 2400-EMIT-POSTTRADE-ROWS.
016700     PERFORM 8100-READ-CONSTRD THRU 8100-EXIT.
016800*---------------------------------------------------------------*
016900 2050-COMPUTE-ENTRY-TIMES.
017000*---------------------------------------------------------------*
017100     MOVE CT-ENTRY-TIME                TO WS-ENTRY-TIME-WORK.
017200     MOVE ZERO                         TO WS-ET-SS.
017300     MOVE WS-ENTRY-TIME-WORK           TO WS-ENTRY-CANDLE-TIME.
017400     IF  WS-ET-MM = 0
017500         MOVE 59                       TO WS-ET-MM
017600         SUBTRACT 1                    FROM WS-ET-HH
017700     ELSE
017800         SUBTRACT 1                    FROM WS-ET-MM
017900     END-IF.
018000     MOVE WS-ENTRY-TIME-WORK           TO WS-PRE-ENTRY-TIME.
018100*---------------------------------------------------------------*
018200 2100-FIND-ANCHOR-BARS.
018300*---------------------------------------------------------------*
018400     MOVE 'N'                          TO WS-PRE-FOUND-SWITCH.
018500     SET IBAR-IX                       TO 1.
018600     SEARCH TBL-INDICATOR-BAR
018700         AT END
018800             MOVE 'N'                  TO WS-PRE-FOUND-SWITCH
018900         WHEN TIB-TICKER (IBAR-IX) = CT-TICKER
019000          AND TIB-BAR-DATE (IBAR-IX) = CT-TRADE-DATE
019100          AND TIB-BAR-TIME (IBAR-IX) = WS-PRE-ENTRY-TIME
019200             SET WS-PRE-IX             TO IBAR-IX
019300             MOVE 'Y'                  TO WS-PRE-FOUND-SWITCH.
019400     MOVE 'N'                          TO WS-ENTRY-FOUND-SWITCH.
019500     SET IBAR-IX                       TO 1.
019600     SEARCH TBL-INDICATOR-BAR
019700         AT END
019800             MOVE 'N'                  TO WS-ENTRY-FOUND-SWITCH
019900         WHEN TIB-TICKER (IBAR-IX) = CT-TICKER
020000          AND TIB-BAR-DATE (IBAR-IX) = CT-TRADE-DATE
020100          AND TIB-BAR-TIME (IBAR-IX) = WS-ENTRY-CANDLE-TIME
020200             SET WS-ENTRY-IX           TO IBAR-IX
020300             MOVE 'Y'                  TO WS-ENTRY-FOUND-SWITCH.
020400*---------------------------------------------------------------*
020500 2200-EMIT-ENTRY-SNAPSHOT.
020600*---------------------------------------------------------------*
020700     PERFORM 2500-BUILD-TRADE-CONTEXT.
020800     MOVE 'ENTRY   '                   TO SN-PHASE.
020900     MOVE ZERO                         TO SN-BAR-SEQUENCE.
021000     IF  WS-PRE-FOUND
021100         SET WS-CALC-IX TO WS-PRE-IX
021200         PERFORM 2600-MOVE-BAR-FIELDS
021300     ELSE
021400         PERFORM 2610-ZERO-BAR-FIELDS
021500     END-IF.
021600     WRITE SNAPSHOT-RECORD.
021700     ADD 1                             TO WS-ROWS-WRITTEN.
021800*---------------------------------------------------------------*
021900 2300-EMIT-RAMPUP-ROWS.
022000*---------------------------------------------------------------*
022100     IF  WS-PRE-FOUND
022200         PERFORM 2310-EMIT-ONE-RAMPUP-ROW
022300             VARYING WS-SEQ FROM 0 BY 1
022400             UNTIL WS-SEQ > 24
022500     END-IF.
022600*---------------------------------------------------------------*
022700 2310-EMIT-ONE-RAMPUP-ROW.
022800*---------------------------------------------------------------*
022900     COMPUTE WS-CALC-IX = WS-PRE-IX - 24 + WS-SEQ.
023000     IF  WS-CALC-IX > 0
023100         AND TIB-TICKER (WS-CALC-IX) = CT-TICKER
023200         AND TIB-BAR-DATE (WS-CALC-IX) = CT-TRADE-DATE
023300         PERFORM 2500-BUILD-TRADE-CONTEXT
023400         MOVE 'RAMPUP  '               TO SN-PHASE
023500         MOVE WS-SEQ                   TO SN-BAR-SEQUENCE
023600         PERFORM 2600-MOVE-BAR-FIELDS
023700         WRITE SNAPSHOT-RECORD
023800         ADD 1                         TO WS-ROWS-WRITTEN
023900     END-IF.
024000*---------------------------------------------------------------*
024100 2400-EMIT-POSTTRADE-ROWS.
024200*---------------------------------------------------------------*
024300     IF  WS-ENTRY-FOUND
024400         PERFORM 2410-EMIT-ONE-POSTTRD-ROW
024500             VARYING WS-SEQ FROM 0 BY 1
024600             UNTIL WS-SEQ > 24
024700     END-IF.
024800*---------------------------------------------------------------*
024900 2410-EMIT-ONE-POSTTRD-ROW.
025000*---------------------------------------------------------------*
025100     COMPUTE WS-CALC-IX = WS-ENTRY-IX + WS-SEQ.
025200     IF  WS-CALC-IX <= IBAR-TABLE-SIZE
025300         AND TIB-TICKER (WS-CALC-IX) = CT-TICKER
025400         AND TIB-BAR-DATE (WS-CALC-IX) = CT-TRADE-DATE
025500         PERFORM 2500-BUILD-TRADE-CONTEXT
025600         MOVE 'POSTTRD '               TO SN-PHASE
025700         MOVE WS-SEQ                   TO SN-BAR-SEQUENCE
025800         PERFORM 2600-MOVE-BAR-FIELDS
025900         WRITE SNAPSHOT-RECORD
026000         ADD 1                         TO WS-ROWS-WRITTEN
026100     END-IF.
026200*---------------------------------------------------------------*
026300 2500-BUILD-TRADE-CONTEXT.
026400*---------------------------------------------------------------*
026500     MOVE CT-TRADE-ID                  TO SN-TRADE-ID.
026600     MOVE CT-TICKER                    TO SN-TICKER.
026700     MOVE CT-TRADE-DATE                TO SN-TRADE-DATE.
026800     MOVE CT-RESULT                    TO SN-RESULT.
026900     MOVE CT-PNL-R                     TO SN-PNL-R.
027000*---------------------------------------------------------------*
027100 2600-MOVE-BAR-FIELDS.
027200*---------------------------------------------------------------*
027300     MOVE 'Y'                          TO SN-BAR-FOUND.
027400     MOVE TIB-BAR-DATE (WS-CALC-IX)    TO SN-BAR-DATE.
027500     MOVE TIB-BAR-TIME (WS-CALC-IX)    TO SN-BAR-TIME.
027600     MOVE TIB-CANDLE-RANGE-PCT (WS-CALC-IX)
027700                                        TO SN-CANDLE-RANGE-PCT.
027800     MOVE TIB-RAW-DELTA (WS-CALC-IX)   TO SN-RAW-DELTA.
027900     MOVE TIB-ROLL-DELTA (WS-CALC-IX)  TO SN-ROLL-DELTA.
028000     MOVE TIB-VOLUME-ROC (WS-CALC-IX)  TO SN-VOLUME-ROC.
028100     MOVE TIB-SMA9 (WS-CALC-IX)        TO SN-SMA9.
028200     MOVE TIB-SMA21 (WS-CALC-IX)       TO SN-SMA21.
028300     MOVE TIB-SMA-CONFIG (WS-CALC-IX)  TO SN-SMA-CONFIG.
028400     MOVE TIB-VWAP (WS-CALC-IX)        TO SN-VWAP.
028500     MOVE TIB-ATR-M1 (WS-CALC-IX)      TO SN-ATR-M1.
028600     MOVE TIB-ATR-M5 (WS-CALC-IX)      TO SN-ATR-M5.
028700*---------------------------------------------------------------*
028800 2610-ZERO-BAR-FIELDS.
028900*---------------------------------------------------------------*
029000     MOVE 'N'                          TO SN-BAR-FOUND.
029100     MOVE ZERO                         TO SN-BAR-DATE
029200                                           SN-BAR-TIME
029300                                           SN-CANDLE-RANGE-PCT
029400                                           SN-RAW-DELTA
029500                                           SN-ROLL-DELTA
029600                                           SN-VOLUME-ROC
029700                                           SN-SMA9
029800                                           SN-SMA21
029900                                           SN-VWAP
030000                                           SN-ATR-M1
030100                                           SN-ATR-M5.
030200     MOVE SPACE                        TO SN-SMA-CONFIG.
030300*---------------------------------------------------------------*
030400 3000-CLOSE-FILES.
030500*---------------------------------------------------------------*
030600     CLOSE CONSTRD-FILE
030700           SNAPOUT-FILE.
030800     ACCEPT WS-RUN-DATE FROM DATE.
030900     MOVE WS-TRADES-READ                TO WS-TRD-READ-OUT.
031000     MOVE WS-ROWS-WRITTEN               TO WS-ROWS-WRITTEN-OUT.
031100     MOVE WS-TRD-READ-OUT                TO WL-TRD-READ.
031200     MOVE WS-ROWS-WRITTEN-OUT            TO WL-ROWS-WRITTEN.
031300*---------------------------------------------------------------*
031400 8100-READ-CONSTRD.
031500*---------------------------------------------------------------*
031600     READ CONSTRD-FILE
031700         AT END
031800             SET CON-EOF TO TRUE
031900             GO TO 8100-EXIT.
032000 8100-EXIT.
032100     EXIT.
032200*---------------------------------------------------------------*
032300 9900-INVALID-FILE-STATUS.
032400*---------------------------------------------------------------*
032500     DISPLAY ERROR-DISPLAY-LINE.
