000100*---------------------------------------------------------------*
000200* LINKAGE TABLE FOR THE INDICATOR/BAR LOADER SUBPROGRAMS
000300* (EPCATRL, EPCSNPL).  CALLER PASSES TABLE SIZES BACK AND FORTH
000400* SO THE LOADER CAN KEEP FILLING ON SUCCESSIVE CALLS IF NEEDED.
000500*---------------------------------------------------------------*
000600 01  IBAR-TABLE-SIZE         PIC S9(05) USAGE IS COMP.
000700 01  IBAR-TABLE-INDEX        PIC S9(05) USAGE IS COMP.
000800*
000900 01  LOADER-ACTION           PIC X(03).
001000     88 LOAD-ALL-BARS        VALUE 'ALL'.
001100*
001200 01  IBAR-TABLE.
001300     02  TBL-INDICATOR-BAR OCCURS 1 TO 20000 TIMES
001400          DEPENDING ON IBAR-TABLE-SIZE
001500          INDEXED BY IBAR-IX.
001600         05 TIB-TICKER                       PIC X(08).
001700         05 TIB-BAR-DATE                      PIC 9(08).
001800         05 TIB-BAR-TIME                      PIC 9(06).
001900         05 TIB-CANDLE-RANGE-PCT              PIC S9(03)V9(04).
002000         05 TIB-RAW-DELTA                     PIC S9(09).
002100         05 TIB-ROLL-DELTA                    PIC S9(09).
002200         05 TIB-VOLUME-ROC                    PIC S9(05)V9(02).
002300         05 TIB-SMA9                          PIC S9(05)V9(04).
002400         05 TIB-SMA21                         PIC S9(05)V9(04).
002500         05 TIB-SMA-CONFIG                    PIC X(04).
002600         05 TIB-SMA-SPREAD-PCT                PIC S9(03)V9(04).
002700         05 TIB-PRICE-POSITION                PIC X(05).
002800         05 TIB-VWAP                          PIC S9(05)V9(04).
002900         05 TIB-ATR-M1                        PIC S9(03)V9(04).
003000         05 TIB-ATR-M5                        PIC S9(03)V9(04).
003100         05 TIB-VALID-FLAGS                   PIC X(04).
003200         05 TIB-HTF-STRUCT                    PIC X(02).
