000100*---------------------------------------------------------------*
000200* PRINT-EDITED MODEL X DIRECTION GRID DETAIL LINE - RPTFILE,
000300* EPCGRD0'S REPORT BODY.  EDITED MIRROR OF THE GRID-TABLE CELL.
000400*---------------------------------------------------------------*
000500 01  GRID-DETAIL-LINE.
000600     05 FILLER                              PIC X(02).
000700     05 GD-MODEL                            PIC X(05).
000800     05 FILLER                              PIC X(03).
000900     05 GD-DIRECTION                        PIC X(05).
001000     05 FILLER                              PIC X(03).
001100     05 GD-TRADES                           PIC ZZ,ZZ9.
001200     05 FILLER                              PIC X(03).
001300     05 GD-WIN-PCT                          PIC ZZ9.9.
001400     05 FILLER                              PIC X(01).
001500     05 GD-AVG-R                            PIC -Z9.99.
001600     05 FILLER                              PIC X(03).
001700     05 GD-TOTAL-R                          PIC -ZZZ9.9.
001800     05 FILLER                              PIC X(03).
001900     05 GD-PROFIT-FACTOR                    PIC ZZ9.99.
002000     05 FILLER                              PIC X(74).
