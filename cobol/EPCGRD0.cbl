000100*===============================================================*
000200* PROGRAM NAME:    EPCGRD0
000300* ORIGINAL AUTHOR: E. ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 12/11/96 E. ACKERMAN     WRITTEN.  SCORECARD FOR THE FOUR ENTRY
000900*                          MODELS BY DIRECTION, REQUESTED BY THE
001000*                          DESK TO SPOT WHICH MODEL/SIDE PAIR IS
001100*                          CARRYING THE BOOK.
001200* 01/12/99 D. QUINTERO     Y2K - NO DATE FIELDS IN THIS PROGRAM,
001300*                          REVIEWED AND CLEARED FOR Y2K ANYWAY.
001400* 06/24/21 E. ACKERMAN     CONVERTED TO LINE SEQUENTIAL, CONSTRD
001500*                          NO LONGER ON VSAM.
001600* 03/15/23 S. WALLENDA     ADDED PROFIT-FACTOR 999.99 SENTINEL FOR
001700*                          A ZERO-LOSS CELL - REPORT WAS ABENDING
001800*                          ON A DIVIDE BY ZERO FOR EPCH3/SHORT.
001900*===============================================================*
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.  EPCGRD0.
002200 AUTHOR.        E. ACKERMAN.
002300 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002400 DATE-WRITTEN.  12/11/96.
002500 DATE-COMPILED.
002600 SECURITY.      NON-CONFIDENTIAL.
002700*===============================================================*
002800 ENVIRONMENT DIVISION.
002900*---------------------------------------------------------------*
003000 CONFIGURATION SECTION.
003100*---------------------------------------------------------------*
003200 SOURCE-COMPUTER. IBM-3081.
003300 OBJECT-COMPUTER. IBM-3081.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CLASS TICKER-ALPHA IS 'A' THRU 'Z'
003700     UPSI-0.
003800*---------------------------------------------------------------*
003900 INPUT-OUTPUT SECTION.
004000*---------------------------------------------------------------*
004100 FILE-CONTROL.
004200     SELECT CONSTRD-FILE ASSIGN TO CONSTRD
004300       ORGANIZATION IS LINE SEQUENTIAL
004400       FILE STATUS  IS CON-FILE-STATUS.
004500*
004600     SELECT RPTFILE-FILE ASSIGN TO RPTFILE
004700       ORGANIZATION IS LINE SEQUENTIAL
004800       FILE STATUS  IS RPT-FILE-STATUS.
004900*===============================================================*
005000 DATA DIVISION.
005100*---------------------------------------------------------------*
005200 FILE SECTION.
005300*---------------------------------------------------------------*
005400 FD  CONSTRD-FILE
005500     RECORDING MODE IS F.
005600     COPY EPCTRD.
005700*---------------------------------------------------------------*
005800 FD  RPTFILE-FILE
005900     RECORDING MODE IS F.
006000 01  PRINT-RECORD.
006100     05  PRINT-LINE                  PIC X(132).
006200*---------------------------------------------------------------*
006300 WORKING-STORAGE SECTION.
006400*---------------------------------------------------------------*
006500 01  WS-SWITCHES-SUBSCRIPTS-MISC.
006600     05  CON-FILE-STATUS              PIC 99.
006700         88 CON-FILE-OK                     VALUE 00.
006800     05  RPT-FILE-STATUS              PIC 99.
006900         88 RPT-FILE-OK                     VALUE 00.
007000     05  CON-EOF-SWITCH               PIC X.
007100         88 CON-EOF                         VALUE 'Y'.
007200     05  WS-FOUND-ANY-SWITCH          PIC X       VALUE 'N'.
007300         88 WS-FOUND-ANY-CELL               VALUE 'Y'.
007400     05  FILLER                       PIC X(02).
007500*---------------------------------------------------------------*
007600* COPYLIB-EPGRID.  8-CELL MODEL X DIRECTION ACCUMULATOR TABLE.
007700*---------------------------------------------------------------*
007800 COPY EPGRID.
007900*---------------------------------------------------------------*
008000 01  ERROR-DISPLAY-LINE.
008100     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
008200     05  DL-ERROR-REASON              PIC X(07) VALUE SPACE.
008300     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
008400     05  DL-FILE-STATUS               PIC 99.
008500     05  FILLER  PIC X(05) VALUE ' *** '.
008600 01  ERROR-DISPLAY-LINE-R REDEFINES ERROR-DISPLAY-LINE.
008700     05  ER-FILE-TAG                  PIC X(03).
008800     05  FILLER                       PIC X(55).
008900*---------------------------------------------------------------*
009000 01  WS-RUN-DATE                      PIC 9(08).
009100 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
009200     05  WS-RD-CCYY                   PIC 9(04).
009300     05  WS-RD-MM                     PIC 9(02).
009400     05  WS-RD-DD                     PIC 9(02).
009500*---------------------------------------------------------------*
009600 01  WS-TOTALS-WORK.
009700     05  WS-GRAND-TRADES              PIC 9(05) USAGE IS COMP.
009800     05  WS-GRAND-WINS                PIC 9(05) USAGE IS COMP.
009900 01  WS-TOTALS-WORK-R REDEFINES WS-TOTALS-WORK.
010000     05  WS-GT-OUT                    PIC 9(05).
010100     05  WS-GW-OUT                    PIC 9(05).
010200*---------------------------------------------------------------*
010300 01  DASH-LINE.
010400     05  FILLER                       PIC X(94)
010500             VALUE ALL '-'.
010600*---------------------------------------------------------------*
010700 01  HEADING-LINE-1.
010800     05  FILLER   PIC X(07) VALUE '  MODEL'.
010900     05  FILLER   PIC X(08) VALUE ' DIR    '.
011000     05  FILLER   PIC X(09) VALUE ' TRADES  '.
011100     05  FILLER   PIC X(08) VALUE ' WIN %  '.
011200     05  FILLER   PIC X(07) VALUE ' AVG R '.
011300     05  FILLER   PIC X(09) VALUE ' TOTAL R '.
011400     05  FILLER   PIC X(09) VALUE '  P.FCTR '.
011500     05  FILLER   PIC X(59) VALUE SPACE.
011600*---------------------------------------------------------------*
011700 01  SUMMARY-LINE-1.
011800     05  FILLER   PIC X(12) VALUE 'STRONGEST: '.
011900     05  SL1-MODEL PIC X(05).
012000     05  FILLER   PIC X(01) VALUE SPACE.
012100     05  SL1-DIRECTION PIC X(05).
012200     05  FILLER   PIC X(04) VALUE ' -- '.
012300     05  SL1-WIN-RATE PIC ZZ9.9.
012400     05  FILLER   PIC X(11) VALUE '% WIN RATE,'.
012500     05  SL1-AVG-R PIC -Z9.99.
012600     05  FILLER   PIC X(09) VALUE ' AVG R, '.
012700     05  SL1-TRADES PIC ZZ9.
012800     05  FILLER   PIC X(08) VALUE ' TRADES '.
012900     05  FILLER   PIC X(34) VALUE SPACE.
013000 01  SUMMARY-LINE-2.
013100     05  FILLER   PIC X(12) VALUE 'WEAKEST  : '.
013200     05  SL2-MODEL PIC X(05).
013300     05  FILLER   PIC X(01) VALUE SPACE.
013400     05  SL2-DIRECTION PIC X(05).
013500     05  FILLER   PIC X(04) VALUE ' -- '.
013600     05  SL2-WIN-RATE PIC ZZ9.9.
013700     05  FILLER   PIC X(11) VALUE '% WIN RATE,'.
013800     05  SL2-AVG-R PIC -Z9.99.
013900     05  FILLER   PIC X(09) VALUE ' AVG R, '.
014000     05  SL2-TRADES PIC ZZ9.
014100     05  FILLER   PIC X(08) VALUE ' TRADES '.
014200     05  FILLER   PIC X(34) VALUE SPACE.
014300 01  SUMMARY-LINE-3.
014400     05  FILLER   PIC X(16) VALUE 'CONTROL TOTALS: '.
014500     05  SL3-TOTAL-TRADES PIC ZZZ,ZZ9.
014600     05  FILLER   PIC X(09) VALUE ' TRADES, '.
014700     05  SL3-TOTAL-WINS PIC ZZZ,ZZ9.
014800     05  FILLER   PIC X(06) VALUE ' WINS '.
014900     05  FILLER   PIC X(58) VALUE SPACE.
015000*---------------------------------------------------------------*
015100 01  WS-WORK-FIELDS.
015200     05  WS-BEST-M                    PIC S9(02) USAGE IS COMP.
015300     05  WS-BEST-D                    PIC S9(02) USAGE IS COMP.
015400     05  WS-BEST-WIN-RATE             PIC 9(03)V9.
015500     05  WS-WORST-M                   PIC S9(02) USAGE IS COMP.
015600     05  WS-WORST-D                   PIC S9(02) USAGE IS COMP.
015700     05  WS-WORST-WIN-RATE            PIC 9(03)V9.
015800     05  FILLER                       PIC X(04).
015900*===============================================================*
016000 PROCEDURE DIVISION.
016100*---------------------------------------------------------------*
016200 0000-MAIN-PROCESSING.
016300*---------------------------------------------------------------*
016400     PERFORM 1000-INITIALIZATION.
016500     IF  CON-FILE-OK AND RPT-FILE-OK
016600         PERFORM 1100-INITIALIZE-GRID-TABLE
016700         PERFORM 8100-READ-CONSTRD THRU 8100-EXIT
016800         PERFORM 2000-PROCESS-ONE-TRADE
016900             UNTIL CON-EOF
017000         PERFORM 3000-COMPUTE-ALL-CELL-METRICS
017100         PERFORM 3200-FIND-STRONGEST-WEAKEST
017200         PERFORM 4000-PRINT-GRID-REPORT.
017300     PERFORM 5000-CLOSE-FILES.
017400     GOBACK.
017500*---------------------------------------------------------------*
017600 1000-INITIALIZATION.
017700*---------------------------------------------------------------*
017800     MOVE ZERO                        TO WS-GRAND-TRADES
017900                                           WS-GRAND-WINS.
018000     OPEN INPUT CONSTRD-FILE.
018100     IF  CON-FILE-STATUS NOT = 00
018200         MOVE 'CON-OPN'                TO DL-ERROR-REASON
018300         MOVE CON-FILE-STATUS          TO DL-FILE-STATUS
018400         PERFORM 9900-INVALID-FILE-STATUS.
018500     OPEN OUTPUT RPTFILE-FILE.
018600     IF  RPT-FILE-STATUS NOT = 00
018700         MOVE 'RPT-OPN'                TO DL-ERROR-REASON
018800         MOVE RPT-FILE-STATUS          TO DL-FILE-STATUS
018900         PERFORM 9900-INVALID-FILE-STATUS.
019000*---------------------------------------------------------------*
019100 1100-INITIALIZE-GRID-TABLE.
019200*---------------------------------------------------------------*
019300     PERFORM 1110-INIT-ONE-CELL
019400         VARYING GC-MODEL-IX FROM 1 BY 1 UNTIL GC-MODEL-IX > 4
019500         AFTER GC-DIR-IX FROM 1 BY 1 UNTIL GC-DIR-IX > 2.
019600*---------------------------------------------------------------*
019700 1110-INIT-ONE-CELL.
019800*---------------------------------------------------------------*
019900     MOVE ZERO TO GC-TRADES (GC-MODEL-IX, GC-DIR-IX)
020000                  GC-WINS (GC-MODEL-IX, GC-DIR-IX)
020100                  GC-SUM-PNL-R (GC-MODEL-IX, GC-DIR-IX)
020200                  GC-GROSS-WIN (GC-MODEL-IX, GC-DIR-IX)
020300                  GC-GROSS-LOSS (GC-MODEL-IX, GC-DIR-IX)
020400                  GC-WIN-RATE (GC-MODEL-IX, GC-DIR-IX)
020500                  GC-AVG-R (GC-MODEL-IX, GC-DIR-IX)
020600                  GC-TOTAL-R (GC-MODEL-IX, GC-DIR-IX)
020700                  GC-PROFIT-FACTOR (GC-MODEL-IX, GC-DIR-IX).
020800     PERFORM 1120-SET-MODEL-LABEL.
020900     PERFORM 1130-SET-DIRECTION-LABEL.
021000*---------------------------------------------------------------*
021100 1120-SET-MODEL-LABEL.
021200*---------------------------------------------------------------*
021300     IF  GC-MODEL-IX = 1
021400         MOVE 'EPCH1' TO GC-MODEL (GC-MODEL-IX, GC-DIR-IX)
021500     ELSE
021600         IF  GC-MODEL-IX = 2
021700             MOVE 'EPCH2' TO GC-MODEL (GC-MODEL-IX, GC-DIR-IX)
021800         ELSE
021900             IF  GC-MODEL-IX = 3
022000                 MOVE 'EPCH3' TO
022100                     GC-MODEL (GC-MODEL-IX, GC-DIR-IX)
022200             ELSE
022300                 MOVE 'EPCH4' TO
022400                     GC-MODEL (GC-MODEL-IX, GC-DIR-IX)
022500             END-IF
022600         END-IF
022700     END-IF.
022800*---------------------------------------------------------------*
022900 1130-SET-DIRECTION-LABEL.
023000*---------------------------------------------------------------*
023100     IF  GC-DIR-IX = 1
023200         MOVE 'LONG ' TO GC-DIRECTION (GC-MODEL-IX, GC-DIR-IX)
023300     ELSE
023400         MOVE 'SHORT' TO GC-DIRECTION (GC-MODEL-IX, GC-DIR-IX)
023500     END-IF.
023600*---------------------------------------------------------------*
023700 2000-PROCESS-ONE-TRADE.
023800*---------------------------------------------------------------*
023900     PERFORM 2010-RESOLVE-MODEL-INDEX.
024000     PERFORM 2020-RESOLVE-DIRECTION-INDEX.
024100     ADD 1 TO GC-TRADES (GC-MODEL-IX, GC-DIR-IX).
024200     ADD 1 TO WS-GRAND-TRADES.
024300     IF  CT-WAS-A-WINNER
024400         ADD 1 TO GC-WINS (GC-MODEL-IX, GC-DIR-IX)
024500         ADD 1 TO WS-GRAND-WINS
024600     END-IF.
024700     ADD CT-PNL-R TO GC-SUM-PNL-R (GC-MODEL-IX, GC-DIR-IX).
024800     IF  CT-PNL-R > 0
024900         ADD CT-PNL-R TO GC-GROSS-WIN (GC-MODEL-IX, GC-DIR-IX)
025000     ELSE
025100         COMPUTE GC-GROSS-LOSS (GC-MODEL-IX, GC-DIR-IX) =
025200             GC-GROSS-LOSS (GC-MODEL-IX, GC-DIR-IX) - CT-PNL-R
025300     END-IF.
025400     PERFORM 8100-READ-CONSTRD THRU 8100-EXIT.
025500*---------------------------------------------------------------*
025600 2010-RESOLVE-MODEL-INDEX.
025700*---------------------------------------------------------------*
025800     IF  CT-MODEL = 'EPCH1'
025900         SET GC-MODEL-IX TO 1
026000     ELSE
026100         IF  CT-MODEL = 'EPCH2'
026200             SET GC-MODEL-IX TO 2
026300         ELSE
026400             IF  CT-MODEL = 'EPCH3'
026500                 SET GC-MODEL-IX TO 3
026600             ELSE
026700                 SET GC-MODEL-IX TO 4
026800             END-IF
026900         END-IF
027000     END-IF.
027100*---------------------------------------------------------------*
027200 2020-RESOLVE-DIRECTION-INDEX.
027300*---------------------------------------------------------------*
027400     IF  CT-DIRECTION = 'LONG '
027500         SET GC-DIR-IX TO 1
027600     ELSE
027700         SET GC-DIR-IX TO 2
027800     END-IF.
027900*---------------------------------------------------------------*
028000 3000-COMPUTE-ALL-CELL-METRICS.
028100*---------------------------------------------------------------*
028200     PERFORM 3100-COMPUTE-ONE-CELL
028300         VARYING GC-MODEL-IX FROM 1 BY 1 UNTIL GC-MODEL-IX > 4
028400         AFTER GC-DIR-IX FROM 1 BY 1 UNTIL GC-DIR-IX > 2.
028500*---------------------------------------------------------------*
028600 3100-COMPUTE-ONE-CELL.
028700*---------------------------------------------------------------*
028800     IF  GC-TRADES (GC-MODEL-IX, GC-DIR-IX) > 0
028900         COMPUTE GC-WIN-RATE (GC-MODEL-IX, GC-DIR-IX) ROUNDED =
029000             (GC-WINS (GC-MODEL-IX, GC-DIR-IX) /
029100              GC-TRADES (GC-MODEL-IX, GC-DIR-IX)) * 100
029200         COMPUTE GC-AVG-R (GC-MODEL-IX, GC-DIR-IX) ROUNDED =
029300             GC-SUM-PNL-R (GC-MODEL-IX, GC-DIR-IX) /
029400             GC-TRADES (GC-MODEL-IX, GC-DIR-IX)
029500         COMPUTE GC-TOTAL-R (GC-MODEL-IX, GC-DIR-IX) ROUNDED =
029600             GC-SUM-PNL-R (GC-MODEL-IX, GC-DIR-IX)
029700         IF  GC-GROSS-LOSS (GC-MODEL-IX, GC-DIR-IX) = 0
029800             MOVE 999.99 TO
029900                 GC-PROFIT-FACTOR (GC-MODEL-IX, GC-DIR-IX)
030000         ELSE
030100             COMPUTE GC-PROFIT-FACTOR (GC-MODEL-IX, GC-DIR-IX)
030200                 ROUNDED =
030300                 GC-GROSS-WIN (GC-MODEL-IX, GC-DIR-IX) /
030400                 GC-GROSS-LOSS (GC-MODEL-IX, GC-DIR-IX)
030500         END-IF
030600     END-IF.
030700*---------------------------------------------------------------*
030800 3200-FIND-STRONGEST-WEAKEST.
030900*---------------------------------------------------------------*
031000     PERFORM 3210-CHECK-ONE-CELL
031100         VARYING GC-MODEL-IX FROM 1 BY 1 UNTIL GC-MODEL-IX > 4
031200         AFTER GC-DIR-IX FROM 1 BY 1 UNTIL GC-DIR-IX > 2.
031300*---------------------------------------------------------------*
031400 3210-CHECK-ONE-CELL.
031500*---------------------------------------------------------------*
031600     IF  GC-TRADES (GC-MODEL-IX, GC-DIR-IX) > 0
031700         IF  NOT WS-FOUND-ANY-CELL
031800             SET WS-FOUND-ANY-CELL TO TRUE
031900             SET WS-BEST-M WS-WORST-M       TO GC-MODEL-IX
032000             SET WS-BEST-D WS-WORST-D       TO GC-DIR-IX
032100             MOVE GC-WIN-RATE (GC-MODEL-IX, GC-DIR-IX) TO
032200                 WS-BEST-WIN-RATE
032300                 WS-WORST-WIN-RATE
032400         ELSE
032500             IF  GC-WIN-RATE (GC-MODEL-IX, GC-DIR-IX)
032600                     > WS-BEST-WIN-RATE
032700                 MOVE GC-WIN-RATE (GC-MODEL-IX, GC-DIR-IX) TO
032800                     WS-BEST-WIN-RATE
032900                 SET WS-BEST-M              TO GC-MODEL-IX
033000                 SET WS-BEST-D              TO GC-DIR-IX
033100             END-IF
033200             IF  GC-WIN-RATE (GC-MODEL-IX, GC-DIR-IX)
033300                     < WS-WORST-WIN-RATE
033400                 MOVE GC-WIN-RATE (GC-MODEL-IX, GC-DIR-IX) TO
033500                     WS-WORST-WIN-RATE
033600                 SET WS-WORST-M             TO GC-MODEL-IX
033700                 SET WS-WORST-D             TO GC-DIR-IX
033800             END-IF
033900         END-IF
034000     END-IF.
034100*---------------------------------------------------------------*
034200 4000-PRINT-GRID-REPORT.
034300*---------------------------------------------------------------*
034400     PERFORM 4100-PRINT-HEADING.
034500     PERFORM 4200-PRINT-ONE-CELL-LINE
034600         VARYING GC-MODEL-IX FROM 1 BY 1 UNTIL GC-MODEL-IX > 4
034700         AFTER GC-DIR-IX FROM 1 BY 1 UNTIL GC-DIR-IX > 2.
034800     MOVE DASH-LINE                    TO PRINT-LINE.
034900     WRITE PRINT-RECORD.
035000     PERFORM 4300-PRINT-FOOTER.
035100*---------------------------------------------------------------*
035200 4100-PRINT-HEADING.
035300*---------------------------------------------------------------*
035400     MOVE DASH-LINE                    TO PRINT-LINE.
035500     WRITE PRINT-RECORD.
035600     MOVE HEADING-LINE-1               TO PRINT-LINE.
035700     WRITE PRINT-RECORD.
035800     MOVE DASH-LINE                    TO PRINT-LINE.
035900     WRITE PRINT-RECORD.
036000*---------------------------------------------------------------*
036100 4200-PRINT-ONE-CELL-LINE.
036200*---------------------------------------------------------------*
036300     IF  GC-TRADES (GC-MODEL-IX, GC-DIR-IX) > 0
036400         MOVE GC-MODEL (GC-MODEL-IX, GC-DIR-IX) TO GD-MODEL
036500         MOVE GC-DIRECTION (GC-MODEL-IX, GC-DIR-IX) TO
036600             GD-DIRECTION
036700         MOVE GC-TRADES (GC-MODEL-IX, GC-DIR-IX) TO GD-TRADES
036800         MOVE GC-WIN-RATE (GC-MODEL-IX, GC-DIR-IX) TO GD-WIN-PCT
036900         MOVE GC-AVG-R (GC-MODEL-IX, GC-DIR-IX) TO GD-AVG-R
037000         MOVE GC-TOTAL-R (GC-MODEL-IX, GC-DIR-IX) TO GD-TOTAL-R
037100         MOVE GC-PROFIT-FACTOR (GC-MODEL-IX, GC-DIR-IX) TO
037200             GD-PROFIT-FACTOR
037300         MOVE GRID-DETAIL-LINE          TO PRINT-LINE
037400         WRITE PRINT-RECORD
037500     END-IF.
037600*---------------------------------------------------------------*
037700 4300-PRINT-FOOTER.
037800*---------------------------------------------------------------*
037900     MOVE GC-MODEL (WS-BEST-M, WS-BEST-D)    TO SL1-MODEL.
038000     MOVE GC-DIRECTION (WS-BEST-M, WS-BEST-D) TO SL1-DIRECTION.
038100     MOVE GC-WIN-RATE (WS-BEST-M, WS-BEST-D) TO SL1-WIN-RATE.
038200     MOVE GC-AVG-R (WS-BEST-M, WS-BEST-D)    TO SL1-AVG-R.
038300     MOVE GC-TRADES (WS-BEST-M, WS-BEST-D)   TO SL1-TRADES.
038400     MOVE SUMMARY-LINE-1                TO PRINT-LINE.
038500     WRITE PRINT-RECORD.
038600     MOVE GC-MODEL (WS-WORST-M, WS-WORST-D)  TO SL2-MODEL.
038700     MOVE GC-DIRECTION (WS-WORST-M, WS-WORST-D) TO SL2-DIRECTION.
038800     MOVE GC-WIN-RATE (WS-WORST-M, WS-WORST-D) TO SL2-WIN-RATE.
038900     MOVE GC-AVG-R (WS-WORST-M, WS-WORST-D)  TO SL2-AVG-R.
039000     MOVE GC-TRADES (WS-WORST-M, WS-WORST-D) TO SL2-TRADES.
039100     MOVE SUMMARY-LINE-2                TO PRINT-LINE.
039200     WRITE PRINT-RECORD.
039300     MOVE WS-GRAND-TRADES               TO SL3-TOTAL-TRADES.
039400     MOVE WS-GRAND-WINS                 TO SL3-TOTAL-WINS.
039500     MOVE SUMMARY-LINE-3                TO PRINT-LINE.
039600     WRITE PRINT-RECORD.
039700*---------------------------------------------------------------*
039800 5000-CLOSE-FILES.
039900*---------------------------------------------------------------*
040000     CLOSE CONSTRD-FILE
040100           RPTFILE-FILE.
040200     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
040300*---------------------------------------------------------------*
040400 8100-READ-CONSTRD.
040500*---------------------------------------------------------------*
040600     READ CONSTRD-FILE
040700         AT END
040800             SET CON-EOF TO TRUE
040900             GO TO 8100-EXIT.
041000 8100-EXIT.
041100     EXIT.
041200*---------------------------------------------------------------*
041300 9900-INVALID-FILE-STATUS.
041400*---------------------------------------------------------------*
041500     DISPLAY ERROR-DISPLAY-LINE.
