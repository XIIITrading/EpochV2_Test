000100*===============================================================*
000200* PROGRAM NAME:    EPCATRL
000300* ORIGINAL AUTHOR: E. ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 08/11/92 E. ACKERMAN     WRITTEN AS THE TABLE-LOAD SUBPROGRAM
000900*                          FOR THE ATR STOP WALK-FORWARD JOB.
001000* 02/27/96 R. HALVORSEN    CHANGED TO DUAL-READ THE INDICATOR AND
001100*                          M1 BAR FILES IN LOCK STEP, ONE CALL.
001200* 01/11/99 R. HALVORSEN    Y2K - RECORD-ID COMPARE NOW CCYYMMDD.
001300* 06/24/21 E. ACKERMAN     CONVERTED TO LINE SEQUENTIAL, INDBARS
001400*                          AND M1BARS NO LONGER ON VSAM.
001500*===============================================================*
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.  EPCATRL.
001800 AUTHOR.        E. ACKERMAN.
001900 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002000 DATE-WRITTEN.  08/11/92.
002100 DATE-COMPILED.
002200 SECURITY.      NON-CONFIDENTIAL.
002300*===============================================================*
002400 ENVIRONMENT DIVISION.
002500*---------------------------------------------------------------*
002600 CONFIGURATION SECTION.
002700*---------------------------------------------------------------*
002800 SOURCE-COMPUTER. IBM-3081.
002900 OBJECT-COMPUTER. IBM-3081.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM
003200     CLASS TICKER-ALPHA IS 'A' THRU 'Z'
003300     UPSI-0.
003400*---------------------------------------------------------------*
003500 INPUT-OUTPUT SECTION.
003600*---------------------------------------------------------------*
003700 FILE-CONTROL.
003800     SELECT INDBARS-FILE ASSIGN TO INDBARS
003900       ORGANIZATION IS LINE SEQUENTIAL
004000       FILE STATUS  IS IND-FILE-STATUS.
004100*
004200     SELECT M1-BARS-FILE ASSIGN TO M1BARS
004300       ORGANIZATION IS LINE SEQUENTIAL
004400       FILE STATUS  IS M1B-FILE-STATUS.
004500*===============================================================*
004600 DATA DIVISION.
004700*---------------------------------------------------------------*
004800 FILE SECTION.
004900*---------------------------------------------------------------*
005000 FD  INDBARS-FILE
005100     RECORDING MODE IS F.
005200     COPY EPIBAR.
005300*---------------------------------------------------------------*
005400 FD  M1-BARS-FILE
005500     RECORDING MODE IS F.
005600     COPY EPBAR1.
005700*---------------------------------------------------------------*
005800 WORKING-STORAGE SECTION.
005900*---------------------------------------------------------------*
006000 01  WS-SWITCHES-SUBSCRIPTS-MISC.
006100     05  IND-FILE-STATUS              PIC 99.
006200         88 IND-FILE-OK                     VALUE 00.
006300     05  M1B-FILE-STATUS              PIC 99.
006400         88 M1B-FILE-OK                     VALUE 00.
006500     05  EOF-SWITCH                   PIC X.
006600         88 EOF                             VALUE 'Y'.
006700     05  FILLER                       PIC X(02).
006800*---------------------------------------------------------------*
006900 01  ERROR-DISPLAY-LINE.
007000     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
007100     05  DL-ERROR-REASON              PIC X(07) VALUE SPACE.
007200     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
007300     05  DL-FILE-STATUS               PIC 99.
007400     05  FILLER  PIC X(05) VALUE ' *** '.
007500 01  ERROR-DISPLAY-LINE-R REDEFINES ERROR-DISPLAY-LINE.
007600     05  ER-FILE-TAG                  PIC X(03).
007700     05  FILLER                       PIC X(55).
007800*---------------------------------------------------------------*
007900 01  WS-RUN-DATE                      PIC 9(06).
008000 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
008100     05  WS-RD-YY                     PIC 9(02).
008200     05  WS-RD-MM                     PIC 9(02).
008300     05  WS-RD-DD                     PIC 9(02).
008400*---------------------------------------------------------------*
008500 01  WS-TOTALS-WORK                   PIC 9(10).
008600 01  WS-TOTALS-WORK-R REDEFINES WS-TOTALS-WORK.
008700     05  WS-IND-COUNT-OUT              PIC 9(05).
008800     05  WS-M1B-COUNT-OUT              PIC 9(05).
008900*---------------------------------------------------------------*
009000 01  WS-TOTALS-LINE.
009100     05  FILLER                       PIC X(16)
009200             VALUE 'EPCATRL LOADED: '.
009300     05  WL-IND-LOADED                PIC ZZZ,ZZ9.
009400     05  FILLER                       PIC X(10)
009500             VALUE '  M1BARS: '.
009600     05  WL-M1B-LOADED                PIC ZZZ,ZZ9.
009700*---------------------------------------------------------------*
009800 LINKAGE SECTION.
009900 COPY EPITBL.
010000 COPY EPBTBL.
010100*===============================================================*
010200 PROCEDURE DIVISION USING IBAR-TABLE-SIZE, IBAR-TABLE-INDEX,
010300     LOADER-ACTION, IBAR-TABLE,
010400     MBAR-TABLE-SIZE, MBAR-TABLE-INDEX, MBAR-TABLE.
010500*---------------------------------------------------------------*
010600 0000-MAIN-ROUTINE.
010700*---------------------------------------------------------------*
010800     PERFORM 1000-INITIALIZATION.
010900     IF  IND-FILE-OK AND M1B-FILE-OK
011000         PERFORM 2000-LOAD-ALL-RECORDS.
011100     PERFORM 3000-CLOSE-FILES.
011200     GOBACK.
011300*---------------------------------------------------------------*
011400 1000-INITIALIZATION.
011500*---------------------------------------------------------------*
011600     MOVE ZERO                        TO IBAR-TABLE-SIZE
011700                                          MBAR-TABLE-SIZE.
011800     OPEN INPUT INDBARS-FILE.
011900     IF  IND-FILE-STATUS NOT = 00
012000         MOVE 'IND-OPN'                TO DL-ERROR-REASON
012100         MOVE IND-FILE-STATUS          TO DL-FILE-STATUS
012200         PERFORM 9900-INVALID-FILE-STATUS.
012300     OPEN INPUT M1-BARS-FILE.
012400     IF  M1B-FILE-STATUS NOT = 00
012500         MOVE 'M1B-OPN'                TO DL-ERROR-REASON
012600         MOVE M1B-FILE-STATUS          TO DL-FILE-STATUS
012700         PERFORM 9900-INVALID-FILE-STATUS.
012800*---------------------------------------------------------------*
012900 2000-LOAD-ALL-RECORDS.
013000*---------------------------------------------------------------*
013100     PERFORM 2100-LOAD-NEXT-PAIR
013200         UNTIL EOF.
013300*---------------------------------------------------------------*
013400 2100-LOAD-NEXT-PAIR.
013500*---------------------------------------------------------------*
013600     READ INDBARS-FILE
013700         AT END
013800             SET EOF TO TRUE
013900             GO TO 2100-EXIT.
014000     ADD 1                            TO IBAR-TABLE-SIZE.
014100     MOVE INDICATOR-BAR-RECORD
014200         TO TBL-INDICATOR-BAR (IBAR-TABLE-SIZE).
014300     READ M1-BARS-FILE
014400         AT END
014500             MOVE 'M1B-EOF'            TO DL-ERROR-REASON
014600             MOVE M1B-FILE-STATUS      TO DL-FILE-STATUS
014700             PERFORM 9900-INVALID-FILE-STATUS
014800             SET EOF TO TRUE
014900             GO TO 2100-EXIT.
015000     ADD 1                            TO MBAR-TABLE-SIZE.
015100     MOVE M1-BAR-RECORD TO TBL-M1-BAR (MBAR-TABLE-SIZE).
015200 2100-EXIT.
015300     EXIT.
015400*---------------------------------------------------------------*
015500 3000-CLOSE-FILES.
015600*---------------------------------------------------------------*
015700     CLOSE INDBARS-FILE
015800           M1-BARS-FILE.
015900     ACCEPT WS-RUN-DATE FROM DATE.
016000     MOVE IBAR-TABLE-SIZE             TO WS-IND-COUNT-OUT.
016100     MOVE MBAR-TABLE-SIZE             TO WS-M1B-COUNT-OUT.
016200     MOVE WS-IND-COUNT-OUT            TO WL-IND-LOADED.
016300     MOVE WS-M1B-COUNT-OUT            TO WL-M1B-LOADED.
016400     DISPLAY WS-TOTALS-LINE.
016500*---------------------------------------------------------------*
016600 9900-INVALID-FILE-STATUS.
016700*---------------------------------------------------------------*
016800     DISPLAY ERROR-DISPLAY-LINE.
