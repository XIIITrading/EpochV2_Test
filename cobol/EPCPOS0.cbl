000100*===============================================================*
000200* PROGRAM NAME:    EPCPOS0
000300* ORIGINAL AUTHOR: D. QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 09/14/94 D. QUINTERO     WRITTEN.  ALTERNATE VIEW OF THE FILL
000900*                          LOG FOR THE DESK - ONE NET POSITION PER
001000*                          SYMBOL INSTEAD OF ROUND-TRIP TRADES.
001100* 03/02/97 D. QUINTERO     RUNNING POSITION SIZE NOW CARRIED AS A
001200*                          SIGNED FIELD - DESK REPORTED A FLIPPED
001300*                          POSITION PRINTING AS A NEGATIVE COUNT
001400*                          WITH NO WAY TO TELL IT WASN'T A BUG.
001500* 01/12/99 R. HALVORSEN    Y2K - FILL-DATE COMPARE NOW CCYYMMDD.
001600* 06/24/21 E. ACKERMAN     CONVERTED TO LINE SEQUENTIAL, FILLS AND
001700*                          POSOUT NO LONGER ON VSAM.
001800*===============================================================*
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.  EPCPOS0.
002100 AUTHOR.        D. QUINTERO.
002200 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002300 DATE-WRITTEN.  09/14/94.
002400 DATE-COMPILED.
002500 SECURITY.      NON-CONFIDENTIAL.
002600*===============================================================*
002700 ENVIRONMENT DIVISION.
002800*---------------------------------------------------------------*
002900 CONFIGURATION SECTION.
003000*---------------------------------------------------------------*
003100 SOURCE-COMPUTER. IBM-3081.
003200 OBJECT-COMPUTER. IBM-3081.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     CLASS TICKER-ALPHA IS 'A' THRU 'Z'
003600     UPSI-0.
003700*---------------------------------------------------------------*
003800 INPUT-OUTPUT SECTION.
003900*---------------------------------------------------------------*
004000 FILE-CONTROL.
004100     SELECT FILLS-FILE ASSIGN TO FILLS
004200       ORGANIZATION IS LINE SEQUENTIAL
004300       FILE STATUS  IS FIL-FILE-STATUS.
004400*
004500     SELECT POSOUT-FILE ASSIGN TO POSOUT
004600       ORGANIZATION IS LINE SEQUENTIAL
004700       FILE STATUS  IS PSO-FILE-STATUS.
004800*===============================================================*
004900 DATA DIVISION.
005000*---------------------------------------------------------------*
005100 FILE SECTION.
005200*---------------------------------------------------------------*
005300 FD  FILLS-FILE
005400     RECORDING MODE IS F.
005500     COPY EPFILL.
005600*---------------------------------------------------------------*
005700* POSOUT IS A SMALL ONE-OFF RECORD, NOT WORTH ITS OWN MEMBER OF
005800* THE COPY LIBRARY - SAME PRACTICE USED FOR OTHER AD HOC EXTRACT
005900* FILES IN THIS SHOP.
006000*---------------------------------------------------------------*
006100 FD  POSOUT-FILE
006200     RECORDING MODE IS F.
006300 01  POSITION-RECORD.
006400     05  PR-SYMBOL                    PIC X(08).
006500     05  PR-DIRECTION                 PIC X(05).
006600         88 PR-DIRECTION-IS-LONG             VALUE 'LONG '.
006700         88 PR-DIRECTION-IS-SHORT            VALUE 'SHORT'.
006800     05  PR-ENTRY-PRICE                PIC S9(05)V9(04).
006900     05  PR-ENDING-SIZE                PIC S9(06).
007000     05  PR-TOTAL-BUY-CASH             PIC S9(09)V99.
007100     05  PR-TOTAL-SELL-CASH            PIC S9(09)V99.
007200     05  PR-NET-PNL                    PIC S9(09)V99.
007300     05  PR-OPEN-FLAG                  PIC X(01).
007400         88 PR-POSITION-IS-OPEN              VALUE 'Y'.
007500     05  FILLER                       PIC X(08).
007600*---------------------------------------------------------------*
007700 WORKING-STORAGE SECTION.
007800*---------------------------------------------------------------*
007900 01  WS-SWITCHES-SUBSCRIPTS-MISC.
008000     05  FIL-FILE-STATUS              PIC 99.
008100         88 FIL-FILE-OK                     VALUE 00.
008200     05  PSO-FILE-STATUS              PIC 99.
008300         88 PSO-FILE-OK                     VALUE 00.
008400     05  FIL-EOF-SWITCH               PIC X.
008500         88 FIL-EOF                         VALUE 'Y'.
008600     05  WS-FIRST-FILL-SWITCH         PIC X       VALUE 'Y'.
008700         88 WS-FIRST-FILL                   VALUE 'Y'.
008800     05  FILLER                       PIC X(02).
008900*---------------------------------------------------------------*
009000 01  ERROR-DISPLAY-LINE.
009100     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
009200     05  DL-ERROR-REASON              PIC X(07) VALUE SPACE.
009300     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
009400     05  DL-FILE-STATUS               PIC 99.
009500     05  FILLER  PIC X(05) VALUE ' *** '.
009600 01  ERROR-DISPLAY-LINE-R REDEFINES ERROR-DISPLAY-LINE.
009700     05  ER-FILE-TAG                  PIC X(03).
009800     05  FILLER                       PIC X(55).
009900*---------------------------------------------------------------*
010000 01  WS-RUN-DATE                      PIC 9(08).
010100 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
010200     05  WS-RD-CCYY                   PIC 9(04).
010300     05  WS-RD-MM                     PIC 9(02).
010400     05  WS-RD-DD                     PIC 9(02).
010500*---------------------------------------------------------------*
010600 01  WS-TOTALS-WORK                   PIC 9(05).
010700 01  WS-TOTALS-WORK-R REDEFINES WS-TOTALS-WORK.
010800     05  WS-POS-COUNT-OUT             PIC 9(05).
010900*---------------------------------------------------------------*
011000 01  WS-TOTALS-LINE.
011100     05  FILLER                       PIC X(16)
011200             VALUE 'EPCPOS0 WROTE : '.
011300     05  WL-POS-WRITTEN               PIC ZZZ,ZZ9.
011400*---------------------------------------------------------------*
011500 01  WS-WORK-FIELDS.
011600     05  WS-CURRENT-SYMBOL            PIC X(08).
011700     05  WS-SYMBOL-DIRECTION          PIC X(05).
011800     05  WS-RUNNING-SIZE              PIC S9(06) USAGE IS COMP.
011900     05  WS-FILL-CASH                 PIC S9(09)V99.
012000     05  WS-POSITIONS-WRITTEN         PIC S9(05) USAGE IS COMP.
012100     05  FILLER                       PIC X(04).
012200*===============================================================*
012300 PROCEDURE DIVISION.
012400*---------------------------------------------------------------*
012500 0000-MAIN-PROCESSING.
012600*---------------------------------------------------------------*
012700     PERFORM 1000-INITIALIZATION.
012800     IF  FIL-FILE-OK AND PSO-FILE-OK
012900         PERFORM 8100-READ-FILL THRU 8100-EXIT
013000         PERFORM 2000-PROCESS-ONE-FILL
013100             UNTIL FIL-EOF
013200         IF  NOT WS-FIRST-FILL
013300             PERFORM 2900-WRITE-POSITION-RECORD
013400         END-IF.
013500     PERFORM 3000-CLOSE-FILES.
013600     GOBACK.
013700*---------------------------------------------------------------*
013800 1000-INITIALIZATION.
013900*---------------------------------------------------------------*
014000     MOVE ZERO                        TO WS-POSITIONS-WRITTEN.
014100     OPEN INPUT FILLS-FILE.
014200     IF  FIL-FILE-STATUS NOT = 00
014300         MOVE 'FIL-OPN'                TO DL-ERROR-REASON
014400         MOVE FIL-FILE-STATUS          TO DL-FILE-STATUS
014500         PERFORM 9900-INVALID-FILE-STATUS.
014600     OPEN OUTPUT POSOUT-FILE.
014700     IF  PSO-FILE-STATUS NOT = 00
014800         MOVE 'PSO-OPN'                TO DL-ERROR-REASON
014900         MOVE PSO-FILE-STATUS          TO DL-FILE-STATUS
015000         PERFORM 9900-INVALID-FILE-STATUS.
015100*---------------------------------------------------------------*
015200 2000-PROCESS-ONE-FILL.
015300*---------------------------------------------------------------*
015400     IF  WS-FIRST-FILL
015500         PERFORM 2010-OPEN-NEW-SYMBOL
015600     ELSE
015700         IF  FL-SYMBOL NOT = WS-CURRENT-SYMBOL
015800             PERFORM 2900-WRITE-POSITION-RECORD
015900             PERFORM 2010-OPEN-NEW-SYMBOL
016000         END-IF
016100     END-IF.
016200     PERFORM 2100-CLASSIFY-FILL.
016300     PERFORM 2200-UPDATE-CASH-FLOWS.
016400     PERFORM 8100-READ-FILL THRU 8100-EXIT.
016500*---------------------------------------------------------------*
016600 2010-OPEN-NEW-SYMBOL.
016700*---------------------------------------------------------------*
016800     MOVE FL-SYMBOL                    TO WS-CURRENT-SYMBOL.
016900     MOVE 'N'                          TO WS-FIRST-FILL-SWITCH.
017000     MOVE ZERO                         TO WS-RUNNING-SIZE.
017100     MOVE FL-PRICE                     TO PR-ENTRY-PRICE.
017200     MOVE ZERO                         TO PR-TOTAL-BUY-CASH
017300                                           PR-TOTAL-SELL-CASH.
017400     IF  FL-SIDE-IS-SELL
017500         MOVE 'SHORT'                  TO WS-SYMBOL-DIRECTION
017600     ELSE
017700         MOVE 'LONG '                  TO WS-SYMBOL-DIRECTION
017800     END-IF.
017900*---------------------------------------------------------------*
018000 2100-CLASSIFY-FILL.
018100*---------------------------------------------------------------*
018200* THE CLASSIFICATION (ENTRY/ADD/EXIT) DOES NOT AFFECT HOW THE
018300* CASH AND RUNNING SIZE ARE POSTED - IT IS RECORDED HERE ONLY
018400* SO A FUTURE TRANSACTION-LEVEL LOG CAN BE ADDED WITHOUT TOUCHING
018500* THE POSTING LOGIC IN 2200.
018600*---------------------------------------------------------------*
018700     IF  (WS-SYMBOL-DIRECTION = 'LONG ' AND FL-SIDE-IS-BUY)
018800      OR (WS-SYMBOL-DIRECTION = 'SHORT' AND FL-SIDE-IS-SELL)
018900         ADD FL-QTY                    TO WS-RUNNING-SIZE
019000     ELSE
019100         SUBTRACT FL-QTY               FROM WS-RUNNING-SIZE
019200     END-IF.
019300*---------------------------------------------------------------*
019400 2200-UPDATE-CASH-FLOWS.
019500*---------------------------------------------------------------*
019600     COMPUTE WS-FILL-CASH ROUNDED = FL-QTY * FL-PRICE.
019700     IF  FL-SIDE-IS-BUY
019800         ADD WS-FILL-CASH              TO PR-TOTAL-BUY-CASH
019900     ELSE
020000         ADD WS-FILL-CASH              TO PR-TOTAL-SELL-CASH
020100     END-IF.
020200*---------------------------------------------------------------*
020300 2900-WRITE-POSITION-RECORD.
020400*---------------------------------------------------------------*
020500     MOVE WS-CURRENT-SYMBOL            TO PR-SYMBOL.
020600     MOVE WS-SYMBOL-DIRECTION          TO PR-DIRECTION.
020700     MOVE WS-RUNNING-SIZE              TO PR-ENDING-SIZE.
020800     COMPUTE PR-NET-PNL = PR-TOTAL-SELL-CASH - PR-TOTAL-BUY-CASH.
020900     IF  WS-RUNNING-SIZE NOT = 0
021000         MOVE 'Y'                      TO PR-OPEN-FLAG
021100     ELSE
021200         MOVE 'N'                      TO PR-OPEN-FLAG
021300     END-IF.
021400     WRITE POSITION-RECORD.
021500     ADD 1                             TO WS-POSITIONS-WRITTEN.
021600*---------------------------------------------------------------*
021700 3000-CLOSE-FILES.
021800*---------------------------------------------------------------*
021900     CLOSE FILLS-FILE
022000           POSOUT-FILE.
022100     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
022200     MOVE WS-POSITIONS-WRITTEN         TO WS-POS-COUNT-OUT.
022300     MOVE WS-POS-COUNT-OUT             TO WL-POS-WRITTEN.
022400     DISPLAY WS-TOTALS-LINE.
022500*---------------------------------------------------------------*
022600 8100-READ-FILL.
022700*---------------------------------------------------------------*
022800     READ FILLS-FILE
022900         AT END
023000             SET FIL-EOF TO TRUE
023100             GO TO 8100-EXIT.
023200 8100-EXIT.
023300     EXIT.
023400*---------------------------------------------------------------*
023500 9900-INVALID-FILE-STATUS.
023600*---------------------------------------------------------------*
023700     DISPLAY ERROR-DISPLAY-LINE.
