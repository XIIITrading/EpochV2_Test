000100*---------------------------------------------------------------*
000200* SNAPOUT RECORD - ONE INDICATOR SNAPSHOT ROW (ENTRY, RAMP-UP OR
000300* POST-TRADE), SNAPOUT FILE.  WRITTEN BY EPCSNP0.
000400*---------------------------------------------------------------*
000500 01  SNAPSHOT-RECORD.
000600     05 SN-TRADE-ID                         PIC 9(06).
000700     05 SN-TICKER                           PIC X(08).
000800     05 SN-TRADE-DATE                       PIC 9(08).
000900     05 SN-PHASE                            PIC X(08).
001000         88 SN-PHASE-IS-ENTRY               VALUE 'ENTRY   '.
001100         88 SN-PHASE-IS-RAMPUP              VALUE 'RAMPUP  '.
001200         88 SN-PHASE-IS-POSTTRD             VALUE 'POSTTRD '.
001300     05 SN-BAR-SEQUENCE                     PIC 9(02).
001400     05 SN-BAR-FOUND                        PIC X(01).
001500         88 SN-BAR-WAS-FOUND                VALUE 'Y'.
001600     05 SN-BAR-DATE                         PIC 9(08).
001700     05 SN-BAR-TIME                         PIC 9(06).
001800     05 SN-CANDLE-RANGE-PCT                 PIC S9(03)V9(04).
001900     05 SN-RAW-DELTA                        PIC S9(09).
002000     05 SN-ROLL-DELTA                       PIC S9(09).
002100     05 SN-VOLUME-ROC                       PIC S9(05)V9(02).
002200     05 SN-SMA9                             PIC S9(05)V9(04).
002300     05 SN-SMA21                            PIC S9(05)V9(04).
002400     05 SN-SMA-CONFIG                       PIC X(04).
002500     05 SN-VWAP                             PIC S9(05)V9(04).
002600     05 SN-ATR-M1                           PIC S9(03)V9(04).
002700     05 SN-ATR-M5                           PIC S9(03)V9(04).
002800     05 SN-RESULT                           PIC X(04).
002900     05 SN-PNL-R                            PIC S9(03)V99.
003000     05 FILLER                              PIC X(02).
