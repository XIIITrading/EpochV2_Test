000100*---------------------------------------------------------------*
000200* ATR-STOP-RESULT RECORD - ONE PER TRADE PER ATR VARIANT (M1/M5),
000300* ATRSTOP FILE.  WRITTEN BY EPCATR0, READ BY EPCCON0.
000400*---------------------------------------------------------------*
000500 01  ATR-STOP-RESULT-RECORD.
000600     05 AS-TRADE-ID                         PIC 9(06).
000700     05 AS-ATR-VARIANT                      PIC X(02).
000800         88 AS-VARIANT-IS-M1                VALUE 'M1'.
000900         88 AS-VARIANT-IS-M5                VALUE 'M5'.
001000     05 AS-ATR-VALUE                        PIC S9(03)V9(04).
001100     05 AS-STOP-PRICE                       PIC S9(05)V9(04).
001200     05 AS-TARGET-TABLE.
001300         10 AS-TARGET OCCURS 5 TIMES INDEXED BY AS-TGT-IX.
001400             15 AS-R-PRICE                  PIC S9(05)V9(04).
001500             15 AS-R-HIT                    PIC X(01).
001600                 88 AS-R-WAS-HIT             VALUE 'Y'.
001700             15 AS-R-TIME                   PIC 9(06).
001800     05 AS-STOP-HIT                         PIC X(01).
001900         88 AS-STOP-WAS-HIT                 VALUE 'Y'.
002000     05 AS-STOP-TIME                        PIC 9(06).
002100     05 AS-MAX-R                            PIC 9(01).
002200     05 AS-RESULT                           PIC X(04).
002300         88 AS-RESULT-IS-WIN                VALUE 'WIN '.
002400         88 AS-RESULT-IS-LOSS               VALUE 'LOSS'.
002500     05 FILLER                              PIC X(06).
