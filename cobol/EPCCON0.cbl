000100*===============================================================*
000200* PROGRAM NAME:    EPCCON0
000300* ORIGINAL AUTHOR: R. HALVORSEN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 09/21/92 R. HALVORSEN    WRITTEN.  JOINS TRADES TO THE ATR STOP
000900*                          RESULT AND BUILDS THE CONSOLIDATED
001000*                          TRADE FILE THE DOWNSTREAM REPORTS READ.
001100* 05/02/95 R. HALVORSEN    ADDED EOD-PRICE LOOKUP AGAINST THE
001200*                          M1 BAR FILE FOR TRADES STILL OPEN.
001300* 11/09/98 D. QUINTERO     EXIT-REASON DERIVATION ADDED AT THE
001400*                          DESK'S REQUEST - STOP/TARGET/EOD.
001500* 01/12/99 D. QUINTERO     Y2K - RECORD-ID COMPARE NOW CCYYMMDD.
001600* 06/24/21 E. ACKERMAN     CONVERTED TO LINE SEQUENTIAL, TRADES
001700*                          AND CONSTRD NO LONGER ON VSAM.
001800* 03/15/23 S. WALLENDA     CR-4487, ATRSTOP NOW CARRIES BOTH THE
001900*                          M1 AND M5 VARIANT PER TRADE - THIS JOB
002000*                          TAKES THE M5 ROW ONLY, SKIPS THE M1.
002100*===============================================================*
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.  EPCCON0.
002400 AUTHOR.        R. HALVORSEN.
002500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002600 DATE-WRITTEN.  09/21/92.
002700 DATE-COMPILED.
002800 SECURITY.      NON-CONFIDENTIAL.
002900*===============================================================*
003000 ENVIRONMENT DIVISION.
003100*---------------------------------------------------------------*
003200 CONFIGURATION SECTION.
003300*---------------------------------------------------------------*
003400 SOURCE-COMPUTER. IBM-3081.
003500 OBJECT-COMPUTER. IBM-3081.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS TICKER-ALPHA IS 'A' THRU 'Z'
003900     UPSI-0.
004000*---------------------------------------------------------------*
004100 INPUT-OUTPUT SECTION.
004200*---------------------------------------------------------------*
004300 FILE-CONTROL.
004400     SELECT TRADES-FILE ASSIGN TO TRADES
004500       ORGANIZATION IS LINE SEQUENTIAL
004600       FILE STATUS  IS TRD-FILE-STATUS.
004700*
004800     SELECT ATRSTOP-FILE ASSIGN TO ATRSTOP
004900       ORGANIZATION IS LINE SEQUENTIAL
005000       FILE STATUS  IS AST-FILE-STATUS.
005100*
005200     SELECT M1-BARS-FILE ASSIGN TO M1BARS
005300       ORGANIZATION IS LINE SEQUENTIAL
005400       FILE STATUS  IS M1B-FILE-STATUS.
005500*
005600     SELECT CONSTRD-FILE ASSIGN TO CONSTRD
005700       ORGANIZATION IS LINE SEQUENTIAL
005800       FILE STATUS  IS CON-FILE-STATUS.
005900*===============================================================*
006000 DATA DIVISION.
006100*---------------------------------------------------------------*
006200 FILE SECTION.
006300*---------------------------------------------------------------*
006400 FD  TRADES-FILE
006500     RECORDING MODE IS F.
006600     COPY EPTRD1.
006700*---------------------------------------------------------------*
006800 FD  ATRSTOP-FILE
006900     RECORDING MODE IS F.
007000     COPY EPASTP.
007100*---------------------------------------------------------------*
007200 FD  M1-BARS-FILE
007300     RECORDING MODE IS F.
007400     COPY EPBAR1.
007500*---------------------------------------------------------------*
007600 FD  CONSTRD-FILE
007700     RECORDING MODE IS F.
007800     COPY EPCTRD.
007900*---------------------------------------------------------------*
008000 WORKING-STORAGE SECTION.
008100*---------------------------------------------------------------*
008200 01  WS-SWITCHES-SUBSCRIPTS-MISC.
008300     05  TRD-FILE-STATUS              PIC 99.
008400         88 TRD-FILE-OK                     VALUE 00.
008500     05  AST-FILE-STATUS              PIC 99.
008600         88 AST-FILE-OK                     VALUE 00.
008700     05  M1B-FILE-STATUS              PIC 99.
008800         88 M1B-FILE-OK                     VALUE 00.
008900     05  CON-FILE-STATUS              PIC 99.
009000         88 CON-FILE-OK                     VALUE 00.
009100     05  TRD-EOF-SWITCH               PIC X.
009200         88 TRD-EOF                         VALUE 'Y'.
009300     05  AST-EOF-SWITCH               PIC X.
009400         88 AST-EOF                         VALUE 'Y'.
009500     05  M1B-EOF-SWITCH               PIC X.
009600         88 M1B-EOF                         VALUE 'Y'.
009700     05  WS-FOUND-M5-SWITCH           PIC X.
009800         88 WS-FOUND-M5                     VALUE 'Y'.
009900     05  FILLER                       PIC X(02).
010000*---------------------------------------------------------------*
010100* EOD PRICE TABLE - LAST M1 CLOSE SEEN FOR EACH TICKER/DATE.
010200* M1BARS SORTED TICKER/DATE/TIME SO THE LAST BAR WRITTEN FOR A
010300* GROUP, BEFORE THE GROUP CHANGES, IS BY DEFINITION THE EOD BAR.
010400*---------------------------------------------------------------*
010500 01  EOD-PRICE-TABLE.
010600     05  WS-EOD-TABLE-SIZE        PIC S9(05) USAGE IS COMP.
010700     05  EOD-ENTRY OCCURS 1 TO 2000 TIMES
010800          DEPENDING ON WS-EOD-TABLE-SIZE
010900          INDEXED BY EOD-IX.
011000         10  EOD-TICKER               PIC X(08).
011100         10  EOD-DATE                 PIC 9(08).
011200         10  EOD-CLOSE                PIC S9(05)V9(04).
011300*---------------------------------------------------------------*
011400 01  ERROR-DISPLAY-LINE.
011500     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
011600     05  DL-ERROR-REASON              PIC X(07) VALUE SPACE.
011700     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
011800     05  DL-FILE-STATUS               PIC 99.
011900     05  FILLER  PIC X(05) VALUE ' *** '.
012000 01  ERROR-DISPLAY-LINE-R REDEFINES ERROR-DISPLAY-LINE.
012100     05  ER-FILE-TAG                  PIC X(03).
012200     05  FILLER                       PIC X(55).
012300*---------------------------------------------------------------*
012400 01  WS-RUN-DATE                      PIC 9(06).
012500 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
012600     05  WS-RD-YY                     PIC 9(02).
012700     05  WS-RD-MM                     PIC 9(02).
012800     05  WS-RD-DD                     PIC 9(02).
012900*---------------------------------------------------------------*
013000 01  WS-TOTALS-WORK                   PIC 9(15).
013100 01  WS-TOTALS-WORK-R REDEFINES WS-TOTALS-WORK.
013200     05  WS-TRD-READ-OUT              PIC 9(05).
013300     05  WS-TRD-SKIP-OUT              PIC 9(05).
013400     05  WS-CON-WROTE-OUT             PIC 9(05).
013500*---------------------------------------------------------------*
013600 01  WS-TOTALS-LINE.
013700     05  FILLER                       PIC X(16)
013800             VALUE 'EPCCON0 TRADES: '.
013900     05  WL-TRD-READ                  PIC ZZZ,ZZ9.
014000     05  FILLER                       PIC X(10)
014100             VALUE '  SKIPPED:'.
014200     05  WL-TRD-SKIP                  PIC ZZZ,ZZ9.
014300     05  FILLER                       PIC X(10)
014400             VALUE '  WRITTEN:'.
014500     05  WL-CON-WROTE                 PIC ZZZ,ZZ9.
014600*---------------------------------------------------------------*
014700 01  WS-TIME-WORK-AREA.
014800     05  WS-EHH                       PIC S9(02) USAGE IS COMP.
014900     05  WS-EMM                       PIC S9(02) USAGE IS COMP.
015000     05  WS-RHH                       PIC S9(02) USAGE IS COMP.
015100     05  WS-RMM                       PIC S9(02) USAGE IS COMP.
015200     05  FILLER                       PIC X(04).
015300*---------------------------------------------------------------*
015400 01  WS-WORK-FIELDS.
015500     05  WS-TRADES-READ               PIC S9(05) USAGE IS COMP.
015600     05  WS-TRADES-SKIPPED            PIC S9(05) USAGE IS COMP.
015700     05  WS-RESULTS-WRITTEN           PIC S9(05) USAGE IS COMP.
015800     05  FILLER                       PIC X(04).
015900*===============================================================*
016000 PROCEDURE DIVISION.
016100*---------------------------------------------------------------*
016200 0000-MAIN-PROCESSING.
016300*---------------------------------------------------------------*
016400     PERFORM 1000-INITIALIZATION.
016500     IF  TRD-FILE-OK AND AST-FILE-OK AND M1B-FILE-OK
016600             AND CON-FILE-OK
016700         PERFORM 1100-LOAD-EOD-PRICE-TABLE
016800         PERFORM 8100-READ-TRADE THRU 8100-EXIT
016900         PERFORM 8200-READ-ATRSTOP THRU 8200-EXIT
017000         PERFORM 2000-PROCESS-ONE-TRADE
017100             UNTIL TRD-EOF.
017200     PERFORM 3000-CLOSE-FILES.
017300     DISPLAY WS-TOTALS-LINE.
017400     GOBACK.
017500*---------------------------------------------------------------*
017600 1000-INITIALIZATION.
017700*---------------------------------------------------------------*
017800     MOVE ZERO                        TO WS-EOD-TABLE-SIZE
017900                                          WS-TRADES-READ
018000                                          WS-TRADES-SKIPPED
018100                                          WS-RESULTS-WRITTEN.
018200     OPEN INPUT TRADES-FILE.
018300     IF  TRD-FILE-STATUS NOT = 00
018400         MOVE 'TRD-OPN'                TO DL-ERROR-REASON
018500         MOVE TRD-FILE-STATUS          TO DL-FILE-STATUS
018600         PERFORM 9900-INVALID-FILE-STATUS.
018700     OPEN INPUT ATRSTOP-FILE.
018800     IF  AST-FILE-STATUS NOT = 00
018900         MOVE 'AST-OPN'                TO DL-ERROR-REASON
019000         MOVE AST-FILE-STATUS          TO DL-FILE-STATUS
019100         PERFORM 9900-INVALID-FILE-STATUS.
019200     OPEN INPUT M1-BARS-FILE.
019300     IF  M1B-FILE-STATUS NOT = 00
019400         MOVE 'M1B-OPN'                TO DL-ERROR-REASON
019500         MOVE M1B-FILE-STATUS          TO DL-FILE-STATUS
019600         PERFORM 9900-INVALID-FILE-STATUS.
019700     OPEN OUTPUT CONSTRD-FILE.
019800     IF  CON-FILE-STATUS NOT = 00
019900         MOVE 'CON-OPN'                TO DL-ERROR-REASON
020000         MOVE CON-FILE-STATUS          TO DL-FILE-STATUS
020100         PERFORM 9900-INVALID-FILE-STATUS.
020200*---------------------------------------------------------------*
020300 1100-LOAD-EOD-PRICE-TABLE.
020400*---------------------------------------------------------------*
020500     PERFORM 8300-READ-M1BAR THRU 8300-EXIT.
020600     PERFORM 1110-LOAD-ONE-BAR
020700         UNTIL M1B-EOF.
020800     CLOSE M1-BARS-FILE.
020900*---------------------------------------------------------------*
021000 1110-LOAD-ONE-BAR.
021100*---------------------------------------------------------------*
021200     IF  WS-EOD-TABLE-SIZE = 0
021300         OR MB-TICKER NOT = EOD-TICKER (WS-EOD-TABLE-SIZE)
021400         OR MB-BAR-DATE NOT = EOD-DATE (WS-EOD-TABLE-SIZE)
021500         ADD 1                         TO WS-EOD-TABLE-SIZE
021600         MOVE MB-TICKER                TO
021700             EOD-TICKER (WS-EOD-TABLE-SIZE)
021800         MOVE MB-BAR-DATE              TO
021900             EOD-DATE (WS-EOD-TABLE-SIZE)
022000     END-IF.
022100     MOVE MB-BAR-CLOSE TO EOD-CLOSE (WS-EOD-TABLE-SIZE).
022200     PERFORM 8300-READ-M1BAR THRU 8300-EXIT.
022300*---------------------------------------------------------------*
022400 2000-PROCESS-ONE-TRADE.
022500*---------------------------------------------------------------*
022600     ADD 1                             TO WS-TRADES-READ.
022700     MOVE 'N'                          TO WS-FOUND-M5-SWITCH.
022800     IF  NOT AST-EOF AND AS-TRADE-ID = TR-TRADE-ID
022900         PERFORM 2010-CONSUME-ATRSTOP-FOR-TRADE
023000             UNTIL AST-EOF OR AS-TRADE-ID NOT = TR-TRADE-ID
023100         IF  WS-FOUND-M5
023200             PERFORM 2100-LOOKUP-EOD-PRICE
023300             PERFORM 2200-BUILD-CONSOLIDATED-TRADE
023400             PERFORM 2900-WRITE-CONSOLIDATED-TRADE
023500         ELSE
023600             ADD 1                     TO WS-TRADES-SKIPPED
023700         END-IF
023800     ELSE
023900         ADD 1                         TO WS-TRADES-SKIPPED
024000     END-IF.
024100     PERFORM 8100-READ-TRADE THRU 8100-EXIT.
024200*---------------------------------------------------------------*
024300 2010-CONSUME-ATRSTOP-FOR-TRADE.
024400*---------------------------------------------------------------*
024500     IF  AS-VARIANT-IS-M5
024600         MOVE 'Y'                      TO WS-FOUND-M5-SWITCH
024700         MOVE AS-ATR-VARIANT           TO CT-ATR-VARIANT
024800         MOVE AS-ATR-VALUE             TO CT-ATR-VALUE
024900         MOVE AS-STOP-PRICE            TO CT-STOP-PRICE
025000         MOVE AS-R-PRICE (1)           TO CT-R1-PRICE
025100         MOVE AS-R-PRICE (2)           TO CT-R2-PRICE
025200         MOVE AS-R-PRICE (3)           TO CT-R3-PRICE
025300         MOVE AS-R-PRICE (4)           TO CT-R4-PRICE
025400         MOVE AS-R-PRICE (5)           TO CT-R5-PRICE
025500         MOVE AS-R-HIT (1)             TO CT-R1-HIT
025600         MOVE AS-R-HIT (2)             TO CT-R2-HIT
025700         MOVE AS-R-HIT (3)             TO CT-R3-HIT
025800         MOVE AS-R-HIT (4)             TO CT-R4-HIT
025900         MOVE AS-R-HIT (5)             TO CT-R5-HIT
026000         MOVE AS-R-TIME (1)            TO CT-R1-TIME
026100         MOVE AS-R-TIME (2)            TO CT-R2-TIME
026200         MOVE AS-R-TIME (3)            TO CT-R3-TIME
026300         MOVE AS-R-TIME (4)            TO CT-R4-TIME
026400         MOVE AS-R-TIME (5)            TO CT-R5-TIME
026500         MOVE AS-STOP-HIT              TO CT-STOP-HIT
026600         MOVE AS-STOP-TIME             TO CT-STOP-TIME
026700         MOVE AS-MAX-R                 TO CT-MAX-R
026800         MOVE AS-RESULT                TO CT-RESULT
026900         MOVE AS-R-HIT (2)             TO CT-REACHED-2R
027000         MOVE AS-R-HIT (3)             TO CT-REACHED-3R
027100     END-IF.
027200     PERFORM 8200-READ-ATRSTOP THRU 8200-EXIT.
027300*---------------------------------------------------------------*
027400 2100-LOOKUP-EOD-PRICE.
027500*---------------------------------------------------------------*
027600     MOVE ZERO TO CT-EOD-PRICE.
027700     SET EOD-IX TO 1.
027800     SEARCH EOD-ENTRY
027900         AT END
028000             MOVE ZERO TO CT-EOD-PRICE
028100         WHEN EOD-TICKER (EOD-IX) = TR-TICKER
028200             AND EOD-DATE (EOD-IX) = TR-TRADE-DATE
028300             MOVE EOD-CLOSE (EOD-IX) TO CT-EOD-PRICE.
028400*---------------------------------------------------------------*
028500 2200-BUILD-CONSOLIDATED-TRADE.
028600*---------------------------------------------------------------*
028700     MOVE TR-TRADE-ID                 TO CT-TRADE-ID.
028800     MOVE TR-TICKER                   TO CT-TICKER.
028900     MOVE TR-TRADE-DATE                TO CT-TRADE-DATE.
029000     MOVE TR-ENTRY-TIME                TO CT-ENTRY-TIME.
029100     MOVE TR-DIRECTION                 TO CT-DIRECTION.
029200     MOVE TR-MODEL                     TO CT-MODEL.
029300     MOVE TR-ENTRY-PRICE                TO CT-ENTRY-PRICE.
029400     MOVE TR-ZONE-HIGH                 TO CT-ZONE-HIGH.
029500     MOVE TR-ZONE-LOW                  TO CT-ZONE-LOW.
029600     MOVE 'M5-ATR-CLOSE'               TO CT-OUTCOME-METHOD.
029700     PERFORM 2210-DERIVE-IS-WINNER.
029800     PERFORM 2220-DERIVE-PNL-R.
029900     PERFORM 2240-DERIVE-MINUTES-TO-R1.
030000     PERFORM 2250-DERIVE-EXIT-REASON.
030100*---------------------------------------------------------------*
030200 2210-DERIVE-IS-WINNER.
030300*---------------------------------------------------------------*
030400     IF  CT-RESULT = 'WIN '
030500         MOVE 'Y'                      TO CT-IS-WINNER
030600     ELSE
030700         MOVE 'N'                      TO CT-IS-WINNER
030800     END-IF.
030900*---------------------------------------------------------------*
031000 2220-DERIVE-PNL-R.
031100*---------------------------------------------------------------*
031200     IF  CT-RESULT = 'WIN '
031300         IF  CT-MAX-R = ZERO
031400             MOVE 1                    TO CT-PNL-R
031500         ELSE
031600             MOVE CT-MAX-R             TO CT-PNL-R
031700         END-IF
031800     ELSE
031900         COMPUTE CT-PNL-R = 0 - 1
032000     END-IF.
032100*---------------------------------------------------------------*
032200 2240-DERIVE-MINUTES-TO-R1.
032300*---------------------------------------------------------------*
032400     IF  CT-R1-TIME = ZERO
032500         COMPUTE CT-MINUTES-TO-R1 = 0 - 1
032600     ELSE
032700         COMPUTE WS-EHH = TR-ENTRY-TIME / 10000
032800         COMPUTE WS-EMM = (TR-ENTRY-TIME -
032900             (WS-EHH * 10000)) / 100
033000         COMPUTE WS-RHH = CT-R1-TIME / 10000
033100         COMPUTE WS-RMM = (CT-R1-TIME -
033200             (WS-RHH * 10000)) / 100
033300         COMPUTE CT-MINUTES-TO-R1 = ((WS-RHH * 60) + WS-RMM)
033400             - ((WS-EHH * 60) + WS-EMM)
033500     END-IF.
033600*---------------------------------------------------------------*
033700 2250-DERIVE-EXIT-REASON.
033800*---------------------------------------------------------------*
033900     IF  CT-STOP-HIT = 'Y'
034000         MOVE 'STOP    '                TO CT-EXIT-REASON
034100     ELSE
034200         IF  CT-R1-TIME NOT = ZERO
034300             MOVE 'TARGET  '            TO CT-EXIT-REASON
034400         ELSE
034500             MOVE 'EOD     '            TO CT-EXIT-REASON
034600         END-IF
034700     END-IF.
034800*---------------------------------------------------------------*
034900 2900-WRITE-CONSOLIDATED-TRADE.
035000*---------------------------------------------------------------*
035100     WRITE CONSOLIDATED-TRADE-RECORD.
035200     ADD 1                             TO WS-RESULTS-WRITTEN.
035300*---------------------------------------------------------------*
035400 3000-CLOSE-FILES.
035500*---------------------------------------------------------------*
035600     CLOSE TRADES-FILE
035700           ATRSTOP-FILE
035800           CONSTRD-FILE.
035900     ACCEPT WS-RUN-DATE FROM DATE.
036000     MOVE WS-TRADES-READ               TO WS-TRD-READ-OUT.
036100     MOVE WS-TRADES-SKIPPED            TO WS-TRD-SKIP-OUT.
036200     MOVE WS-RESULTS-WRITTEN           TO WS-CON-WROTE-OUT.
036300     MOVE WS-TRD-READ-OUT              TO WL-TRD-READ.
036400     MOVE WS-TRD-SKIP-OUT              TO WL-TRD-SKIP.
036500     MOVE WS-CON-WROTE-OUT             TO WL-CON-WROTE.
036600*---------------------------------------------------------------*
036700 8100-READ-TRADE.
036800*---------------------------------------------------------------*
036900     READ TRADES-FILE
037000         AT END
037100             SET TRD-EOF TO TRUE
037200             GO TO 8100-EXIT.
037300 8100-EXIT.
037400     EXIT.
037500*---------------------------------------------------------------*
037600 8200-READ-ATRSTOP.
037700*---------------------------------------------------------------*
037800     READ ATRSTOP-FILE
037900         AT END
038000             SET AST-EOF TO TRUE
038100             GO TO 8200-EXIT.
038200 8200-EXIT.
038300     EXIT.
038400*---------------------------------------------------------------*
038500 8300-READ-M1BAR.
038600*---------------------------------------------------------------*
038700     READ M1-BARS-FILE
038800         AT END
038900             SET M1B-EOF TO TRUE
039000             GO TO 8300-EXIT.
039100 8300-EXIT.
039200     EXIT.
039300*---------------------------------------------------------------*
039400 9900-INVALID-FILE-STATUS.
039500*---------------------------------------------------------------*
039600     DISPLAY ERROR-DISPLAY-LINE.
