000100*---------------------------------------------------------------*
000200* M1-BAR RECORD - ONE MINUTE PRICE BAR, M1BARS INPUT FILE.
000300* SORTED TICKER / BAR-DATE / BAR-TIME BY THE FEED JOB UPSTREAM.
000400*---------------------------------------------------------------*
000500 01  M1-BAR-RECORD.
000600     05 MB-TICKER                           PIC X(08).
000700     05 MB-BAR-DATE                         PIC 9(08).
000800     05 MB-BAR-TIME                         PIC 9(06).
000900     05 MB-BAR-OPEN                         PIC S9(05)V9(04).
001000     05 MB-BAR-HIGH                         PIC S9(05)V9(04).
001100     05 MB-BAR-LOW                          PIC S9(05)V9(04).
001200     05 MB-BAR-CLOSE                        PIC S9(05)V9(04).
001300     05 MB-BAR-VOLUME                       PIC 9(09).
001400     05 FILLER                              PIC X(06).
