000100*===============================================================*
000200* PROGRAM NAME:    EPCFFO0
000300* ORIGINAL AUTHOR: R. HALVORSEN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/06/93 R. HALVORSEN    WRITTEN.  FIFO-MATCHES THE BROKER FILL
000900*                          LOG INTO ROUND-TRIP TRADES FOR THE
001000*                          DESK'S DAILY P&L REPORT.
001100* 07/19/96 R. HALVORSEN    PARTIAL-FILL CARRY TO THE NEXT QUEUE
001200*                          ENTRY ADDED - ONE EXIT FILL CAN NOW
001300*                          CLOSE ONE TRADE AND OPEN THE NEXT CLOSE.
001400* 01/12/99 D. QUINTERO     Y2K - FILL-DATE COMPARE NOW CCYYMMDD.
001500* 06/24/21 E. ACKERMAN     CONVERTED TO LINE SEQUENTIAL, FILLS AND
001600*                          FIFOTRD NO LONGER ON VSAM.
001700*===============================================================*
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.  EPCFFO0.
002000 AUTHOR.        R. HALVORSEN.
002100 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002200 DATE-WRITTEN.  04/06/93.
002300 DATE-COMPILED.
002400 SECURITY.      NON-CONFIDENTIAL.
002500*===============================================================*
002600 ENVIRONMENT DIVISION.
002700*---------------------------------------------------------------*
002800 CONFIGURATION SECTION.
002900*---------------------------------------------------------------*
003000 SOURCE-COMPUTER. IBM-3081.
003100 OBJECT-COMPUTER. IBM-3081.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM
003400     CLASS TICKER-ALPHA IS 'A' THRU 'Z'
003500     UPSI-0.
003600*---------------------------------------------------------------*
003700 INPUT-OUTPUT SECTION.
003800*---------------------------------------------------------------*
003900 FILE-CONTROL.
004000     SELECT FILLS-FILE ASSIGN TO FILLS
004100       ORGANIZATION IS LINE SEQUENTIAL
004200       FILE STATUS  IS FIL-FILE-STATUS.
004300*
004400     SELECT FIFOTRD-FILE ASSIGN TO FIFOTRD
004500       ORGANIZATION IS LINE SEQUENTIAL
004600       FILE STATUS  IS FTO-FILE-STATUS.
004700*
004800     SELECT RPTFILE-FILE ASSIGN TO RPTFILE
004900       ORGANIZATION IS LINE SEQUENTIAL
005000       FILE STATUS  IS RPT-FILE-STATUS.
005100*===============================================================*
005200 DATA DIVISION.
005300*---------------------------------------------------------------*
005400 FILE SECTION.
005500*---------------------------------------------------------------*
005600 FD  FILLS-FILE
005700     RECORDING MODE IS F.
005800     COPY EPFILL.
005900*---------------------------------------------------------------*
006000 FD  FIFOTRD-FILE
006100     RECORDING MODE IS F.
006200     COPY EPFIFO.
006300*---------------------------------------------------------------*
006400 FD  RPTFILE-FILE
006500     RECORDING MODE IS F.
006600 01  PRINT-RECORD.
006700     05  PRINT-LINE                  PIC X(132).
006800*---------------------------------------------------------------*
006900 WORKING-STORAGE SECTION.
007000*---------------------------------------------------------------*
007100 01  WS-SWITCHES-SUBSCRIPTS-MISC.
007200     05  FIL-FILE-STATUS              PIC 99.
007300         88 FIL-FILE-OK                     VALUE 00.
007400     05  FTO-FILE-STATUS              PIC 99.
007500         88 FTO-FILE-OK                     VALUE 00.
007600     05  RPT-FILE-STATUS              PIC 99.
007700         88 RPT-FILE-OK                     VALUE 00.
007800     05  FIL-EOF-SWITCH               PIC X.
007900         88 FIL-EOF                         VALUE 'Y'.
008000     05  WS-FIRST-FILL-SWITCH         PIC X       VALUE 'Y'.
008100         88 WS-FIRST-FILL                   VALUE 'Y'.
008200     05  FILLER                       PIC X(02).
008300*---------------------------------------------------------------*
008400* ONE QUEUE ENTRY PER STILL-OPEN (OR JUST-CLOSED) FIFO TRADE FOR
008500* THE SYMBOL CURRENTLY BEING PROCESSED.  RESET AT EVERY SYMBOL
008600* BREAK.  WS-QUEUE-HEAD IS THE OLDEST ENTRY NOT YET FULLY CLOSED.
008700*---------------------------------------------------------------*
008800 01  FIFO-QUEUE-TABLE.
008900     05  WS-QUEUE-TAIL            PIC S9(05) USAGE IS COMP.
009000     05  QUEUE-ENTRY OCCURS 1 TO 2000 TIMES
009100          DEPENDING ON WS-QUEUE-TAIL
009200          INDEXED BY Q-IX.
009300         10  QE-TRADE-SEQ             PIC 9(04).
009400         10  QE-ENTRY-PRICE           PIC S9(05)V9(04).
009500         10  QE-ENTRY-QTY             PIC 9(06).
009600         10  QE-EXIT-QTY              PIC 9(06).
009700         10  QE-SUM-QTY               PIC 9(06).
009800         10  QE-SUM-QTY-PRICE         PIC S9(11)V9(04).
009900         10  QE-EXIT-PRICE            PIC S9(05)V9(04).
010000         10  QE-PNL-PER-SHR           PIC S9(04)V9(04).
010100         10  QE-PNL-TOTAL             PIC S9(07)V99.
010200         10  QE-OUTCOME               PIC X(04).
010300*---------------------------------------------------------------*
010400* ACCUMULATED ROWS FOR THE FINAL BOXED REPORT - EVERY CLOSED
010500* TRADE IS ADDED AS IT CLOSES, EVERY STILL-OPEN ONE IS ADDED
010600* WHEN ITS SYMBOL'S QUEUE IS FLUSHED.
010700*---------------------------------------------------------------*
010800 01  REPORT-TABLE.
010900     05  WS-REPORT-ROWS           PIC S9(05) USAGE IS COMP.
011000     05  RPT-ROW OCCURS 1 TO 5000 TIMES
011100          DEPENDING ON WS-REPORT-ROWS
011200          INDEXED BY RPT-IX.
011300         10  RPT-SEQ                  PIC 9(04).
011400         10  RPT-SYMBOL               PIC X(08).
011500         10  RPT-ENTRY-PRICE          PIC S9(05)V9(04).
011600         10  RPT-QTY                  PIC 9(06).
011700         10  RPT-EXIT-PRICE           PIC S9(05)V9(04).
011800         10  RPT-PNL-PER-SHR          PIC S9(04)V9(04).
011900         10  RPT-PNL-TOTAL            PIC S9(07)V99.
012000         10  RPT-OUTCOME              PIC X(04).
012100*---------------------------------------------------------------*
012200 01  ERROR-DISPLAY-LINE.
012300     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
012400     05  DL-ERROR-REASON              PIC X(07) VALUE SPACE.
012500     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
012600     05  DL-FILE-STATUS               PIC 99.
012700     05  FILLER  PIC X(05) VALUE ' *** '.
012800 01  ERROR-DISPLAY-LINE-R REDEFINES ERROR-DISPLAY-LINE.
012900     05  ER-FILE-TAG                  PIC X(03).
013000     05  FILLER                       PIC X(55).
013100*---------------------------------------------------------------*
013200 01  WS-RUN-DATE                      PIC 9(08).
013300 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
013400     05  WS-RD-CCYY                   PIC 9(04).
013500     05  WS-RD-MM                     PIC 9(02).
013600     05  WS-RD-DD                     PIC 9(02).
013700*---------------------------------------------------------------*
013800 01  DASH-LINE.
013900     05  FILLER                       PIC X(94)
014000             VALUE ALL '-'.
014100*---------------------------------------------------------------*
014200 01  HEADING-LINE-1.
014300     05  FILLER   PIC X(04) VALUE ' SEQ'.
014400     05  FILLER   PIC X(09) VALUE ' SYMBOL  '.
014500     05  FILLER   PIC X(11) VALUE ' ENTRY PRC '.
014600     05  FILLER   PIC X(07) VALUE '   QTY '.
014700     05  FILLER   PIC X(11) VALUE ' EXIT PRC  '.
014800     05  FILLER   PIC X(10) VALUE ' PNL/SHR  '.
014900     05  FILLER   PIC X(13) VALUE '  PNL TOTAL  '.
015000     05  FILLER   PIC X(08) VALUE ' OUTCOME'.
015100     05  FILLER   PIC X(17) VALUE SPACE.
015200*---------------------------------------------------------------*
015300 01  DETAIL-LINE.
015400     05  DT-SEQ                       PIC ZZ9.
015500     05  FILLER                       PIC X(01) VALUE SPACE.
015600     05  DT-SYMBOL                    PIC X(08).
015700     05  FILLER                       PIC X(01) VALUE SPACE.
015800     05  DT-ENTRY-PRICE               PIC $ZZ,ZZ9.99.
015900     05  FILLER                       PIC X(01) VALUE SPACE.
016000     05  DT-QTY                       PIC ZZZ,ZZ9.
016100     05  FILLER                       PIC X(01) VALUE SPACE.
016200     05  DT-EXIT-PRICE                PIC $ZZ,ZZ9.99.
016300     05  FILLER                       PIC X(01) VALUE SPACE.
016400     05  DT-PNL-PER-SHR               PIC +$Z,ZZ9.99.
016500     05  FILLER                       PIC X(01) VALUE SPACE.
016600     05  DT-PNL-TOTAL                 PIC +$ZZ,ZZ9.99.
016700     05  FILLER                       PIC X(01) VALUE SPACE.
016800     05  DT-OUTCOME                   PIC X(04).
016900     05  FILLER                       PIC X(12) VALUE SPACE.
017000 01  DETAIL-LINE-OPEN REDEFINES DETAIL-LINE.
017100     05  DO-SEQ                       PIC ZZ9.
017200     05  FILLER                       PIC X(01).
017300     05  DO-SYMBOL                    PIC X(08).
017400     05  FILLER                       PIC X(01).
017500     05  DO-ENTRY-PRICE               PIC $ZZ,ZZ9.99.
017600     05  FILLER                       PIC X(01).
017700     05  DO-QTY                       PIC ZZZ,ZZ9.
017800     05  FILLER                       PIC X(01).
017900     05  DO-EXIT-PRICE                PIC X(10).
018000     05  FILLER                       PIC X(01).
018100     05  DO-PNL-PER-SHR               PIC X(10).
018200     05  FILLER                       PIC X(01).
018300     05  DO-PNL-TOTAL                 PIC X(11).
018400     05  FILLER                       PIC X(01).
018500     05  DO-OUTCOME                   PIC X(04).
018600     05  FILLER                       PIC X(12).
018700*---------------------------------------------------------------*
018800 01  SUMMARY-LINE-1.
018900     05  FILLER   PIC X(12) VALUE 'RUN DATE : '.
019000     05  SL1-DATE PIC 9999/99/99.
019100     05  FILLER   PIC X(70) VALUE SPACE.
019200 01  SUMMARY-LINE-2.
019300     05  FILLER   PIC X(16) VALUE 'TOTAL TRADES : '.
019400     05  SL2-TOTAL PIC ZZZ9.
019500     05  FILLER   PIC X(12) VALUE '  CLOSED : '.
019600     05  SL2-CLOSED PIC ZZZ9.
019700     05  FILLER   PIC X(10) VALUE '  OPEN : '.
019800     05  SL2-OPEN PIC ZZZ9.
019900     05  FILLER   PIC X(39) VALUE SPACE.
020000 01  SUMMARY-LINE-3.
020100     05  FILLER   PIC X(16) VALUE 'TOTAL P&L   : '.
020200     05  SL3-TOTAL-PNL PIC +$Z,ZZZ,ZZ9.99.
020300     05  FILLER   PIC X(16) VALUE '  WIN RATE : '.
020400     05  SL3-WIN-RATE PIC ZZ9.9.
020500     05  FILLER   PIC X(02) VALUE '% '.
020600     05  FILLER   PIC X(02) VALUE '(('.
020700     05  SL3-WINS PIC ZZ9.
020800     05  FILLER   PIC X(02) VALUE 'W/'.
020900     05  SL3-LOSSES PIC ZZ9.
021000     05  FILLER   PIC X(03) VALUE 'L))'.
021100     05  FILLER   PIC X(37) VALUE SPACE.
021200*---------------------------------------------------------------*
021300 01  WS-WORK-FIELDS.
021400     05  WS-CURRENT-SYMBOL            PIC X(08).
021500     05  WS-SYMBOL-DIRECTION          PIC X(05).
021600     05  WS-QUEUE-HEAD                PIC S9(05) USAGE IS COMP.
021700     05  WS-FILL-QTY-LEFT             PIC S9(06) USAGE IS COMP.
021800     05  WS-REMAINING-ENTRY-QTY       PIC S9(06) USAGE IS COMP.
021900     05  WS-ALLOC-QTY                 PIC S9(06) USAGE IS COMP.
022000     05  WS-TRADE-SEQ                 PIC S9(04) USAGE IS COMP.
022100     05  WS-TOTAL-TRADES              PIC S9(05) USAGE IS COMP.
022200     05  WS-CLOSED-COUNT              PIC S9(05) USAGE IS COMP.
022300     05  WS-OPEN-COUNT                PIC S9(05) USAGE IS COMP.
022400     05  WS-WIN-COUNT                 PIC S9(05) USAGE IS COMP.
022500     05  WS-LOSS-COUNT                PIC S9(05) USAGE IS COMP.
022600     05  WS-TOTAL-PNL                 PIC S9(07)V99.
022700     05  WS-WIN-RATE                  PIC 9(03)V9.
022800     05  FILLER                       PIC X(04).
022900*===============================================================*
023000 PROCEDURE DIVISION.
023100*---------------------------------------------------------------*
023200 0000-MAIN-PROCESSING.
023300*---------------------------------------------------------------*
023400     PERFORM 1000-INITIALIZATION.
023500     IF  FIL-FILE-OK AND FTO-FILE-OK AND RPT-FILE-OK
023600         PERFORM 8100-READ-FILL THRU 8100-EXIT
023700         PERFORM 2000-PROCESS-ONE-FILL
023800             UNTIL FIL-EOF
023900         IF  NOT WS-FIRST-FILL
024000             PERFORM 2900-FLUSH-SYMBOL-QUEUE
024100         END-IF
024200         PERFORM 4000-PRINT-REPORT.
024300     PERFORM 3000-CLOSE-FILES.
024400     GOBACK.
024500*---------------------------------------------------------------*
024600 1000-INITIALIZATION.
024700*---------------------------------------------------------------*
024800     MOVE ZERO                        TO WS-QUEUE-TAIL
024900                                          WS-QUEUE-HEAD
025000                                          WS-REPORT-ROWS
025100                                          WS-TRADE-SEQ
025200                                          WS-TOTAL-TRADES
025300                                          WS-CLOSED-COUNT
025400                                          WS-OPEN-COUNT
025500                                          WS-WIN-COUNT
025600                                          WS-LOSS-COUNT
025700                                          WS-TOTAL-PNL.
025800     OPEN INPUT FILLS-FILE.
025900     IF  FIL-FILE-STATUS NOT = 00
026000         MOVE 'FIL-OPN'                TO DL-ERROR-REASON
026100         MOVE FIL-FILE-STATUS          TO DL-FILE-STATUS
026200         PERFORM 9900-INVALID-FILE-STATUS.
026300     OPEN OUTPUT FIFOTRD-FILE.
026400     IF  FTO-FILE-STATUS NOT = 00
026500         MOVE 'FTO-OPN'                TO DL-ERROR-REASON
026600         MOVE FTO-FILE-STATUS          TO DL-FILE-STATUS
026700         PERFORM 9900-INVALID-FILE-STATUS.
026800     OPEN OUTPUT RPTFILE-FILE.
026900     IF  RPT-FILE-STATUS NOT = 00
027000         MOVE 'RPT-OPN'                TO DL-ERROR-REASON
027100         MOVE RPT-FILE-STATUS          TO DL-FILE-STATUS
027200         PERFORM 9900-INVALID-FILE-STATUS.
027300*---------------------------------------------------------------*
027400 2000-PROCESS-ONE-FILL.
027500*---------------------------------------------------------------*
027600     IF  WS-FIRST-FILL
027700         MOVE FL-SYMBOL                TO WS-CURRENT-SYMBOL
027800         MOVE 'N'                      TO WS-FIRST-FILL-SWITCH
027900         PERFORM 2100-DETERMINE-DIRECTION
028000     ELSE
028100         IF  FL-SYMBOL NOT = WS-CURRENT-SYMBOL
028200             PERFORM 2900-FLUSH-SYMBOL-QUEUE
028300             MOVE FL-SYMBOL            TO WS-CURRENT-SYMBOL
028400             PERFORM 2100-DETERMINE-DIRECTION
028500         END-IF
028600     END-IF.
028700     PERFORM 2150-CLASSIFY-AND-APPLY-FILL.
028800     PERFORM 8100-READ-FILL THRU 8100-EXIT.
028900*---------------------------------------------------------------*
029000 2100-DETERMINE-DIRECTION.
029100*---------------------------------------------------------------*
029200     IF  FL-SIDE-IS-SELL
029300         MOVE 'SHORT'                  TO WS-SYMBOL-DIRECTION
029400     ELSE
029500         MOVE 'LONG '                  TO WS-SYMBOL-DIRECTION
029600     END-IF.
029700*---------------------------------------------------------------*
029800 2150-CLASSIFY-AND-APPLY-FILL.
029900*---------------------------------------------------------------*
030000     IF  (WS-SYMBOL-DIRECTION = 'LONG ' AND FL-SIDE-IS-BUY)
030100      OR (WS-SYMBOL-DIRECTION = 'SHORT' AND FL-SIDE-IS-SELL)
030200         PERFORM 2200-OPEN-NEW-TRADE
030300     ELSE
030400         PERFORM 2300-ALLOCATE-EXIT
030500     END-IF.
030600*---------------------------------------------------------------*
030700 2200-OPEN-NEW-TRADE.
030800*---------------------------------------------------------------*
030900     ADD 1                             TO WS-QUEUE-TAIL.
031000     ADD 1                             TO WS-TRADE-SEQ.
031100     MOVE WS-TRADE-SEQ                 TO
031200         QE-TRADE-SEQ (WS-QUEUE-TAIL).
031300     MOVE FL-PRICE                     TO
031400         QE-ENTRY-PRICE (WS-QUEUE-TAIL).
031500     MOVE FL-QTY                       TO
031600         QE-ENTRY-QTY (WS-QUEUE-TAIL).
031700     MOVE ZERO                         TO
031800         QE-EXIT-QTY (WS-QUEUE-TAIL)
031900         QE-SUM-QTY (WS-QUEUE-TAIL)
032000         QE-SUM-QTY-PRICE (WS-QUEUE-TAIL).
032100*---------------------------------------------------------------*
032200 2300-ALLOCATE-EXIT.
032300*---------------------------------------------------------------*
032400     MOVE FL-QTY                       TO WS-FILL-QTY-LEFT.
032500     SET Q-IX                          TO WS-QUEUE-HEAD.
032600     PERFORM 2310-ALLOCATE-TO-ONE-ENTRY
032700         UNTIL WS-FILL-QTY-LEFT = 0
032800             OR Q-IX > WS-QUEUE-TAIL.
032900*---------------------------------------------------------------*
033000 2310-ALLOCATE-TO-ONE-ENTRY.
033100*---------------------------------------------------------------*
033200     COMPUTE WS-REMAINING-ENTRY-QTY =
033300         QE-ENTRY-QTY (Q-IX) - QE-EXIT-QTY (Q-IX).
033400     IF  WS-REMAINING-ENTRY-QTY > 0
033500         IF  WS-REMAINING-ENTRY-QTY < WS-FILL-QTY-LEFT
033600             MOVE WS-REMAINING-ENTRY-QTY TO WS-ALLOC-QTY
033700         ELSE
033800             MOVE WS-FILL-QTY-LEFT     TO WS-ALLOC-QTY
033900         END-IF
034000         COMPUTE QE-SUM-QTY-PRICE (Q-IX) =
034100             QE-SUM-QTY-PRICE (Q-IX) +
034200                 (WS-ALLOC-QTY * FL-PRICE)
034300         ADD WS-ALLOC-QTY              TO QE-SUM-QTY (Q-IX)
034400         ADD WS-ALLOC-QTY              TO QE-EXIT-QTY (Q-IX)
034500         SUBTRACT WS-ALLOC-QTY         FROM WS-FILL-QTY-LEFT
034600         IF  QE-EXIT-QTY (Q-IX) = QE-ENTRY-QTY (Q-IX)
034700             PERFORM 2400-CLOSE-TRADE
034800             IF  Q-IX = WS-QUEUE-HEAD
034900                 ADD 1                 TO WS-QUEUE-HEAD
035000             END-IF
035100         END-IF
035200     END-IF.
035300     SET Q-IX UP BY 1.
035400*---------------------------------------------------------------*
035500 2400-CLOSE-TRADE.
035600*---------------------------------------------------------------*
035700     COMPUTE QE-EXIT-PRICE (Q-IX) ROUNDED =
035800         QE-SUM-QTY-PRICE (Q-IX) / QE-SUM-QTY (Q-IX).
035900     IF  WS-SYMBOL-DIRECTION = 'LONG '
036000         COMPUTE QE-PNL-PER-SHR (Q-IX) =
036100             QE-EXIT-PRICE (Q-IX) - QE-ENTRY-PRICE (Q-IX)
036200     ELSE
036300         COMPUTE QE-PNL-PER-SHR (Q-IX) =
036400             QE-ENTRY-PRICE (Q-IX) - QE-EXIT-PRICE (Q-IX)
036500     END-IF.
036600     COMPUTE QE-PNL-TOTAL (Q-IX) ROUNDED =
036700         QE-PNL-PER-SHR (Q-IX) * QE-ENTRY-QTY (Q-IX).
036800     IF  QE-PNL-TOTAL (Q-IX) >= 0
036900         MOVE 'WIN '                   TO QE-OUTCOME (Q-IX)
037000         ADD 1                         TO WS-WIN-COUNT
037100     ELSE
037200         MOVE 'LOSS'                   TO QE-OUTCOME (Q-IX)
037300         ADD 1                         TO WS-LOSS-COUNT
037400     END-IF.
037500     ADD QE-PNL-TOTAL (Q-IX)           TO WS-TOTAL-PNL.
037600     ADD 1                             TO WS-CLOSED-COUNT.
037700     ADD 1                             TO WS-TOTAL-TRADES.
037800     PERFORM 2420-WRITE-CLOSED-TRADE.
037900*---------------------------------------------------------------*
038000 2420-WRITE-CLOSED-TRADE.
038100*---------------------------------------------------------------*
038200     MOVE QE-TRADE-SEQ (Q-IX)          TO FT-TRADE-SEQ.
038300     MOVE WS-CURRENT-SYMBOL            TO FT-SYMBOL.
038400     MOVE WS-SYMBOL-DIRECTION          TO FT-DIRECTION.
038500     MOVE QE-ENTRY-PRICE (Q-IX)        TO FT-ENTRY-PRICE.
038600     MOVE QE-ENTRY-QTY (Q-IX)          TO FT-ENTRY-QTY.
038700     MOVE QE-EXIT-QTY (Q-IX)           TO FT-EXIT-QTY.
038800     MOVE QE-EXIT-PRICE (Q-IX)         TO FT-EXIT-PRICE.
038900     MOVE QE-PNL-PER-SHR (Q-IX)        TO FT-PNL-PER-SHR.
039000     MOVE QE-PNL-TOTAL (Q-IX)          TO FT-PNL-TOTAL.
039100     MOVE QE-OUTCOME (Q-IX)            TO FT-OUTCOME.
039200     WRITE FIFO-TRADE-RECORD.
039300     ADD 1                             TO WS-REPORT-ROWS.
039400     MOVE FT-TRADE-SEQ                 TO RPT-SEQ (WS-REPORT-ROWS).
039500     MOVE FT-SYMBOL                    TO
039600         RPT-SYMBOL (WS-REPORT-ROWS).
039700     MOVE FT-ENTRY-PRICE               TO
039800         RPT-ENTRY-PRICE (WS-REPORT-ROWS).
039900     MOVE FT-ENTRY-QTY                 TO RPT-QTY (WS-REPORT-ROWS).
040000     MOVE FT-EXIT-PRICE                TO
040100         RPT-EXIT-PRICE (WS-REPORT-ROWS).
040200     MOVE FT-PNL-PER-SHR               TO
040300         RPT-PNL-PER-SHR (WS-REPORT-ROWS).
040400     MOVE FT-PNL-TOTAL                 TO
040500         RPT-PNL-TOTAL (WS-REPORT-ROWS).
040600     MOVE FT-OUTCOME                   TO
040700         RPT-OUTCOME (WS-REPORT-ROWS).
040800*---------------------------------------------------------------*
040900 2900-FLUSH-SYMBOL-QUEUE.
041000*---------------------------------------------------------------*
041100     IF  WS-QUEUE-HEAD <= WS-QUEUE-TAIL
041200         PERFORM 2910-WRITE-OPEN-ENTRY
041300             VARYING Q-IX FROM WS-QUEUE-HEAD BY 1
041400             UNTIL Q-IX > WS-QUEUE-TAIL
041500     END-IF.
041600     MOVE ZERO                         TO WS-QUEUE-TAIL
041700                                           WS-QUEUE-HEAD.
041800*---------------------------------------------------------------*
041900 2910-WRITE-OPEN-ENTRY.
042000*---------------------------------------------------------------*
042100     MOVE QE-TRADE-SEQ (Q-IX)          TO FT-TRADE-SEQ.
042200     MOVE WS-CURRENT-SYMBOL            TO FT-SYMBOL.
042300     MOVE WS-SYMBOL-DIRECTION          TO FT-DIRECTION.
042400     MOVE QE-ENTRY-PRICE (Q-IX)        TO FT-ENTRY-PRICE.
042500     MOVE QE-ENTRY-QTY (Q-IX)          TO FT-ENTRY-QTY.
042600     MOVE QE-EXIT-QTY (Q-IX)           TO FT-EXIT-QTY.
042700     MOVE ZERO                         TO FT-EXIT-PRICE
042800                                           FT-PNL-PER-SHR
042900                                           FT-PNL-TOTAL.
043000     MOVE 'OPEN'                       TO FT-OUTCOME.
043100     WRITE FIFO-TRADE-RECORD.
043200     ADD 1                             TO WS-OPEN-COUNT.
043300     ADD 1                             TO WS-TOTAL-TRADES.
043400     ADD 1                             TO WS-REPORT-ROWS.
043500     MOVE FT-TRADE-SEQ                 TO RPT-SEQ (WS-REPORT-ROWS).
043600     MOVE FT-SYMBOL                    TO
043700         RPT-SYMBOL (WS-REPORT-ROWS).
043800     MOVE FT-ENTRY-PRICE               TO
043900         RPT-ENTRY-PRICE (WS-REPORT-ROWS).
044000     MOVE FT-ENTRY-QTY                 TO RPT-QTY (WS-REPORT-ROWS).
044100     MOVE ZERO                         TO
044200         RPT-EXIT-PRICE (WS-REPORT-ROWS)
044300         RPT-PNL-PER-SHR (WS-REPORT-ROWS)
044400         RPT-PNL-TOTAL (WS-REPORT-ROWS).
044500     MOVE 'OPEN'                       TO
044600         RPT-OUTCOME (WS-REPORT-ROWS).
044700*---------------------------------------------------------------*
044800 3000-CLOSE-FILES.
044900*---------------------------------------------------------------*
045000     CLOSE FILLS-FILE
045100           FIFOTRD-FILE
045200           RPTFILE-FILE.
045300*---------------------------------------------------------------*
045400 4000-PRINT-REPORT.
045500*---------------------------------------------------------------*
045600     PERFORM 4100-PRINT-HEADING.
045700     IF  WS-REPORT-ROWS > 0
045800         PERFORM 4200-PRINT-ONE-DETAIL-ROW
045900             VARYING RPT-IX FROM 1 BY 1
046000             UNTIL RPT-IX > WS-REPORT-ROWS
046100     END-IF.
046200     MOVE DASH-LINE                    TO PRINT-LINE.
046300     WRITE PRINT-RECORD.
046400     PERFORM 4300-PRINT-SUMMARY-LINES.
046500*---------------------------------------------------------------*
046600 4100-PRINT-HEADING.
046700*---------------------------------------------------------------*
046800     MOVE DASH-LINE                    TO PRINT-LINE.
046900     WRITE PRINT-RECORD.
047000     MOVE HEADING-LINE-1               TO PRINT-LINE.
047100     WRITE PRINT-RECORD.
047200     MOVE DASH-LINE                    TO PRINT-LINE.
047300     WRITE PRINT-RECORD.
047400*---------------------------------------------------------------*
047500 4200-PRINT-ONE-DETAIL-ROW.
047600*---------------------------------------------------------------*
047700     IF  RPT-OUTCOME (RPT-IX) = 'OPEN'
047800         MOVE RPT-SEQ (RPT-IX)         TO DO-SEQ
047900         MOVE RPT-SYMBOL (RPT-IX)      TO DO-SYMBOL
048000         MOVE RPT-ENTRY-PRICE (RPT-IX) TO DO-ENTRY-PRICE
048100         MOVE RPT-QTY (RPT-IX)         TO DO-QTY
048200         MOVE 'OPEN      '             TO DO-EXIT-PRICE
048300         MOVE SPACE                    TO DO-PNL-PER-SHR
048400                                           DO-PNL-TOTAL
048500         MOVE 'OPEN'                   TO DO-OUTCOME
048600         MOVE DETAIL-LINE-OPEN         TO PRINT-LINE
048700     ELSE
048800         MOVE RPT-SEQ (RPT-IX)         TO DT-SEQ
048900         MOVE RPT-SYMBOL (RPT-IX)      TO DT-SYMBOL
049000         MOVE RPT-ENTRY-PRICE (RPT-IX) TO DT-ENTRY-PRICE
049100         MOVE RPT-QTY (RPT-IX)         TO DT-QTY
049200         MOVE RPT-EXIT-PRICE (RPT-IX)  TO DT-EXIT-PRICE
049300         MOVE RPT-PNL-PER-SHR (RPT-IX) TO DT-PNL-PER-SHR
049400         MOVE RPT-PNL-TOTAL (RPT-IX)   TO DT-PNL-TOTAL
049500         MOVE RPT-OUTCOME (RPT-IX)     TO DT-OUTCOME
049600         MOVE DETAIL-LINE              TO PRINT-LINE
049700     END-IF.
049800     WRITE PRINT-RECORD.
049900*---------------------------------------------------------------*
050000 4300-PRINT-SUMMARY-LINES.
050100*---------------------------------------------------------------*
050200     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
050300     MOVE WS-RUN-DATE                  TO SL1-DATE.
050400     MOVE SUMMARY-LINE-1               TO PRINT-LINE.
050500     WRITE PRINT-RECORD.
050600     MOVE WS-TOTAL-TRADES              TO SL2-TOTAL.
050700     MOVE WS-CLOSED-COUNT              TO SL2-CLOSED.
050800     MOVE WS-OPEN-COUNT                TO SL2-OPEN.
050900     MOVE SUMMARY-LINE-2               TO PRINT-LINE.
051000     WRITE PRINT-RECORD.
051100     IF  WS-CLOSED-COUNT > 0
051200         MOVE WS-TOTAL-PNL             TO SL3-TOTAL-PNL
051300         MOVE WS-WIN-COUNT             TO SL3-WINS
051400         MOVE WS-LOSS-COUNT            TO SL3-LOSSES
051500         COMPUTE WS-WIN-RATE ROUNDED =
051600             (WS-WIN-COUNT / WS-CLOSED-COUNT) * 100
051700         MOVE WS-WIN-RATE              TO SL3-WIN-RATE
051800         MOVE SUMMARY-LINE-3           TO PRINT-LINE
051900         WRITE PRINT-RECORD
052000     END-IF.
052100*---------------------------------------------------------------*
052200 8100-READ-FILL.
052300*---------------------------------------------------------------*
052400     READ FILLS-FILE
052500         AT END
052600             SET FIL-EOF TO TRUE
052700             GO TO 8100-EXIT.
052800 8100-EXIT.
052900     EXIT.
053000*---------------------------------------------------------------*
053100 9900-INVALID-FILE-STATUS.
053200*---------------------------------------------------------------*
053300     DISPLAY ERROR-DISPLAY-LINE.
