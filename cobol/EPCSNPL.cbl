000100*===============================================================*
000200* PROGRAM NAME:    EPCSNPL
000300* ORIGINAL AUTHOR: E. ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 10/02/92 E. ACKERMAN     WRITTEN AS THE TABLE-LOAD SUBPROGRAM
000900*                          FOR THE INDICATOR SNAPSHOT EXTRACTOR.
001000* 01/11/99 R. HALVORSEN    Y2K - RECORD-ID COMPARE NOW CCYYMMDD.
001100* 06/24/21 E. ACKERMAN     CONVERTED TO LINE SEQUENTIAL, INDBARS
001200*                          NO LONGER ON VSAM.
001300*===============================================================*
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.  EPCSNPL.
001600 AUTHOR.        E. ACKERMAN.
001700 INSTALLATION.  COBOL DEVELOPMENT CENTER.
001800 DATE-WRITTEN.  10/02/92.
001900 DATE-COMPILED.
002000 SECURITY.      NON-CONFIDENTIAL.
002100*===============================================================*
002200 ENVIRONMENT DIVISION.
002300*---------------------------------------------------------------*
002400 CONFIGURATION SECTION.
002500*---------------------------------------------------------------*
002600 SOURCE-COMPUTER. IBM-3081.
002700 OBJECT-COMPUTER. IBM-3081.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM
003000     CLASS TICKER-ALPHA IS 'A' THRU 'Z'
003100     UPSI-0.
003200*---------------------------------------------------------------*
003300 INPUT-OUTPUT SECTION.
003400*---------------------------------------------------------------*
003500 FILE-CONTROL.
003600     SELECT INDBARS-FILE ASSIGN TO INDBARS
003700       ORGANIZATION IS LINE SEQUENTIAL
003800       FILE STATUS  IS IND-FILE-STATUS.
003900*===============================================================*
004000 DATA DIVISION.
004100*---------------------------------------------------------------*
004200 FILE SECTION.
004300*---------------------------------------------------------------*
004400 FD  INDBARS-FILE
004500     RECORDING MODE IS F.
004600     COPY EPIBAR.
004700*---------------------------------------------------------------*
004800 WORKING-STORAGE SECTION.
004900*---------------------------------------------------------------*
005000 01  WS-SWITCHES-SUBSCRIPTS-MISC.
005100     05  IND-FILE-STATUS              PIC 99.
005200         88 IND-FILE-OK                     VALUE 00.
005300     05  EOF-SWITCH                   PIC X.
005400         88 EOF                             VALUE 'Y'.
005500     05  FILLER                       PIC X(02).
005600*---------------------------------------------------------------*
005700 01  ERROR-DISPLAY-LINE.
005800     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
005900     05  DL-ERROR-REASON              PIC X(07) VALUE SPACE.
006000     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
006100     05  DL-FILE-STATUS               PIC 99.
006200     05  FILLER  PIC X(05) VALUE ' *** '.
006300 01  ERROR-DISPLAY-LINE-R REDEFINES ERROR-DISPLAY-LINE.
006400     05  ER-FILE-TAG                  PIC X(03).
006500     05  FILLER                       PIC X(55).
006600*---------------------------------------------------------------*
006700 01  WS-RUN-DATE                      PIC 9(06).
006800 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
006900     05  WS-RD-YY                     PIC 9(02).
007000     05  WS-RD-MM                     PIC 9(02).
007100     05  WS-RD-DD                     PIC 9(02).
007200*---------------------------------------------------------------*
007300 01  WS-TOTALS-WORK                   PIC 9(05).
007400 01  WS-TOTALS-WORK-R REDEFINES WS-TOTALS-WORK.
007500     05  WS-IND-COUNT-OUT              PIC 9(05).
007600*---------------------------------------------------------------*
007700 01  WS-TOTALS-LINE.
007800     05  FILLER                       PIC X(16)
007900             VALUE 'EPCSNPL LOADED: '.
008000     05  WL-IND-LOADED                PIC ZZZ,ZZ9.
008100*---------------------------------------------------------------*
008200 LINKAGE SECTION.
008300 COPY EPITBL.
008400*===============================================================*
008500 PROCEDURE DIVISION USING IBAR-TABLE-SIZE, IBAR-TABLE-INDEX,
008600     LOADER-ACTION, IBAR-TABLE.
008700*---------------------------------------------------------------*
008800 0000-MAIN-ROUTINE.
008900*---------------------------------------------------------------*
009000     PERFORM 1000-INITIALIZATION.
009100     IF  IND-FILE-OK
009200         PERFORM 2000-LOAD-ALL-RECORDS.
009300     PERFORM 3000-CLOSE-FILES.
009400     GOBACK.
009500*---------------------------------------------------------------*
009600 1000-INITIALIZATION.
009700*---------------------------------------------------------------*
009800     MOVE ZERO                        TO IBAR-TABLE-SIZE.
009900     OPEN INPUT INDBARS-FILE.
010000     IF  IND-FILE-STATUS NOT = 00
010100         MOVE 'IND-OPN'                TO DL-ERROR-REASON
010200         MOVE IND-FILE-STATUS          TO DL-FILE-STATUS
010300         PERFORM 9900-INVALID-FILE-STATUS.
010400*---------------------------------------------------------------*
010500 2000-LOAD-ALL-RECORDS.
010600*---------------------------------------------------------------*
010700     PERFORM 2100-LOAD-NEXT-BAR
010800         UNTIL EOF.
010900*---------------------------------------------------------------*
011000 2100-LOAD-NEXT-BAR.
011100*---------------------------------------------------------------*
011200     READ INDBARS-FILE
011300         AT END
011400             SET EOF TO TRUE
011500             GO TO 2100-EXIT.
011600     ADD 1                            TO IBAR-TABLE-SIZE.
011700     MOVE INDICATOR-BAR-RECORD
011800         TO TBL-INDICATOR-BAR (IBAR-TABLE-SIZE).
011900 2100-EXIT.
012000     EXIT.
012100*---------------------------------------------------------------*
012200 3000-CLOSE-FILES.
012300*---------------------------------------------------------------*
012400     CLOSE INDBARS-FILE.
012500     ACCEPT WS-RUN-DATE FROM DATE.
012600     MOVE IBAR-TABLE-SIZE             TO WS-IND-COUNT-OUT.
012700     MOVE WS-IND-COUNT-OUT            TO WL-IND-LOADED.
012800     DISPLAY WS-TOTALS-LINE.
012900*---------------------------------------------------------------*
013000 9900-INVALID-FILE-STATUS.
013100*---------------------------------------------------------------*
013200     DISPLAY ERROR-DISPLAY-LINE.
