000100*===============================================================*
000200* PROGRAM NAME:    EPCATR0
000300* ORIGINAL AUTHOR: R. HALVORSEN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 09/08/92 R. HALVORSEN    WRITTEN FOR THE DESK'S ATR STOP
000900*                          WALK-FORWARD SIMULATION, REPLACES THE
001000*                          SPREADSHEET CHARTING THE ANALYSTS USED.
001100* 04/14/95 R. HALVORSEN    ADDED R4/R5 TARGET LEVELS, DESK RAISED
001200*                          THE PROFIT-TAKING LADDER TO FIVE RUNGS.
001300* 11/02/98 D. QUINTERO     SAME-CANDLE STOP/TARGET CONFLICT NOW
001400*                          RESOLVED IN FAVOR OF THE STOP PER RISK
001500*                          DESK MEMO, WAS SILENTLY FAVORING TARGET.
001600* 01/12/99 D. QUINTERO     Y2K - ALL DATE COMPARES NOW CCYYMMDD,
001700*                          NO MORE 2-DIGIT YEAR WINDOWING.
001800* 06/24/21 E. ACKERMAN     CONVERTED INDBARS/M1BARS LOOKUP FROM
001900*                          VSAM KEYED READ TO THE IN-MEMORY TABLE
002000*                          LOADED BY EPCATRL, LINE SEQUENTIAL I/O.
002100* 03/15/23 S. WALLENDA     CR-4487, RUN THE WALK-FORWARD TWICE PER
002200*                          TRADE SO BOTH THE M1 AND M5 ATR STOP
002300*                          DISTANCE GET A RESULT RECORD.
002400*===============================================================*
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.  EPCATR0.
002700 AUTHOR.        R. HALVORSEN.
002800 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002900 DATE-WRITTEN.  09/08/92.
003000 DATE-COMPILED.
003100 SECURITY.      NON-CONFIDENTIAL.
003200*===============================================================*
003300 ENVIRONMENT DIVISION.
003400*---------------------------------------------------------------*
003500 CONFIGURATION SECTION.
003600*---------------------------------------------------------------*
003700 SOURCE-COMPUTER. IBM-3081.
003800 OBJECT-COMPUTER. IBM-3081.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS TICKER-ALPHA IS 'A' THRU 'Z'
004200     UPSI-0.
004300*---------------------------------------------------------------*
004400 INPUT-OUTPUT SECTION.
004500*---------------------------------------------------------------*
004600 FILE-CONTROL.
004700     SELECT TRADES-FILE ASSIGN TO TRADES
004800       ORGANIZATION IS LINE SEQUENTIAL
004900       FILE STATUS  IS TRD-FILE-STATUS.
005000*
005100     SELECT ATRSTOP-FILE ASSIGN TO ATRSTOP
005200       ORGANIZATION IS LINE SEQUENTIAL
005300       FILE STATUS  IS AST-FILE-STATUS.
005400*===============================================================*
005500 DATA DIVISION.
005600*---------------------------------------------------------------*
005700 FILE SECTION.
005800*---------------------------------------------------------------*
005900 FD  TRADES-FILE
006000     RECORDING MODE IS F.
006100     COPY EPTRD1.
006200*---------------------------------------------------------------*
006300 FD  ATRSTOP-FILE
006400     RECORDING MODE IS F.
006500     COPY EPASTP.
006600*---------------------------------------------------------------*
006700 WORKING-STORAGE SECTION.
006800*---------------------------------------------------------------*
006900 01  WS-SWITCHES-SUBSCRIPTS-MISC.
007000     05  TRD-FILE-STATUS              PIC 99.
007100         88 TRD-FILE-OK                     VALUE 00.
007200     05  AST-FILE-STATUS              PIC 99.
007300         88 AST-FILE-OK                     VALUE 00.
007400     05  EOF-SWITCH                   PIC X.
007500         88 EOF                             VALUE 'Y'.
007600     05  WS-ENTRY-FOUND-SWITCH        PIC X.
007700         88 WS-ENTRY-FOUND                  VALUE 'Y'.
007800         88 WS-ENTRY-NOT-FOUND              VALUE 'N'.
007900     05  WS-STOP-DONE-SWITCH          PIC X.
008000         88 WS-STOP-DONE                     VALUE 'Y'.
008100     05  FILLER                       PIC X(02).
008200*---------------------------------------------------------------*
008300* TABLES LOADED ONCE, AT START OF RUN, BY THE EPCATRL SUBPROGRAM.
008400*---------------------------------------------------------------*
008500 COPY EPITBL.
008600 COPY EPBTBL.
008700*---------------------------------------------------------------*
008800 01  WS-HIT-THIS-BAR-FLAGS            PIC X(05).
008900 01  WS-HIT-THIS-BAR-FLAGS-R REDEFINES WS-HIT-THIS-BAR-FLAGS.
009000     05  WS-HIT-THIS-BAR OCCURS 5 TIMES PIC X(01).
009100*---------------------------------------------------------------*
009200 01  ERROR-DISPLAY-LINE.
009300     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
009400     05  DL-ERROR-REASON              PIC X(07) VALUE SPACE.
009500     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
009600     05  DL-FILE-STATUS               PIC 99.
009700     05  FILLER  PIC X(05) VALUE ' *** '.
009800 01  ERROR-DISPLAY-LINE-R REDEFINES ERROR-DISPLAY-LINE.
009900     05  ER-FILE-TAG                  PIC X(03).
010000     05  FILLER                       PIC X(55).
010100*---------------------------------------------------------------*
010200 01  WS-RUN-DATE                      PIC 9(06).
010300 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
010400     05  WS-RD-YY                     PIC 9(02).
010500     05  WS-RD-MM                     PIC 9(02).
010600     05  WS-RD-DD                     PIC 9(02).
010700*---------------------------------------------------------------*
010800 01  WS-TOTALS-WORK                   PIC 9(15).
010900 01  WS-TOTALS-WORK-R REDEFINES WS-TOTALS-WORK.
011000     05  WS-TRD-READ-OUT              PIC 9(05).
011100     05  WS-TRD-SKIP-OUT               PIC 9(05).
011200     05  WS-AST-WROTE-OUT              PIC 9(05).
011300*---------------------------------------------------------------*
011400 01  WS-TOTALS-LINE.
011500     05  FILLER                       PIC X(16)
011600             VALUE 'EPCATR0 TRADES: '.
011700     05  WL-TRD-READ                  PIC ZZZ,ZZ9.
011800     05  FILLER                       PIC X(11)
011900             VALUE '  SKIPPED: '.
012000     05  WL-TRD-SKIP                  PIC ZZZ,ZZ9.
012100     05  FILLER                       PIC X(11)
012200             VALUE '  RESULTS: '.
012300     05  WL-AST-WROTE                 PIC ZZZ,ZZ9.
012400*---------------------------------------------------------------*
012500 01  WS-WORK-FIELDS.
012600     05  WS-ATR-VARIANT-IX            PIC S9(03) COMP.
012700     05  WS-CURRENT-VARIANT           PIC X(02).
012800     05  WS-ENTRY-ATR                 PIC S9(03)V9(04).
012900     05  WS-WALK-IX                   PIC S9(05) COMP.
013000     05  WS-TGT-N                     PIC S9(03) COMP.
013100     05  WS-TRADES-READ                PIC S9(05) COMP.
013200     05  WS-TRADES-SKIPPED             PIC S9(05) COMP.
013300     05  WS-RESULTS-WRITTEN            PIC S9(05) COMP.
013400     05  FILLER                       PIC X(04).
013500*---------------------------------------------------------------*
013600 PROCEDURE DIVISION.
013700*---------------------------------------------------------------*
013800 0000-MAIN-PROCESSING.
013900*---------------------------------------------------------------*
014000     PERFORM 1000-INITIALIZATION.
014100     IF  TRD-FILE-OK AND AST-FILE-OK
014200         PERFORM 8000-READ-TRADE-RECORD THRU 8000-EXIT
014300         PERFORM 2000-PROCESS-ONE-TRADE
014400             UNTIL EOF.
014500     PERFORM 3000-CLOSE-FILES.
014600     DISPLAY WS-TOTALS-LINE.
014700     GOBACK.
014800*---------------------------------------------------------------*
014900 1000-INITIALIZATION.
015000*---------------------------------------------------------------*
015100     MOVE ZERO    TO WS-TRADES-READ WS-TRADES-SKIPPED
015200                     WS-RESULTS-WRITTEN.
015300     OPEN INPUT  TRADES-FILE.
015400     IF  TRD-FILE-STATUS NOT = 00
015500         MOVE 'TRD-OPN'               TO DL-ERROR-REASON
015600         MOVE TRD-FILE-STATUS         TO DL-FILE-STATUS
015700         PERFORM 9900-INVALID-FILE-STATUS.
015800     OPEN OUTPUT ATRSTOP-FILE.
015900     IF  AST-FILE-STATUS NOT = 00
016000         MOVE 'AST-OPN'               TO DL-ERROR-REASON
016100         MOVE AST-FILE-STATUS         TO DL-FILE-STATUS
016200         PERFORM 9900-INVALID-FILE-STATUS.
016300     MOVE 'ALL'                       TO LOADER-ACTION.
016400     CALL 'EPCATRL' USING IBAR-TABLE-SIZE, IBAR-TABLE-INDEX,
016500         LOADER-ACTION, IBAR-TABLE,
016600         MBAR-TABLE-SIZE, MBAR-TABLE-INDEX, MBAR-TABLE.
016700*---------------------------------------------------------------*
016800 2000-PROCESS-ONE-TRADE.
016900*---------------------------------------------------------------*
017000     ADD 1        TO WS-TRADES-READ.
017100     PERFORM 2100-RUN-ONE-VARIANT
017200         VARYING WS-ATR-VARIANT-IX FROM 1 BY 1
017300         UNTIL WS-ATR-VARIANT-IX > 2.
017400     PERFORM 8000-READ-TRADE-RECORD THRU 8000-EXIT.
017500*---------------------------------------------------------------*
017600 2100-RUN-ONE-VARIANT.
017700*---------------------------------------------------------------*
017800     IF  WS-ATR-VARIANT-IX = 1
017900         MOVE 'M1'                    TO WS-CURRENT-VARIANT
018000     ELSE
018100         MOVE 'M5'                    TO WS-CURRENT-VARIANT
018200     END-IF.
018300     PERFORM 2200-FIND-ENTRY-BAR.
018400     IF  WS-ENTRY-FOUND
018500         PERFORM 2300-COMPUTE-STOP-AND-TARGETS
018600         PERFORM 2400-WALK-BARS-FORWARD
018700         PERFORM 2420-DETERMINE-MAX-R-AND-RESULT
018800         PERFORM 2900-WRITE-ATR-STOP-RESULT
018900     ELSE
019000         ADD 1                        TO WS-TRADES-SKIPPED
019100     END-IF.
019200*---------------------------------------------------------------*
019300 2200-FIND-ENTRY-BAR.
019400*---------------------------------------------------------------*
019500     SET WS-ENTRY-NOT-FOUND           TO TRUE.
019600     SET IBAR-IX                      TO 1.
019700     SEARCH TBL-INDICATOR-BAR
019800         AT END
019900             SET WS-ENTRY-NOT-FOUND   TO TRUE
020000         WHEN TIB-TICKER (IBAR-IX) = TR-TICKER
020100          AND TIB-BAR-DATE (IBAR-IX) = TR-TRADE-DATE
020200          AND TIB-BAR-TIME (IBAR-IX) = TR-ENTRY-TIME
020300             PERFORM 2210-VALIDATE-ENTRY-ATR.
020400*---------------------------------------------------------------*
020500 2210-VALIDATE-ENTRY-ATR.
020600*---------------------------------------------------------------*
020700     IF  WS-CURRENT-VARIANT = 'M1'
020800         MOVE TIB-ATR-M1 (IBAR-IX)     TO WS-ENTRY-ATR
020900     ELSE
021000         MOVE TIB-ATR-M5 (IBAR-IX)     TO WS-ENTRY-ATR
021100     END-IF.
021200     IF  WS-ENTRY-ATR NOT = ZERO
021300         PERFORM 2220-FIND-ENTRY-M1-BAR
021400     ELSE
021500         SET WS-ENTRY-NOT-FOUND        TO TRUE
021600     END-IF.
021700*---------------------------------------------------------------*
021800 2220-FIND-ENTRY-M1-BAR.
021900*---------------------------------------------------------------*
022000     SET MBAR-IX                      TO 1.
022100     SEARCH TBL-M1-BAR
022200         AT END
022300             SET WS-ENTRY-NOT-FOUND    TO TRUE
022400         WHEN TMB-TICKER (MBAR-IX) = TR-TICKER
022500          AND TMB-BAR-DATE (MBAR-IX) = TR-TRADE-DATE
022600          AND TMB-BAR-TIME (MBAR-IX) = TR-ENTRY-TIME
022700             SET WS-ENTRY-FOUND        TO TRUE.
022800*---------------------------------------------------------------*
022900 2300-COMPUTE-STOP-AND-TARGETS.
023000*---------------------------------------------------------------*
023100     MOVE TR-TRADE-ID                 TO AS-TRADE-ID.
023200     MOVE WS-CURRENT-VARIANT          TO AS-ATR-VARIANT.
023300     MOVE WS-ENTRY-ATR                TO AS-ATR-VALUE.
023400     IF  TR-IS-LONG
023500         COMPUTE AS-STOP-PRICE = TR-ENTRY-PRICE - WS-ENTRY-ATR
023600     ELSE
023700         COMPUTE AS-STOP-PRICE = TR-ENTRY-PRICE + WS-ENTRY-ATR
023800     END-IF.
023900     MOVE 'N'                         TO AS-STOP-HIT.
024000     MOVE ZERO                        TO AS-STOP-TIME.
024100     PERFORM 2310-COMPUTE-ONE-TARGET
024200         VARYING WS-TGT-N FROM 1 BY 1 UNTIL WS-TGT-N > 5.
024300*---------------------------------------------------------------*
024400 2310-COMPUTE-ONE-TARGET.
024500*---------------------------------------------------------------*
024600     IF  TR-IS-LONG
024700         COMPUTE AS-R-PRICE (WS-TGT-N) =
024800             TR-ENTRY-PRICE + (WS-TGT-N * WS-ENTRY-ATR)
024900     ELSE
025000         COMPUTE AS-R-PRICE (WS-TGT-N) =
025100             TR-ENTRY-PRICE - (WS-TGT-N * WS-ENTRY-ATR)
025200     END-IF.
025300     MOVE 'N'                         TO AS-R-HIT (WS-TGT-N).
025400     MOVE ZERO                        TO AS-R-TIME (WS-TGT-N).
025500*---------------------------------------------------------------*
025600 2400-WALK-BARS-FORWARD.
025700*---------------------------------------------------------------*
025800     SET WS-WALK-IX                   TO MBAR-IX.
025900     ADD 1                             TO WS-WALK-IX.
026000     MOVE 'N'                         TO WS-STOP-DONE-SWITCH.
026100     PERFORM 2410-WALK-ONE-BAR
026200         UNTIL WS-STOP-DONE
026300         OR WS-WALK-IX > MBAR-TABLE-SIZE.
026400*---------------------------------------------------------------*
026500 2410-WALK-ONE-BAR.
026600*---------------------------------------------------------------*
026700     IF  TMB-TICKER (WS-WALK-IX) NOT = TR-TICKER
026800      OR TMB-BAR-DATE (WS-WALK-IX) NOT = TR-TRADE-DATE
026900      OR TMB-BAR-TIME (WS-WALK-IX) NOT < 153000
027000         SET WS-STOP-DONE              TO TRUE
027100     ELSE
027200         MOVE 'NNNNN'                  TO WS-HIT-THIS-BAR-FLAGS
027300         PERFORM 2411-CHECK-ONE-TARGET
027400             VARYING WS-TGT-N FROM 1 BY 1 UNTIL WS-TGT-N > 5
027500         PERFORM 2412-CHECK-STOP-ON-BAR
027600         ADD 1                         TO WS-WALK-IX
027700     END-IF.
027800*---------------------------------------------------------------*
027900 2411-CHECK-ONE-TARGET.
028000*---------------------------------------------------------------*
028100     IF  NOT AS-R-WAS-HIT (WS-TGT-N)
028200         IF  TR-IS-LONG
028300             IF  TMB-BAR-HIGH (WS-WALK-IX) >= AS-R-PRICE (WS-TGT-N)
028400                 MOVE 'Y' TO AS-R-HIT (WS-TGT-N)
028500                 MOVE TMB-BAR-TIME (WS-WALK-IX)
028600                     TO AS-R-TIME (WS-TGT-N)
028700                 MOVE 'Y' TO WS-HIT-THIS-BAR (WS-TGT-N)
028800             END-IF
028900         ELSE
029000             IF  TMB-BAR-LOW (WS-WALK-IX) <= AS-R-PRICE (WS-TGT-N)
029100                 MOVE 'Y' TO AS-R-HIT (WS-TGT-N)
029200                 MOVE TMB-BAR-TIME (WS-WALK-IX)
029300                     TO AS-R-TIME (WS-TGT-N)
029400                 MOVE 'Y' TO WS-HIT-THIS-BAR (WS-TGT-N)
029500             END-IF
029600         END-IF
029700     END-IF.
029800*---------------------------------------------------------------*
029900 2412-CHECK-STOP-ON-BAR.
030000*---------------------------------------------------------------*
030100     IF  TR-IS-LONG
030200         IF  TMB-BAR-CLOSE (WS-WALK-IX) <= AS-STOP-PRICE
030300             PERFORM 2413-TRIGGER-STOP
030400         END-IF
030500     ELSE
030600         IF  TMB-BAR-CLOSE (WS-WALK-IX) >= AS-STOP-PRICE
030700             PERFORM 2413-TRIGGER-STOP
030800         END-IF
030900     END-IF.
031000*---------------------------------------------------------------*
031100 2413-TRIGGER-STOP.
031200*---------------------------------------------------------------*
031300     MOVE 'Y'                         TO AS-STOP-HIT.
031400     MOVE TMB-BAR-TIME (WS-WALK-IX)   TO AS-STOP-TIME.
031500     SET WS-STOP-DONE                 TO TRUE.
031600     PERFORM 2414-INVALIDATE-ONE-HIT
031700         VARYING WS-TGT-N FROM 1 BY 1 UNTIL WS-TGT-N > 5.
031800*---------------------------------------------------------------*
031900 2414-INVALIDATE-ONE-HIT.
032000*---------------------------------------------------------------*
032100     IF  WS-HIT-THIS-BAR (WS-TGT-N) = 'Y'
032200         MOVE 'N'                     TO AS-R-HIT (WS-TGT-N)
032300         MOVE ZERO                    TO AS-R-TIME (WS-TGT-N)
032400     END-IF.
032500*---------------------------------------------------------------*
032600 2420-DETERMINE-MAX-R-AND-RESULT.
032700*---------------------------------------------------------------*
032800     MOVE ZERO                        TO AS-MAX-R.
032900     PERFORM 2421-CHECK-ONE-MAX-R
033000         VARYING WS-TGT-N FROM 5 BY -1
033100         UNTIL WS-TGT-N < 1 OR AS-MAX-R NOT = ZERO.
033200     IF  AS-R-WAS-HIT (1)
033300         MOVE 'WIN '                  TO AS-RESULT
033400     ELSE
033500         MOVE 'LOSS'                  TO AS-RESULT
033600     END-IF.
033700*---------------------------------------------------------------*
033800 2421-CHECK-ONE-MAX-R.
033900*---------------------------------------------------------------*
034000     IF  AS-R-WAS-HIT (WS-TGT-N)
034100         MOVE WS-TGT-N                 TO AS-MAX-R
034200     END-IF.
034300*---------------------------------------------------------------*
034400 2900-WRITE-ATR-STOP-RESULT.
034500*---------------------------------------------------------------*
034600     WRITE ATR-STOP-RESULT-RECORD.
034700     ADD 1                             TO WS-RESULTS-WRITTEN.
034800*---------------------------------------------------------------*
034900 3000-CLOSE-FILES.
035000*---------------------------------------------------------------*
035100     CLOSE TRADES-FILE
035200           ATRSTOP-FILE.
035300     ACCEPT WS-RUN-DATE FROM DATE.
035400     MOVE WS-TRADES-READ              TO WS-TRD-READ-OUT.
035500     MOVE WS-TRADES-SKIPPED           TO WS-TRD-SKIP-OUT.
035600     MOVE WS-RESULTS-WRITTEN          TO WS-AST-WROTE-OUT.
035700     MOVE WS-TRD-READ-OUT             TO WL-TRD-READ.
035800     MOVE WS-TRD-SKIP-OUT             TO WL-TRD-SKIP.
035900     MOVE WS-AST-WROTE-OUT            TO WL-AST-WROTE.
036000*---------------------------------------------------------------*
036100 8000-READ-TRADE-RECORD.
036200*---------------------------------------------------------------*
036300     READ TRADES-FILE
036400         AT END
036500             SET EOF TO TRUE
036600             GO TO 8000-EXIT.
036700 8000-EXIT.
036800     EXIT.
036900*---------------------------------------------------------------*
037000 9900-INVALID-FILE-STATUS.
037100*---------------------------------------------------------------*
037200     DISPLAY ERROR-DISPLAY-LINE.
