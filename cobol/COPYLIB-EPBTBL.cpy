000100*---------------------------------------------------------------*
000200* LINKAGE TABLE FOR THE M1-BAR LOADER PORTION OF EPCATRL.
000300* ONE TICKER/DATE'S WORTH OF M1 BARS, IN FILE (TIME ASCENDING)
000400* ORDER, SO THE CALLER CAN WALK FORWARD FROM THE ENTRY CANDLE.
000500*---------------------------------------------------------------*
000600 01  MBAR-TABLE-SIZE          PIC S9(05) USAGE IS COMP.
000700 01  MBAR-TABLE-INDEX         PIC S9(05) USAGE IS COMP.
000800*
000900 01  MBAR-TABLE.
001000     02  TBL-M1-BAR OCCURS 1 TO 20000 TIMES
001100          DEPENDING ON MBAR-TABLE-SIZE
001200          INDEXED BY MBAR-IX.
001300         05 TMB-TICKER                       PIC X(08).
001400         05 TMB-BAR-DATE                      PIC 9(08).
001500         05 TMB-BAR-TIME                      PIC 9(06).
001600         05 TMB-BAR-OPEN                      PIC S9(05)V9(04).
001700         05 TMB-BAR-HIGH                      PIC S9(05)V9(04).
001800         05 TMB-BAR-LOW                       PIC S9(05)V9(04).
001900         05 TMB-BAR-CLOSE                     PIC S9(05)V9(04).
002000         05 TMB-BAR-VOLUME                    PIC 9(09).
