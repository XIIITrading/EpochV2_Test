000100*---------------------------------------------------------------*
000200* TRADE RECORD - ONE ENTRY PER TRADE TAKEN, TRADES INPUT FILE.
000300* SORTED TICKER / TRADE-DATE / ENTRY-TIME.
000400*---------------------------------------------------------------*
000500 01  TRADE-RECORD.
000600     05 TR-TRADE-ID                         PIC 9(06).
000700     05 TR-TICKER                           PIC X(08).
000800     05 TR-TRADE-DATE                       PIC 9(08).
000900     05 TR-ENTRY-TIME                       PIC 9(06).
001000     05 TR-DIRECTION                        PIC X(05).
001100         88 TR-IS-LONG                      VALUE 'LONG '.
001200         88 TR-IS-SHORT                     VALUE 'SHORT'.
001300     05 TR-MODEL                            PIC X(05).
001400     05 TR-ENTRY-PRICE                      PIC S9(05)V9(04).
001500     05 TR-ZONE-HIGH                        PIC S9(05)V9(04).
001600     05 TR-ZONE-LOW                         PIC S9(05)V9(04).
001700     05 FILLER                              PIC X(05).
