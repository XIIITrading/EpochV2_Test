000100*---------------------------------------------------------------*
000200* FILL RECORD - ONE BROKER FILL, FILLS INPUT FILE.
000300* SORTED SYMBOL / FILL-TIME.
000400*---------------------------------------------------------------*
000500 01  FILL-RECORD.
000600     05 FL-FILL-DATE                        PIC 9(08).
000700     05 FL-SYMBOL                           PIC X(08).
000800     05 FL-SIDE                             PIC X(01).
000900         88 FL-SIDE-IS-BUY                  VALUE 'B'.
001000         88 FL-SIDE-IS-SELL                 VALUE 'S'.
001100     05 FL-QTY                              PIC 9(06).
001200     05 FL-PRICE                            PIC S9(05)V9(04).
001300     05 FL-FILL-TIME                        PIC 9(06).
001400     05 FILLER                              PIC X(04).
