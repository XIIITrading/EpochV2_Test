000100*---------------------------------------------------------------*
000200* INDICATOR-BAR RECORD - ONE PER M1 BAR, INDBARS FILE.
000300* WRITTEN BY EPCIND1, READ BY EPCATRL AND EPCSNPL FOR LOOKUP.
000400*---------------------------------------------------------------*
000500 01  INDICATOR-BAR-RECORD.
000600     05 IB-TICKER                           PIC X(08).
000700     05 IB-BAR-DATE                         PIC 9(08).
000800     05 IB-BAR-TIME                         PIC 9(06).
000900     05 IB-CANDLE-RANGE-PCT                 PIC S9(03)V9(04).
001000     05 IB-RAW-DELTA                        PIC S9(09).
001100     05 IB-ROLL-DELTA                       PIC S9(09).
001200     05 IB-VOLUME-ROC                       PIC S9(05)V9(02).
001300     05 IB-SMA9                             PIC S9(05)V9(04).
001400     05 IB-SMA21                            PIC S9(05)V9(04).
001500     05 IB-SMA-CONFIG                       PIC X(04).
001600     05 IB-SMA-SPREAD-PCT                   PIC S9(03)V9(04).
001700     05 IB-PRICE-POSITION                   PIC X(05).
001800     05 IB-VWAP                             PIC S9(05)V9(04).
001900     05 IB-ATR-M1                           PIC S9(03)V9(04).
002000     05 IB-ATR-M5                           PIC S9(03)V9(04).
002100     05 IB-VALID-FLAGS                      PIC X(04).
002200     05 IB-HTF-STRUCT                       PIC X(02).
002300         88 IB-HTF-IS-BULL                  VALUE 'B+'.
002400         88 IB-HTF-IS-BEAR                   VALUE 'B-'.
002500         88 IB-HTF-IS-NEUTRAL                VALUE 'N '.
002600     05 FILLER                              PIC X(02).
