000100*---------------------------------------------------------------*
000200* FIFO-TRADE RECORD - ONE CLOSED OR OPEN FIFO TRADE, FIFOTRD FILE.
000300* WRITTEN BY EPCFFO0.
000400*---------------------------------------------------------------*
000500 01  FIFO-TRADE-RECORD.
000600     05 FT-TRADE-SEQ                        PIC 9(04).
000700     05 FT-SYMBOL                           PIC X(08).
000800     05 FT-DIRECTION                        PIC X(05).
000900     05 FT-ENTRY-PRICE                      PIC S9(05)V9(04).
001000     05 FT-ENTRY-QTY                        PIC 9(06).
001100     05 FT-EXIT-QTY                         PIC 9(06).
001200     05 FT-EXIT-PRICE                       PIC S9(05)V9(04).
001300     05 FT-PNL-PER-SHR                      PIC S9(04)V9(04).
001400     05 FT-PNL-TOTAL                        PIC S9(07)V99.
001500     05 FT-OUTCOME                          PIC X(04).
001600         88 FT-OUTCOME-IS-WIN               VALUE 'WIN '.
001700         88 FT-OUTCOME-IS-LOSS              VALUE 'LOSS'.
001800         88 FT-OUTCOME-IS-OPEN              VALUE 'OPEN'.
001900     05 FILLER                              PIC X(05).
