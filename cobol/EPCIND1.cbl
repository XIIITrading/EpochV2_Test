000100*===============================================================*
000200* PROGRAM NAME:    EPCIND1
000300* ORIGINAL AUTHOR: R. HALVORSEN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/14/89 R. HALVORSEN    WRITTEN FOR THE OVERNIGHT TRADE DESK
000900*                          RUN, REPLACES THE HAND TALLY SHEETS.
001000* 11/02/90 R. HALVORSEN    ADDED ATR(14) PER DESK REQUEST, PRIOR
001100*                          RUN ONLY HAD THE CANDLE RANGE AND SMA.
001200* 07/19/94 D. QUINTERO     ADDED VOLUME DELTA AND ROC, DESK WANTS
001300*                          ORDER FLOW LEANING ON THE TAPE.
001400* 01/08/99 D. QUINTERO     Y2K REMEDIATION - BAR-DATE AND ALL
001500*                          DATE COMPARES NOW FULL 8-DIGIT CCYY.
001600* 06/24/21 E. ACKERMAN     ADDED HOURLY FRACTAL STRUCTURE CALL,
001700*                          RESTRUCTURED READ LOOP, DROPPED GOTOS
001800*                          THEN PUT ONE BACK FOR THE EOF PATH.
001900* 09/30/22 S. WALLENDA     CR-4410, TIGHTENED SESSION BREAK SO
002000*                          VWAP RESETS ON TICKER CHANGE TOO, NOT
002100*                          JUST DATE CHANGE.
002200* 03/15/23 S. WALLENDA     CR-4487, ADDED 5-MINUTE ATR ALONGSIDE
002300*                          THE M1 ATR, STOP DESK WANTS BOTH
002400*                          TIMEFRAMES FOR THE WALK-FORWARD RUN.
002500*===============================================================*
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.  EPCIND1.
002800 AUTHOR.        R. HALVORSEN.
002900 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003000 DATE-WRITTEN.  03/14/89.
003100 DATE-COMPILED.
003200 SECURITY.      NON-CONFIDENTIAL.
003300*===============================================================*
003400 ENVIRONMENT DIVISION.
003500*---------------------------------------------------------------*
003600 CONFIGURATION SECTION.
003700*---------------------------------------------------------------*
003800 SOURCE-COMPUTER. IBM-3081.
003900 OBJECT-COMPUTER. IBM-3081.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS TICKER-ALPHA IS 'A' THRU 'Z'
004300     UPSI-0.
004400*---------------------------------------------------------------*
004500 INPUT-OUTPUT SECTION.
004600*---------------------------------------------------------------*
004700 FILE-CONTROL.
004800     SELECT M1-BARS-FILE ASSIGN TO M1BARS
004900       ORGANIZATION IS LINE SEQUENTIAL
005000       FILE STATUS  IS M1B-FILE-STATUS.
005100*
005200     SELECT INDBARS-FILE ASSIGN TO INDBARS
005300       ORGANIZATION IS LINE SEQUENTIAL
005400       FILE STATUS  IS IND-FILE-STATUS.
005500*===============================================================*
005600 DATA DIVISION.
005700*---------------------------------------------------------------*
005800 FILE SECTION.
005900*---------------------------------------------------------------*
006000 FD  M1-BARS-FILE
006100     RECORDING MODE IS F.
006200     COPY EPBAR1.
006300*---------------------------------------------------------------*
006400 FD  INDBARS-FILE
006500     RECORDING MODE IS F.
006600     COPY EPIBAR.
006700*---------------------------------------------------------------*
006800 WORKING-STORAGE SECTION.
006900*---------------------------------------------------------------*
007000 01  WS-SWITCHES-SUBSCRIPTS-MISC.
007100     05  M1B-FILE-STATUS             PIC 99.
007200         88 M1B-FILE-OK                    VALUE 00.
007300     05  IND-FILE-STATUS             PIC 99.
007400         88 IND-FILE-OK                    VALUE 00.
007500     05  EOF-SWITCH                  PIC X.
007600         88 EOF                            VALUE 'Y'.
007700     05  FILLER                      PIC X(02).
007800*---------------------------------------------------------------*
007900 01  WS-CURRENT-BAR-DATE             PIC 9(08).
008000 01  WS-CURRENT-BAR-DATE-R REDEFINES WS-CURRENT-BAR-DATE.
008100     05  WS-CBD-CCYY                 PIC 9(04).
008200     05  WS-CBD-MM                   PIC 9(02).
008300     05  WS-CBD-DD                   PIC 9(02).
008400*---------------------------------------------------------------*
008500 01  WS-CURRENT-BAR-TIME             PIC 9(06).
008600 01  WS-CURRENT-BAR-TIME-R REDEFINES WS-CURRENT-BAR-TIME.
008700     05  WS-CBT-HH                   PIC 9(02).
008800     05  WS-CBT-MM                   PIC 9(02).
008900     05  WS-CBT-SS                   PIC 9(02).
009000*---------------------------------------------------------------*
009100 01  WS-VALID-FLAGS                  PIC X(04).
009200 01  WS-VALID-FLAGS-R REDEFINES WS-VALID-FLAGS.
009300     05  WS-SMA-FLAG                 PIC X(01).
009400         88 WS-SMA-AVAILABLE                VALUE 'Y'.
009500     05  WS-ROC-FLAG                 PIC X(01).
009600         88 WS-ROC-AVAILABLE                VALUE 'Y'.
009700     05  WS-DELTA-FLAG                PIC X(01).
009800         88 WS-DELTA-AVAILABLE              VALUE 'Y'.
009900     05  WS-ATR-FLAG                  PIC X(01).
010000         88 WS-ATR-AVAILABLE                VALUE 'Y'.
010100*---------------------------------------------------------------*
010200 01  WS-SESSION-ACCUMULATORS.
010300     05  WS-PREV-TICKER               PIC X(08).
010400     05  WS-PREV-DATE                 PIC 9(08).
010500     05  WS-PREV-CLOSE                PIC S9(05)V9(04).
010600     05  WS-VWAP-PV-SUM               PIC S9(13)V9(04) COMP.
010700     05  WS-VWAP-VOL-SUM              PIC S9(11) COMP.
010800     05  FILLER                       PIC X(04).
010900*---------------------------------------------------------------*
011000     05  WS-CLOSE-COUNT               PIC S9(03) COMP.
011100     05  WS-CLOSE-HIST OCCURS 21 TIMES.
011200         10  WS-CLOSE-VAL              PIC S9(05)V9(04).
011300*---------------------------------------------------------------*
011400     05  WS-VOL-COUNT                  PIC S9(03) COMP.
011500     05  WS-VOL-HIST OCCURS 20 TIMES.
011600         10  WS-VOL-VAL                 PIC 9(09) COMP.
011700*---------------------------------------------------------------*
011800     05  WS-DELTA-COUNT                PIC S9(03) COMP.
011900     05  WS-DELTA-HIST OCCURS 5 TIMES.
012000         10  WS-DELTA-VAL                PIC S9(09) COMP.
012100*---------------------------------------------------------------*
012200     05  WS-TR-COUNT                   PIC S9(03) COMP.
012300     05  WS-TR-HIST OCCURS 14 TIMES.
012400         10  WS-TR-VAL                   PIC S9(05)V9(04).
012500*---------------------------------------------------------------*
012600     05  WS-M5-BUCKET                  PIC S9(05) COMP VALUE -1.
012700     05  WS-M5-HIGH                    PIC S9(05)V9(04).
012800     05  WS-M5-LOW                     PIC S9(05)V9(04).
012900     05  WS-M5-CLOSE                   PIC S9(05)V9(04).
013000     05  WS-M5-PREV-CLOSE              PIC S9(05)V9(04).
013100     05  WS-M5-TR-COUNT                PIC S9(03) COMP.
013200     05  WS-M5-TR-HIST OCCURS 14 TIMES.
013300         10  WS-M5-TR-VAL               PIC S9(05)V9(04).
013400*---------------------------------------------------------------*
013500     05  WS-CURR-HOUR                 PIC S9(03) COMP VALUE -1.
013600     05  WS-HOUR-HIGH                 PIC S9(05)V9(04).
013700     05  WS-HOUR-LOW                  PIC S9(05)V9(04).
013800     05  WS-HTF-STRUCT                PIC X(02) VALUE 'N '.
013900     05  FILLER                       PIC X(04).
014000*---------------------------------------------------------------*
014100 01  HOURLY-BAR-TABLE.
014200     05  HH-COUNT                     PIC S9(03) COMP.
014300     05  HH-BAR OCCURS 24 TIMES.
014400         10  HH-HIGH                  PIC S9(05)V9(04).
014500         10  HH-LOW                   PIC S9(05)V9(04).
014600     05  FILLER                       PIC X(04).
014700*---------------------------------------------------------------*
014800 01  SWING-TABLES.
014900     05  SWHI-COUNT                   PIC S9(02) COMP.
015000     05  SWHI-VAL OCCURS 2 TIMES      PIC S9(05)V9(04).
015100     05  SWLO-COUNT                   PIC S9(02) COMP.
015200     05  SWLO-VAL OCCURS 2 TIMES      PIC S9(05)V9(04).
015300     05  FILLER                       PIC X(04).
015400*---------------------------------------------------------------*
015500 01  WS-WORK-FIELDS.
015600     05  WS-SUBSCRIPT-1                PIC S9(03) COMP.
015700     05  WS-SUBSCRIPT-2                PIC S9(03) COMP.
015800     05  WS-CANDIDATE-IX                PIC S9(03) COMP.
015900     05  WS-SUM-PRICE                  PIC S9(09)V9(04) COMP.
016000     05  WS-SUM-VOLUME                 PIC S9(11) COMP.
016100     05  WS-AVG-VOLUME                 PIC S9(09)V9(04) COMP.
016200     05  WS-TYPICAL-PRICE              PIC S9(05)V9(04).
016300     05  WS-TRUE-RANGE                 PIC S9(05)V9(04).
016400     05  WS-HI-LO-RANGE                PIC S9(05)V9(04).
016500     05  WS-HI-PC-RANGE                 PIC S9(05)V9(04).
016600     05  WS-LO-PC-RANGE                 PIC S9(05)V9(04).
016700     05  WS-SMA-SPR-RAW                 PIC S9(05)V9(04).
016800     05  WS-SWING-HIGH-SW               PIC X(01) VALUE 'N'.
016900     05  WS-SWING-LOW-SW                PIC X(01) VALUE 'N'.
017000     05  FILLER                         PIC X(04).
017100*---------------------------------------------------------------*
017200 01  WS-TOTALS.
017300     05  WS-BARS-READ                 PIC 9(07) COMP.
017400     05  WS-BARS-WRITTEN              PIC 9(07) COMP.
017500     05  FILLER                       PIC X(04).
017600*---------------------------------------------------------------*
017700 01  WS-TOTALS-LINE.
017800     05  FILLER                       PIC X(17)
017900             VALUE 'EPCIND1 BARS RD: '.
018000     05  WL-BARS-READ                 PIC ZZZ,ZZ9.
018100     05  FILLER                       PIC X(10)
018200             VALUE '  BARS WR:'.
018300     05  WL-BARS-WRITTEN              PIC ZZZ,ZZ9.
018400*===============================================================*
018500 PROCEDURE DIVISION.
018600*---------------------------------------------------------------*
018700 0000-MAIN-PROCESSING.
018800*---------------------------------------------------------------*
018900     PERFORM 1000-OPEN-FILES.
019000     PERFORM 8000-READ-M1-BAR-RECORD THRU 8000-EXIT.
019100     PERFORM 2000-PROCESS-BAR-RECORD
019200         UNTIL EOF.
019300     PERFORM 3000-CLOSE-FILES.
019400     DISPLAY WS-TOTALS-LINE.
019500     GOBACK.
019600*---------------------------------------------------------------*
019700 1000-OPEN-FILES.
019800*---------------------------------------------------------------*
019900     OPEN INPUT  M1-BARS-FILE.
020000     OPEN OUTPUT INDBARS-FILE.
020100*---------------------------------------------------------------*
020200 2000-PROCESS-BAR-RECORD.
020300*---------------------------------------------------------------*
020400     MOVE MB-BAR-DATE                TO WS-CURRENT-BAR-DATE.
020500     MOVE MB-BAR-TIME                TO WS-CURRENT-BAR-TIME.
020600     IF  MB-TICKER NOT = WS-PREV-TICKER
020700     OR  WS-CURRENT-BAR-DATE NOT = WS-PREV-DATE
020800         PERFORM 2050-RESET-SESSION-ACCUMULATORS.
020900     MOVE MB-TICKER                  TO IB-TICKER.
021000     MOVE MB-BAR-DATE                TO IB-BAR-DATE.
021100     MOVE MB-BAR-TIME                TO IB-BAR-TIME.
021200     PERFORM 2100-CALC-CANDLE-RANGE.
021300     PERFORM 2200-CALC-VOLUME-DELTA.
021400     PERFORM 2300-CALC-VOLUME-ROC.
021500     PERFORM 2400-CALC-SMA.
021600     PERFORM 2500-CALC-VWAP.
021700     PERFORM 2600-CALC-ATR.
021800     PERFORM 2620-CALC-ATR-M5.
021900     PERFORM 2700-ROLL-UP-HOURLY-BAR.
022000     MOVE WS-HTF-STRUCT               TO IB-HTF-STRUCT.
022100     MOVE WS-VALID-FLAGS              TO IB-VALID-FLAGS.
022200     MOVE MB-BAR-CLOSE                TO WS-PREV-CLOSE.
022300     MOVE MB-TICKER                   TO WS-PREV-TICKER.
022400     MOVE WS-CURRENT-BAR-DATE         TO WS-PREV-DATE.
022500     PERFORM 2900-WRITE-INDICATOR-BAR.
022600     PERFORM 8000-READ-M1-BAR-RECORD THRU 8000-EXIT.
022700*---------------------------------------------------------------*
022800 2050-RESET-SESSION-ACCUMULATORS.
022900*---------------------------------------------------------------*
023000     MOVE ZERO    TO WS-VWAP-PV-SUM WS-VWAP-VOL-SUM
023100                     WS-CLOSE-COUNT WS-VOL-COUNT
023200                     WS-DELTA-COUNT WS-TR-COUNT
023300                     HH-COUNT SWHI-COUNT SWLO-COUNT
023400                     WS-PREV-CLOSE WS-M5-TR-COUNT
023500                     WS-M5-PREV-CLOSE.
023600     MOVE -1      TO WS-CURR-HOUR WS-M5-BUCKET.
023700     MOVE 'N '    TO WS-HTF-STRUCT.
023800     MOVE ZERO    TO IB-ATR-M5.
023900*---------------------------------------------------------------*
024000 2100-CALC-CANDLE-RANGE.
024100*---------------------------------------------------------------*
024200     IF  MB-BAR-CLOSE = ZERO
024300         MOVE ZERO                    TO IB-CANDLE-RANGE-PCT
024400     ELSE
024500         COMPUTE IB-CANDLE-RANGE-PCT ROUNDED =
024600             (MB-BAR-HIGH - MB-BAR-LOW) / MB-BAR-CLOSE * 100.
024700*---------------------------------------------------------------*
024800 2200-CALC-VOLUME-DELTA.
024900*---------------------------------------------------------------*
025000     IF  MB-BAR-HIGH = MB-BAR-LOW
025100         MOVE ZERO                    TO IB-RAW-DELTA
025200     ELSE
025300         COMPUTE IB-RAW-DELTA ROUNDED =
025400             MB-BAR-VOLUME *
025500             ((2 * (MB-BAR-CLOSE - MB-BAR-LOW) /
025600               (MB-BAR-HIGH - MB-BAR-LOW)) - 1).
025700     IF  WS-DELTA-COUNT = 5
025800         PERFORM 2210-SHIFT-DELTA-HIST
025900     ELSE
026000         ADD 1                        TO WS-DELTA-COUNT.
026100     MOVE IB-RAW-DELTA TO WS-DELTA-VAL (WS-DELTA-COUNT).
026200     IF  WS-DELTA-COUNT = 5
026300         SET WS-DELTA-AVAILABLE       TO TRUE
026400         MOVE ZERO                    TO IB-ROLL-DELTA
026500         PERFORM 2201-SUM-DELTA-HIST
026600             VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
026700             UNTIL WS-SUBSCRIPT-1 > 5
026800     ELSE
026900         MOVE 'N'                     TO WS-DELTA-FLAG
027000         MOVE ZERO                    TO IB-ROLL-DELTA.
027100*---------------------------------------------------------------*
027200 2201-SUM-DELTA-HIST.
027300*---------------------------------------------------------------*
027400     ADD  WS-DELTA-VAL (WS-SUBSCRIPT-1)    TO IB-ROLL-DELTA.
027500*---------------------------------------------------------------*
027600 2210-SHIFT-DELTA-HIST.
027700*---------------------------------------------------------------*
027800     PERFORM 2211-SHIFT-ONE-DELTA
027900         VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
028000         UNTIL WS-SUBSCRIPT-1 > 4.
028100*---------------------------------------------------------------*
028200 2211-SHIFT-ONE-DELTA.
028300*---------------------------------------------------------------*
028400     MOVE WS-DELTA-VAL (WS-SUBSCRIPT-1 + 1)
028500         TO WS-DELTA-VAL (WS-SUBSCRIPT-1).
028600*---------------------------------------------------------------*
028700 2300-CALC-VOLUME-ROC.
028800*---------------------------------------------------------------*
028900     IF  WS-VOL-COUNT < 20
029000         MOVE 'N'                     TO WS-ROC-FLAG
029100         MOVE ZERO                    TO IB-VOLUME-ROC
029200     ELSE
029300         MOVE ZERO                    TO WS-SUM-VOLUME
029400         PERFORM 2301-SUM-VOL-HIST
029500             VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
029600             UNTIL WS-SUBSCRIPT-1 > 20
029700         COMPUTE WS-AVG-VOLUME = WS-SUM-VOLUME / 20
029800         IF  WS-AVG-VOLUME <= ZERO
029900             MOVE ZERO                TO IB-VOLUME-ROC
030000         ELSE
030100             SET WS-ROC-AVAILABLE     TO TRUE
030200             COMPUTE IB-VOLUME-ROC ROUNDED =
030300                 (MB-BAR-VOLUME - WS-AVG-VOLUME) /
030400                  WS-AVG-VOLUME * 100
030500         END-IF
030600     END-IF.
030700     IF  WS-VOL-COUNT = 20
030800         PERFORM 2310-SHIFT-VOLUME-HIST
030900     ELSE
031000         ADD 1                        TO WS-VOL-COUNT.
031100     MOVE MB-BAR-VOLUME TO WS-VOL-VAL (WS-VOL-COUNT).
031200*---------------------------------------------------------------*
031300 2301-SUM-VOL-HIST.
031400*---------------------------------------------------------------*
031500     ADD  WS-VOL-VAL (WS-SUBSCRIPT-1)      TO WS-SUM-VOLUME.
031600*---------------------------------------------------------------*
031700 2310-SHIFT-VOLUME-HIST.
031800*---------------------------------------------------------------*
031900     PERFORM 2311-SHIFT-ONE-VOL
032000         VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
032100         UNTIL WS-SUBSCRIPT-1 > 19.
032200*---------------------------------------------------------------*
032300 2311-SHIFT-ONE-VOL.
032400*---------------------------------------------------------------*
032500     MOVE WS-VOL-VAL (WS-SUBSCRIPT-1 + 1)
032600         TO WS-VOL-VAL (WS-SUBSCRIPT-1).
032700*---------------------------------------------------------------*
032800 2400-CALC-SMA.
032900*---------------------------------------------------------------*
033000     IF  WS-CLOSE-COUNT = 21
033100         PERFORM 2410-SHIFT-CLOSE-HIST
033200     ELSE
033300         ADD 1                        TO WS-CLOSE-COUNT.
033400     MOVE MB-BAR-CLOSE TO WS-CLOSE-VAL (WS-CLOSE-COUNT).
033500     IF  WS-CLOSE-COUNT < 21
033600         MOVE 'N'                     TO WS-SMA-FLAG
033700         MOVE ZERO                    TO IB-SMA9 IB-SMA21
033800                                         IB-SMA-SPREAD-PCT
033900         MOVE SPACE                   TO IB-SMA-CONFIG
034000                                         IB-PRICE-POSITION
034100     ELSE
034200         SET WS-SMA-AVAILABLE         TO TRUE
034300         MOVE ZERO                    TO WS-SUM-PRICE
034400         PERFORM 2401-SUM-CLOSE-21
034500             VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
034600             UNTIL WS-SUBSCRIPT-1 > 21
034700         COMPUTE IB-SMA21 ROUNDED = WS-SUM-PRICE / 21
034800         MOVE ZERO                    TO WS-SUM-PRICE
034900         PERFORM 2402-SUM-CLOSE-9
035000             VARYING WS-SUBSCRIPT-1 FROM 13 BY 1
035100             UNTIL WS-SUBSCRIPT-1 > 21
035200         COMPUTE IB-SMA9 ROUNDED = WS-SUM-PRICE / 9
035300         IF  IB-SMA9 > IB-SMA21
035400             MOVE 'BULL'              TO IB-SMA-CONFIG
035500         ELSE
035600             IF  IB-SMA9 < IB-SMA21
035700                 MOVE 'BEAR'          TO IB-SMA-CONFIG
035800             ELSE
035900                 MOVE 'FLAT'          TO IB-SMA-CONFIG
036000             END-IF
036100         END-IF
036200         IF  IB-SMA9 >= IB-SMA21
036300             COMPUTE WS-SMA-SPR-RAW = IB-SMA9 - IB-SMA21
036400         ELSE
036500             COMPUTE WS-SMA-SPR-RAW = IB-SMA21 - IB-SMA9
036600         END-IF
036700         IF  MB-BAR-CLOSE = ZERO
036800             MOVE ZERO                TO IB-SMA-SPREAD-PCT
036900         ELSE
037000             COMPUTE IB-SMA-SPREAD-PCT ROUNDED =
037100                 WS-SMA-SPR-RAW / MB-BAR-CLOSE * 100
037200         END-IF
037300         IF  MB-BAR-CLOSE > IB-SMA9 AND MB-BAR-CLOSE > IB-SMA21
037400             MOVE 'ABOVE'             TO IB-PRICE-POSITION
037500         ELSE
037600             IF  MB-BAR-CLOSE < IB-SMA9 AND
037700                 MB-BAR-CLOSE < IB-SMA21
037800                 MOVE 'BELOW'         TO IB-PRICE-POSITION
037900             ELSE
038000                 MOVE 'BTWN '         TO IB-PRICE-POSITION
038100             END-IF
038200         END-IF
038300     END-IF.
038400*---------------------------------------------------------------*
038500 2401-SUM-CLOSE-21.
038600*---------------------------------------------------------------*
038700     ADD  WS-CLOSE-VAL (WS-SUBSCRIPT-1)    TO WS-SUM-PRICE.
038800*---------------------------------------------------------------*
038900 2402-SUM-CLOSE-9.
039000*---------------------------------------------------------------*
039100     ADD  WS-CLOSE-VAL (WS-SUBSCRIPT-1)    TO WS-SUM-PRICE.
039200*---------------------------------------------------------------*
039300 2410-SHIFT-CLOSE-HIST.
039400*---------------------------------------------------------------*
039500     PERFORM 2411-SHIFT-ONE-CLOSE
039600         VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
039700         UNTIL WS-SUBSCRIPT-1 > 20.
039800*---------------------------------------------------------------*
039900 2411-SHIFT-ONE-CLOSE.
040000*---------------------------------------------------------------*
040100     MOVE WS-CLOSE-VAL (WS-SUBSCRIPT-1 + 1)
040200         TO WS-CLOSE-VAL (WS-SUBSCRIPT-1).
040300*---------------------------------------------------------------*
040400 2500-CALC-VWAP.
040500*---------------------------------------------------------------*
040600     COMPUTE WS-TYPICAL-PRICE =
040700         (MB-BAR-HIGH + MB-BAR-LOW + MB-BAR-CLOSE) / 3.
040800     COMPUTE WS-VWAP-PV-SUM =
040900         WS-VWAP-PV-SUM + (WS-TYPICAL-PRICE * MB-BAR-VOLUME).
041000     ADD  MB-BAR-VOLUME               TO WS-VWAP-VOL-SUM.
041100     IF  WS-VWAP-VOL-SUM = ZERO
041200         MOVE ZERO                    TO IB-VWAP
041300     ELSE
041400         COMPUTE IB-VWAP ROUNDED =
041500             WS-VWAP-PV-SUM / WS-VWAP-VOL-SUM.
041600*---------------------------------------------------------------*
041700 2600-CALC-ATR.
041800*---------------------------------------------------------------*
041900     IF  WS-TR-COUNT = 0
042000         COMPUTE WS-TRUE-RANGE = MB-BAR-HIGH - MB-BAR-LOW
042100     ELSE
042200         COMPUTE WS-HI-LO-RANGE = MB-BAR-HIGH - MB-BAR-LOW
042300         IF  MB-BAR-HIGH >= WS-PREV-CLOSE
042400             COMPUTE WS-HI-PC-RANGE = MB-BAR-HIGH - WS-PREV-CLOSE
042500         ELSE
042600             COMPUTE WS-HI-PC-RANGE = WS-PREV-CLOSE - MB-BAR-HIGH
042700         END-IF
042800         IF  MB-BAR-LOW >= WS-PREV-CLOSE
042900             COMPUTE WS-LO-PC-RANGE = MB-BAR-LOW - WS-PREV-CLOSE
043000         ELSE
043100             COMPUTE WS-LO-PC-RANGE = WS-PREV-CLOSE - MB-BAR-LOW
043200         END-IF
043300         MOVE WS-HI-LO-RANGE          TO WS-TRUE-RANGE
043400         IF  WS-HI-PC-RANGE > WS-TRUE-RANGE
043500             MOVE WS-HI-PC-RANGE      TO WS-TRUE-RANGE
043600         END-IF
043700         IF  WS-LO-PC-RANGE > WS-TRUE-RANGE
043800             MOVE WS-LO-PC-RANGE      TO WS-TRUE-RANGE
043900         END-IF
044000     END-IF.
044100     IF  WS-TR-COUNT = 14
044200         PERFORM 2610-SHIFT-TR-HIST
044300     ELSE
044400         ADD 1                        TO WS-TR-COUNT.
044500     MOVE WS-TRUE-RANGE TO WS-TR-VAL (WS-TR-COUNT).
044600     IF  WS-TR-COUNT < 14
044700         MOVE 'N'                     TO WS-ATR-FLAG
044800         MOVE ZERO                    TO IB-ATR-M1
044900     ELSE
045000         SET WS-ATR-AVAILABLE         TO TRUE
045100         MOVE ZERO                    TO WS-SUM-PRICE
045200         PERFORM 2601-SUM-TR-HIST
045300             VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
045400             UNTIL WS-SUBSCRIPT-1 > 14
045500         COMPUTE IB-ATR-M1 ROUNDED = WS-SUM-PRICE / 14
045600     END-IF.
045700*---------------------------------------------------------------*
045800 2601-SUM-TR-HIST.
045900*---------------------------------------------------------------*
046000     ADD  WS-TR-VAL (WS-SUBSCRIPT-1)       TO WS-SUM-PRICE.
046100*---------------------------------------------------------------*
046200 2610-SHIFT-TR-HIST.
046300*---------------------------------------------------------------*
046400     PERFORM 2611-SHIFT-ONE-TR
046500         VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
046600         UNTIL WS-SUBSCRIPT-1 > 13.
046700*---------------------------------------------------------------*
046800 2611-SHIFT-ONE-TR.
046900*---------------------------------------------------------------*
047000     MOVE WS-TR-VAL (WS-SUBSCRIPT-1 + 1)
047100         TO WS-TR-VAL (WS-SUBSCRIPT-1).
047200*---------------------------------------------------------------*
047300 2620-CALC-ATR-M5.
047400*---------------------------------------------------------------*
047500     COMPUTE WS-SUBSCRIPT-2 =
047600         ((WS-CBT-HH * 60) + WS-CBT-MM) / 5.
047700     IF  WS-M5-BUCKET = -1
047800         MOVE WS-SUBSCRIPT-2           TO WS-M5-BUCKET
047900         MOVE MB-BAR-HIGH               TO WS-M5-HIGH
048000         MOVE MB-BAR-LOW                TO WS-M5-LOW
048100     ELSE
048200         IF  WS-SUBSCRIPT-2 NOT = WS-M5-BUCKET
048300             PERFORM 2621-CLOSE-M5-BAR
048400             MOVE WS-SUBSCRIPT-2         TO WS-M5-BUCKET
048500             MOVE MB-BAR-HIGH             TO WS-M5-HIGH
048600             MOVE MB-BAR-LOW              TO WS-M5-LOW
048700         ELSE
048800             IF  MB-BAR-HIGH > WS-M5-HIGH
048900                 MOVE MB-BAR-HIGH         TO WS-M5-HIGH
049000             END-IF
049100             IF  MB-BAR-LOW < WS-M5-LOW
049200                 MOVE MB-BAR-LOW          TO WS-M5-LOW
049300             END-IF
049400         END-IF
049500     END-IF.
049600     MOVE MB-BAR-CLOSE                TO WS-M5-CLOSE.
049700*---------------------------------------------------------------*
049800 2621-CLOSE-M5-BAR.
049900*---------------------------------------------------------------*
050000     IF  WS-M5-TR-COUNT = 0
050100         COMPUTE WS-TRUE-RANGE = WS-M5-HIGH - WS-M5-LOW
050200     ELSE
050300         IF  WS-M5-HIGH >= WS-M5-PREV-CLOSE
050400             COMPUTE WS-HI-PC-RANGE =
050500                 WS-M5-HIGH - WS-M5-PREV-CLOSE
050600         ELSE
050700             COMPUTE WS-HI-PC-RANGE =
050800                 WS-M5-PREV-CLOSE - WS-M5-HIGH
050900         END-IF
051000         IF  WS-M5-LOW >= WS-M5-PREV-CLOSE
051100             COMPUTE WS-LO-PC-RANGE =
051200                 WS-M5-LOW - WS-M5-PREV-CLOSE
051300         ELSE
051400             COMPUTE WS-LO-PC-RANGE =
051500                 WS-M5-PREV-CLOSE - WS-M5-LOW
051600         END-IF
051700         COMPUTE WS-HI-LO-RANGE = WS-M5-HIGH - WS-M5-LOW
051800         MOVE WS-HI-LO-RANGE          TO WS-TRUE-RANGE
051900         IF  WS-HI-PC-RANGE > WS-TRUE-RANGE
052000             MOVE WS-HI-PC-RANGE      TO WS-TRUE-RANGE
052100         END-IF
052200         IF  WS-LO-PC-RANGE > WS-TRUE-RANGE
052300             MOVE WS-LO-PC-RANGE      TO WS-TRUE-RANGE
052400         END-IF
052500     END-IF.
052600     IF  WS-M5-TR-COUNT = 14
052700         PERFORM 2622-SHIFT-ONE-M5-TR
052800             VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
052900             UNTIL WS-SUBSCRIPT-1 > 13
053000     ELSE
053100         ADD 1                        TO WS-M5-TR-COUNT.
053200     MOVE WS-TRUE-RANGE TO WS-M5-TR-VAL (WS-M5-TR-COUNT).
053300     IF  WS-M5-TR-COUNT < 14
053400         MOVE ZERO                    TO IB-ATR-M5
053500     ELSE
053600         MOVE ZERO                    TO WS-SUM-PRICE
053700         PERFORM 2623-SUM-M5-TR-HIST
053800             VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
053900             UNTIL WS-SUBSCRIPT-1 > 14
054000         COMPUTE IB-ATR-M5 ROUNDED = WS-SUM-PRICE / 14
054100     END-IF.
054200     MOVE WS-M5-CLOSE                 TO WS-M5-PREV-CLOSE.
054300*---------------------------------------------------------------*
054400 2622-SHIFT-ONE-M5-TR.
054500*---------------------------------------------------------------*
054600     MOVE WS-M5-TR-VAL (WS-SUBSCRIPT-1 + 1)
054700         TO WS-M5-TR-VAL (WS-SUBSCRIPT-1).
054800*---------------------------------------------------------------*
054900 2623-SUM-M5-TR-HIST.
055000*---------------------------------------------------------------*
055100     ADD  WS-M5-TR-VAL (WS-SUBSCRIPT-1)   TO WS-SUM-PRICE.
055200*---------------------------------------------------------------*
055300 2700-ROLL-UP-HOURLY-BAR.
055400*---------------------------------------------------------------*
055500     IF  WS-CURR-HOUR = -1
055600         MOVE WS-CBT-HH               TO WS-CURR-HOUR
055700         MOVE MB-BAR-HIGH              TO WS-HOUR-HIGH
055800         MOVE MB-BAR-LOW               TO WS-HOUR-LOW
055900     ELSE
056000         IF  WS-CBT-HH NOT = WS-CURR-HOUR
056100             PERFORM 2710-CLOSE-HOURLY-BAR
056200             MOVE WS-CBT-HH           TO WS-CURR-HOUR
056300             MOVE MB-BAR-HIGH          TO WS-HOUR-HIGH
056400             MOVE MB-BAR-LOW           TO WS-HOUR-LOW
056500         ELSE
056600             IF MB-BAR-HIGH > WS-HOUR-HIGH
056700                 MOVE MB-BAR-HIGH      TO WS-HOUR-HIGH
056800             END-IF
056900             IF MB-BAR-LOW < WS-HOUR-LOW
057000                 MOVE MB-BAR-LOW       TO WS-HOUR-LOW
057100             END-IF
057200         END-IF
057300     END-IF.
057400*---------------------------------------------------------------*
057500 2710-CLOSE-HOURLY-BAR.
057600*---------------------------------------------------------------*
057700     IF  HH-COUNT < 24
057800         ADD 1                        TO HH-COUNT
057900         MOVE WS-HOUR-HIGH            TO HH-HIGH (HH-COUNT)
058000         MOVE WS-HOUR-LOW             TO HH-LOW  (HH-COUNT)
058100         IF  HH-COUNT >= 11
058200             PERFORM 2720-CHECK-FRACTAL
058300         END-IF
058400     END-IF.
058500*---------------------------------------------------------------*
058600 2720-CHECK-FRACTAL.
058700*---------------------------------------------------------------*
058800     COMPUTE WS-CANDIDATE-IX = HH-COUNT - 5.
058900     MOVE 'Y'                         TO WS-SWING-HIGH-SW.
059000     MOVE 'Y'                         TO WS-SWING-LOW-SW.
059100     COMPUTE WS-SUBSCRIPT-2 = WS-CANDIDATE-IX - 5.
059200     PERFORM 2721-CHECK-ONE-NEIGHBOR
059300         VARYING WS-SUBSCRIPT-1 FROM WS-SUBSCRIPT-2 BY 1
059400         UNTIL WS-SUBSCRIPT-1 > WS-CANDIDATE-IX + 5.
059500     IF  WS-SWING-HIGH-SW = 'Y'
059600         PERFORM 2730-PUSH-SWING-HIGH.
059700     IF  WS-SWING-LOW-SW = 'Y'
059800         PERFORM 2740-PUSH-SWING-LOW.
059900     PERFORM 2750-EVALUATE-HTF-STRUCT.
060000*---------------------------------------------------------------*
060100 2721-CHECK-ONE-NEIGHBOR.
060200*---------------------------------------------------------------*
060300     IF  WS-SUBSCRIPT-1 NOT = WS-CANDIDATE-IX
060400         IF  HH-HIGH (WS-SUBSCRIPT-1) >=
060500             HH-HIGH (WS-CANDIDATE-IX)
060600             MOVE 'N'                 TO WS-SWING-HIGH-SW
060700         END-IF
060800         IF  HH-LOW (WS-SUBSCRIPT-1) <=
060900             HH-LOW (WS-CANDIDATE-IX)
061000             MOVE 'N'                 TO WS-SWING-LOW-SW
061100         END-IF
061200     END-IF.
061300*---------------------------------------------------------------*
061400 2730-PUSH-SWING-HIGH.
061500*---------------------------------------------------------------*
061600     IF  SWHI-COUNT = 2
061700         MOVE SWHI-VAL (2)            TO SWHI-VAL (1)
061800     ELSE
061900         ADD 1                        TO SWHI-COUNT.
062000     MOVE HH-HIGH (WS-CANDIDATE-IX)   TO SWHI-VAL (SWHI-COUNT).
062100*---------------------------------------------------------------*
062200 2740-PUSH-SWING-LOW.
062300*---------------------------------------------------------------*
062400     IF  SWLO-COUNT = 2
062500         MOVE SWLO-VAL (2)            TO SWLO-VAL (1)
062600     ELSE
062700         ADD 1                        TO SWLO-COUNT.
062800     MOVE HH-LOW (WS-CANDIDATE-IX)    TO SWLO-VAL (SWLO-COUNT).
062900*---------------------------------------------------------------*
063000 2750-EVALUATE-HTF-STRUCT.
063100*---------------------------------------------------------------*
063200     IF  SWHI-COUNT < 2 OR SWLO-COUNT < 2
063300         MOVE 'N '                    TO WS-HTF-STRUCT
063400     ELSE
063500         IF  SWHI-VAL (2) > SWHI-VAL (1) AND
063600             SWLO-VAL (2) > SWLO-VAL (1)
063700             MOVE 'B+'                TO WS-HTF-STRUCT
063800         ELSE
063900             IF  SWHI-VAL (2) < SWHI-VAL (1) AND
064000                 SWLO-VAL (2) < SWLO-VAL (1)
064100                 MOVE 'B-'            TO WS-HTF-STRUCT
064200             ELSE
064300                 MOVE 'N '            TO WS-HTF-STRUCT
064400             END-IF
064500         END-IF
064600     END-IF.
064700*---------------------------------------------------------------*
064800 2900-WRITE-INDICATOR-BAR.
064900*---------------------------------------------------------------*
065000     WRITE INDICATOR-BAR-RECORD.
065100     ADD 1                            TO WS-BARS-WRITTEN.
065200*---------------------------------------------------------------*
065300 3000-CLOSE-FILES.
065400*---------------------------------------------------------------*
065500     CLOSE M1-BARS-FILE
065600           INDBARS-FILE.
065700     MOVE WS-BARS-READ                TO WL-BARS-READ.
065800     MOVE WS-BARS-WRITTEN             TO WL-BARS-WRITTEN.
065900*---------------------------------------------------------------*
066000 8000-READ-M1-BAR-RECORD.
066100*---------------------------------------------------------------*
066200     READ M1-BARS-FILE
066300         AT END
066400             SET EOF TO TRUE
066500             GO TO 8000-EXIT.
066600     ADD 1                            TO WS-BARS-READ.
066700 8000-EXIT.
066800     EXIT.
