000100*---------------------------------------------------------------*
000200* CONSOLIDATED-TRADE RECORD - TRADE + M5 STOP RESULT + DERIVED
000300* PERFORMANCE FIELDS, CONSTRD FILE.  WRITTEN BY EPCCON0, READ
000400* BY EPCSNP0 AND EPCGRD0.
000500*---------------------------------------------------------------*
000600 01  CONSOLIDATED-TRADE-RECORD.
000700     05 CT-TRADE-ID                         PIC 9(06).
000800     05 CT-TICKER                           PIC X(08).
000900     05 CT-TRADE-DATE                       PIC 9(08).
001000     05 CT-ENTRY-TIME                       PIC 9(06).
001100     05 CT-DIRECTION                        PIC X(05).
001200     05 CT-MODEL                            PIC X(05).
001300     05 CT-ENTRY-PRICE                      PIC S9(05)V9(04).
001400     05 CT-ZONE-HIGH                        PIC S9(05)V9(04).
001500     05 CT-ZONE-LOW                         PIC S9(05)V9(04).
001600*    -- FULL ATR-STOP-RESULT (M5 VARIANT), CARRIED AS-IS --
001700     05 CT-ATR-VARIANT                      PIC X(02).
001800     05 CT-ATR-VALUE                        PIC S9(03)V9(04).
001900     05 CT-STOP-PRICE                       PIC S9(05)V9(04).
002000     05 CT-R1-PRICE                         PIC S9(05)V9(04).
002100     05 CT-R2-PRICE                         PIC S9(05)V9(04).
002200     05 CT-R3-PRICE                         PIC S9(05)V9(04).
002300     05 CT-R4-PRICE                         PIC S9(05)V9(04).
002400     05 CT-R5-PRICE                         PIC S9(05)V9(04).
002500     05 CT-R1-HIT                           PIC X(01).
002600     05 CT-R2-HIT                           PIC X(01).
002700     05 CT-R3-HIT                           PIC X(01).
002800     05 CT-R4-HIT                           PIC X(01).
002900     05 CT-R5-HIT                           PIC X(01).
003000     05 CT-R1-TIME                          PIC 9(06).
003100     05 CT-R2-TIME                          PIC 9(06).
003200     05 CT-R3-TIME                          PIC 9(06).
003300     05 CT-R4-TIME                          PIC 9(06).
003400     05 CT-R5-TIME                          PIC 9(06).
003500     05 CT-STOP-HIT                         PIC X(01).
003600     05 CT-STOP-TIME                        PIC 9(06).
003700     05 CT-MAX-R                            PIC 9(01).
003800     05 CT-RESULT                           PIC X(04).
003900*    -- DERIVED FIELDS --
004000     05 CT-EOD-PRICE                        PIC S9(05)V9(04).
004100     05 CT-IS-WINNER                        PIC X(01).
004200         88 CT-WAS-A-WINNER                 VALUE 'Y'.
004300     05 CT-PNL-R                            PIC S9(03)V99.
004400     05 CT-REACHED-2R                       PIC X(01).
004500     05 CT-REACHED-3R                       PIC X(01).
004600     05 CT-MINUTES-TO-R1                    PIC S9(04).
004700     05 CT-EXIT-REASON                      PIC X(08).
004800     05 CT-OUTCOME-METHOD                   PIC X(12).
004900     05 FILLER                              PIC X(10).
